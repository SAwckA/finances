000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  SHL.TIP06                                  *
000400*    RECORD        :  SHL-LIST-RECORD                            *
000500*    DESCRIPTION   :  SHOPPING LIST HEADER.  UPDATED IN PLACE BY *
000600*                     SHC.TIP14 (COMPLETE-SHOPPING-LIST) WHEN A  *
000700*                     CONFIRMED LIST IS TOTALLED AND POSTED.     *
000800*    MAINTAINED BY :  DST                                        *
000900******************************************************************
001000 01  SHL-LIST-RECORD.
001100     05  SHL-RECORD-CODE                PIC X(03).
001200         88  SHL-RECORD-IS-LIST             VALUE 'SHL'.
001300     05  SHL-ID                         PIC 9(09).
001400     05  SHL-WORKSPACE-ID               PIC 9(09).
001500     05  SHL-USER-ID                    PIC 9(09).
001600     05  SHL-NAME                       PIC X(100).
001700     05  SHL-STATUS-CODE                PIC X(01).
001800         88  SHL-STATUS-IS-DRAFT            VALUE 'D'.
001900         88  SHL-STATUS-IS-CONFIRMED        VALUE 'C'.
002000         88  SHL-STATUS-IS-COMPLETED        VALUE 'P'.
002100     05  SHL-ACCOUNT-ID                 PIC 9(09).
002200     05  SHL-CATEGORY-ID                PIC 9(09).
002300     05  SHL-TRANSACTION-ID             PIC 9(09).
002400     05  SHL-DELETED-FLAG               PIC X(01).
002500         88  SHL-IS-DELETED                 VALUE 'Y'.
002600         88  SHL-IS-NOT-DELETED             VALUE 'N'.
002700     05  FILLER                         PIC X(15).
