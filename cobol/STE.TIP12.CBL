000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  STE.TIP12                                    *
000400*   PROGRAM-ID   :  RUN-ACCOUNT-STATISTICS                       *
000500*                                                                *
000600*   PURPOSE      :  FOR ONE WORKSPACE AND ONE REPORTING PERIOD,  *
000700*                   COMPUTE EACH ACCOUNT'S BALANCE FROM THE      *
000800*                   FULL LEDGER, ROLL THEM UP TO A WORKSPACE     *
000900*                   TOTAL (OPTIONALLY CONVERTED TO A TARGET      *
001000*                   CURRENCY), AND PRINT PERIOD INCOME/EXPENSE   *
001100*                   TOTALS WITH A PER-CATEGORY BREAKDOWN.        *
001200*                                                                *
001300******************************************************************
001400* CHANGE LOG                                                     *
001500* ---------------------------------------------------------------*
001600* 1988-04-18 DST    ORIGINAL WRITE-UP - SINGLE-CURRENCY BALANCE  *DST8804 
001700*                   REPORT ONLY, NO PERIOD STATISTICS SECTION.   *
001800* 1990-09-25 RGF    ADDED THE PERIOD INCOME/EXPENSE SUMMARY AND  *RGF9009 
001900*                   THE CATEGORY BREAKDOWN TABLES.               *
002000* 1994-05-12 DST    CATEGORY TABLES CHANGED FROM FIXED SLOTS TO  *DST9405 
002100*                   A LINEAR ACCUMULATOR TABLE, BUILT AS THE     *
002200*                   TRANSACTION FILE IS READ, THEN SORTED.       *
002300* 1998-09-08 RGF    Y2K - ALL DATE AND TIMESTAMP FIELDS WIDENED  *RGF9809 
002400*                   TO 4-DIGIT YEARS.                            *
002500* 2009-10-06 SHREENI REWORKED FOR THE MULTI-CURRENCY LEDGER -    *SHR0910 
002600*                   WORKSPACE TOTAL MAY NOW BE CONVERTED TO A    *
002700*                   TARGET CURRENCY VIA THE RATE TABLE; A        *
002800*                   MISSING RATE NO LONGER ABENDS THE JOB, IT    *
002900*                   ONLY FLAGS THAT ONE ACCOUNT'S CONTRIBUTION.  *
003000* 2010-03-19 SHREENI ADDED THE OPTIONAL ACCOUNT-FILTER LIST ON   *SHR1003 
003100*                   THE CONTROL CARD FOR SINGLE-ACCOUNT RUNS.    *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.   RUN-ACCOUNT-STATISTICS.
003500 AUTHOR.       DST.  MODIFIED BY SHREENI.
003600 INSTALLATION. FUND SERVICES DATA CENTER.
003700 DATE-WRITTEN. 04/18/1988.
003800 DATE-COMPILED.
003900 SECURITY.     INTERNAL USE ONLY - FINANCIAL DATA.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS DETAIL-LOG-REQUESTED
004600            OFF STATUS IS DETAIL-LOG-NOT-REQUESTED
004700     CLASS CURRENCY-CODE-CLASS IS "A" THRU "Z".
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CONTROL-CARD-FILE  ASSIGN TO "CONTROLCARD"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS CC-FILE-STATUS.
005400
005500     SELECT ACCOUNT-FILE       ASSIGN TO "ACCOUNT"
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS ACT-FILE-STATUS.
005800
005900     SELECT CATEGORY-FILE      ASSIGN TO "CATEGORY"
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS CAT-FILE-STATUS.
006200
006300     SELECT CURRENCY-FILE      ASSIGN TO "CURRENCY"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS CUR-FILE-STATUS.
006600
006700     SELECT EXCHRATE-FILE      ASSIGN TO "EXCHRATE"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FXR-FILE-STATUS.
007000
007100     SELECT TRANSACTION-FILE   ASSIGN TO "TRANCUR"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS TXN-FILE-STATUS.
007400
007500     SELECT STATS-REPORT       ASSIGN TO "STATSRPT"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS RPT-FILE-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CONTROL-CARD-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  CC-CARD-RECORD.
008400     05  CC-WORKSPACE-ID             PIC 9(09).
008500     05  CC-PERIOD-START-NUM         PIC 9(14).
008600     05  CC-PERIOD-END-NUM           PIC 9(14).
008700     05  CC-PERIOD-END-PARTS REDEFINES CC-PERIOD-END-NUM.
008800         10  CC-PERIOD-END-DATE-NUM  PIC 9(08).
008900         10  CC-PERIOD-END-TIME-NUM  PIC 9(06).
009000     05  CC-TARGET-CURRENCY          PIC X(10).
009100     05  CC-FILTER-COUNT             PIC 9(02).
009200     05  CC-FILTER-ACCOUNT-ID OCCURS 10 TIMES
009300                                     PIC 9(09).
009400     05  FILLER                      PIC X(19).
009500
009600 FD  ACCOUNT-FILE
009700     LABEL RECORDS ARE STANDARD.
009800     COPY ACT.MSTR02 REPLACING LEADING ==ACT-MASTER-RECORD==
009900                                      BY ==ACT-MASTER-RECORD-IN==.
010000
010100 FD  CATEGORY-FILE
010200     LABEL RECORDS ARE STANDARD.
010300     COPY CAT.MSTR03 REPLACING LEADING ==CAT-MASTER-RECORD==
010400                                      BY ==CAT-MASTER-RECORD-IN==.
010500
010600 FD  CURRENCY-FILE
010700     LABEL RECORDS ARE STANDARD.
010800     COPY CUR.MSTR01 REPLACING LEADING ==CUR-MASTER-RECORD==
010900                                      BY ==CUR-MASTER-RECORD-IN==.
011000
011100 FD  EXCHRATE-FILE
011200     LABEL RECORDS ARE STANDARD.
011300     COPY FXR.TIP04 REPLACING LEADING ==FXR-RATE-RECORD==
011400                                    BY ==FXR-RATE-RECORD-IN==.
011500
011600 FD  TRANSACTION-FILE
011700     LABEL RECORDS ARE STANDARD.
011800     COPY TXN.TIP01 REPLACING LEADING ==TXN-LEDGER-RECORD==
011900                                    BY ==TXN-RECORD-IN==.
012000
012100 FD  STATS-REPORT
012200     LABEL RECORDS ARE OMITTED
012300     RECORD CONTAINS 132 CHARACTERS.
012400 01  RPT-PRINT-LINE                 PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700*
012800*    FILE STATUS SWITCHES
012900*
013000 01  FILE-STATUS-SWITCHES.
013100     05  CC-FILE-STATUS              PIC X(02).
013200         88  CC-STATUS-OK                VALUE '00'.
013300     05  ACT-FILE-STATUS             PIC X(02).
013400         88  ACT-STATUS-OK                VALUE '00'.
013500         88  ACT-STATUS-EOF               VALUE '10'.
013600     05  CAT-FILE-STATUS             PIC X(02).
013700         88  CAT-STATUS-OK                VALUE '00'.
013800         88  CAT-STATUS-EOF               VALUE '10'.
013900     05  CUR-FILE-STATUS             PIC X(02).
014000         88  CUR-STATUS-OK                VALUE '00'.
014100         88  CUR-STATUS-EOF               VALUE '10'.
014200     05  FXR-FILE-STATUS             PIC X(02).
014300         88  FXR-STATUS-OK                VALUE '00'.
014400         88  FXR-STATUS-EOF               VALUE '10'.
014500     05  TXN-FILE-STATUS             PIC X(02).
014600         88  TXN-STATUS-OK                VALUE '00'.
014700         88  TXN-STATUS-EOF               VALUE '10'.
014800     05  RPT-FILE-STATUS             PIC X(02).
014900         88  RPT-STATUS-OK                VALUE '00'.
015000     05  FILLER                      PIC X(02).
015100*
015200*    ACCOUNT TABLE - LOADED FROM ACCOUNT-FILE, SORTED ASCENDING
015300*    BY ID PER THE FILE'S OWN CONVENTION.  BALANCE-ACCUM-TABLE
015400*    IS A PARALLEL ARRAY - ONE SLOT PER ACCOUNT-TABLE ENTRY,
015500*    SAME SUBSCRIPT - HOLDING THE FOUR BALANCE-CALC SUMS.
015600*
015700 01  ACCOUNT-TABLE-AREA.
015800     05  ACCOUNT-TABLE-COUNT         PIC S9(05) COMP VALUE ZERO.
015900     05  ACCOUNT-TABLE OCCURS 500 TIMES
016000             ASCENDING KEY IS ACT-T-ID
016100             INDEXED BY ACT-IX.
016200         10  ACT-T-ID                PIC 9(09).
016300         10  ACT-T-NAME              PIC X(100).
016400         10  ACT-T-CURRENCY-CODE     PIC X(10).
016500         10  ACT-T-DELETED-FLAG      PIC X(01).
016600         10  ACT-T-IN-FILTER-FLAG    PIC X(01).
016700             88  ACT-T-IS-IN-FILTER      VALUE 'Y'.
016800         10  FILLER                  PIC X(05).
016900 01  BALANCE-ACCUM-TABLE.
017000     05  BALANCE-ACCUM OCCURS 500 TIMES
017100             INDEXED BY BAL-IX.
017200         10  BAL-INCOME              PIC S9(16)V99.
017300         10  BAL-EXPENSE             PIC S9(16)V99.
017400         10  BAL-TRANSFER-OUT        PIC S9(16)V99.
017500         10  BAL-TRANSFER-IN         PIC S9(16)V99.
017600         10  BAL-NET-BALANCE         PIC S9(16)V99.
017700         10  BAL-CONVERTED-BALANCE   PIC S9(16)V99.
017800         10  BAL-CONVERT-ERROR-FLAG  PIC X(01).
017900             88  BAL-CONVERT-FAILED      VALUE 'Y'.
018000         10  FILLER                  PIC X(05).
018100*
018200*    CATEGORY TABLE - LOADED FROM CATEGORY-FILE, SORTED
018300*    ASCENDING BY ID.
018400*
018500 01  CATEGORY-TABLE-AREA.
018600     05  CATEGORY-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
018700     05  CATEGORY-TABLE OCCURS 500 TIMES
018800             ASCENDING KEY IS CAT-T-ID
018900             INDEXED BY CAT-IX.
019000         10  CAT-T-ID                PIC 9(09).
019100         10  CAT-T-WORKSPACE-ID      PIC 9(09).
019200         10  CAT-T-NAME              PIC X(100).
019300         10  CAT-T-TYPE-CODE         PIC X(01).
019400         10  CAT-T-ICON              PIC X(50).
019500         10  CAT-T-COLOR             PIC X(07).
019600         10  CAT-T-DELETED-FLAG      PIC X(01).
019700         10  FILLER                  PIC X(05).
019800*
019900*    CATEGORY PERIOD-ACCUMULATOR - BUILT AS THE TRANSACTION
020000*    FILE IS READ; ONE SLOT PER DISTINCT CATEGORY REFERENCED
020100*    BY AN IN-PERIOD INCOME OR EXPENSE ROW, LOCATED BY LINEAR
020200*    SEARCH SINCE THE REFERENCE SET IS SMALL.  SORTED DESCENDING
020300*    BY AMOUNT (2900) ONCE THE TRANSACTION PASS IS DONE.
020400*    THE SLOT COUNT IS CARRIED AT THE 77-LEVEL SINCE IT IS BUMPED
020410*    AND TESTED ACROSS SEVERAL PARAGRAPHS OF THE TRANSACTION PASS.
020420*
020430 77  CAT-ACCUM-COUNT             PIC S9(05) COMP VALUE ZERO.
020500 01  CATEGORY-ACCUM-TABLE-AREA.
020700     05  CAT-ACCUM-TABLE OCCURS 500 TIMES
020800             INDEXED BY CACC-IX.
020900         10  CACC-CATEGORY-ID        PIC 9(09).
021000         10  CACC-TYPE-CODE          PIC X(01).
021100         10  CACC-AMOUNT             PIC S9(16)V99.
021200         10  FILLER                  PIC X(05).
021300*
021400*    CURRENCY NAME/SYMBOL TABLE - LOADED FROM CURRENCY-FILE.
021500*
021600 01  CURRENCY-TABLE-AREA.
021700     05  CURRENCY-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
021800     05  CURRENCY-TABLE OCCURS 50 TIMES
021900             ASCENDING KEY IS CUR-T-CODE
022000             INDEXED BY CUR-IX.
022100         10  CUR-T-CODE              PIC X(10).
022200         10  CUR-T-SYMBOL            PIC X(05).
022300         10  FILLER                  PIC X(05).
022400*
022500*    EXCHANGE-RATE TABLE - SAME LAYOUT AND SCAN IDIOM AS
022600*    TPS.TIP11'S 6000-RATE-LOOKUP, WRITTEN INDEPENDENTLY HERE
022700*    SINCE THIS SHOP KEEPS NO SUBPROGRAM LIBRARY - EACH JOB
022710*    STEP CARRIES ITS OWN COPY OF THE LOOKUP LOGIC.
022800*
022900 01  EXCHRATE-TABLE-AREA.
023000     05  EXCHRATE-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
023100     05  EXCHRATE-TABLE OCCURS 2000 TIMES
023200             INDEXED BY FXR-IX.
023300         10  FXR-T-FROM-CODE         PIC X(10).
023400         10  FXR-T-TO-CODE           PIC X(10).
023500         10  FXR-T-RATE              PIC S9(12)V9(12).
023600         10  FXR-T-EFFECTIVE-TS      PIC 9(14).
023700         10  FILLER                  PIC X(05).
023800*
023900*    RUN-LEVEL SWITCHES AND MISCELLANEOUS COUNTERS - ALL COMP.
024000*
024100 01  RUN-CONTROL-SWITCHES.
024200     05  FILTER-ACTIVE-SWITCH        PIC X(01) VALUE 'N'.
024300         88  FILTER-IS-ACTIVE            VALUE 'Y'.
024400     05  TARGET-CURRENCY-GIVEN-SW    PIC X(01) VALUE 'N'.
024500         88  TARGET-CURRENCY-WAS-GIVEN  VALUE 'Y'.
024600     05  RATE-FOUND-SWITCH           PIC X(01).
024700         88  RATE-WAS-FOUND              VALUE 'Y'.
024800     05  FILLER                      PIC X(02).
024900 01  LOOP-CONTROL-AREA.
025000     05  FILTER-SCAN-IX              PIC S9(05) COMP.
025100     05  SORT-OUTER-IX                PIC S9(05) COMP.
025200     05  SORT-INNER-IX                PIC S9(05) COMP.
025300     05  BEST-TIME-DIFFERENCE        PIC S9(14) COMP.
025400     05  THIS-TIME-DIFFERENCE        PIC S9(14) COMP.
025500     05  FILLER                      PIC X(02).
025600*
025700*    PERIOD STATISTICS TOTALS.  WHEN A TARGET CURRENCY IS ON THE
025710*    CONTROL CARD EACH TRANSACTION IS CONVERTED (6000-RATE-LOOKUP)
025720*    BEFORE IT IS ADDED IN - PERIOD-CONVERT-ERROR-COUNT TALLIES
025730*    THE TRANSACTIONS DROPPED FOR WANT OF A RATE.
025800*
025900 01  PERIOD-TOTALS-AREA.
026000     05  PERIOD-TOTAL-INCOME         PIC S9(16)V99 VALUE ZERO.
026100     05  PERIOD-TOTAL-EXPENSE        PIC S9(16)V99 VALUE ZERO.
026200     05  PERIOD-NET-CHANGE           PIC S9(16)V99 VALUE ZERO.
026210     05  PERIOD-CONVERTED-AMOUNT     PIC S9(16)V99 VALUE ZERO.
026220     05  PERIOD-CONVERT-ERROR-SWITCH PIC X(01) VALUE 'N'.
026230         88  PERIOD-CONVERT-FAILED       VALUE 'Y'.
026240     05  PERIOD-CONVERT-ERROR-COUNT  PIC S9(05) COMP VALUE ZERO.
026300     05  FILLER                      PIC X(02).
026400 01  WORKSPACE-BALANCE-TOTALS.
026500     05  TOTAL-BALANCE-CONVERTED     PIC S9(16)V99 VALUE ZERO.
026600     05  ACCOUNTS-WITH-ERROR-COUNT   PIC S9(05) COMP VALUE ZERO.
026700     05  FILLER                      PIC X(02).
026800*
026900*    RATE-LOOKUP WORK FIELDS - SAME SHAPE AS TPS.TIP11.
027000*
027100 01  RATE-LOOKUP-WORK-AREA.
027200     05  RATE-LOOKUP-FROM-CODE       PIC X(10).
027300     05  RATE-LOOKUP-TO-CODE         PIC X(10).
027400     05  RATE-LOOKUP-REFERENCE-TS    PIC 9(14).
027500     05  RATE-FOUND-VALUE            PIC S9(12)V9(12).
027600     05  RATE-FOUND-EFFECTIVE-TS     PIC 9(14).
027700     05  FILLER                      PIC X(02).
027800*
027900*    EDITED FIELDS FOR PRINT LINES - COMP COUNTERS AND MONEY
028000*    FIELDS MUST BE MOVED HERE BEFORE A STRING, SINCE STRING
028100*    DOES NOT PICTURE-EDIT COMP OR SIGNED-DISPLAY OPERANDS.
028200*
028300 01  PRINT-EDIT-FIELDS.
028400     05  PED-ACCOUNT-ID              PIC 9(09).
028500     05  PED-BALANCE                 PIC -(14)9.99.
028600     05  PED-CONVERTED-BALANCE       PIC -(14)9.99.
028700     05  PED-TOTAL-BALANCE           PIC -(14)9.99.
028800     05  PED-CATEGORY-ID             PIC 9(09).
028900     05  PED-CATEGORY-AMOUNT         PIC -(14)9.99.
029000     05  PED-TOTAL-INCOME            PIC -(14)9.99.
029100     05  PED-TOTAL-EXPENSE           PIC -(14)9.99.
029200     05  PED-NET-CHANGE              PIC -(14)9.99.
029210     05  PED-CONVERT-ERROR-COUNT     PIC ZZZZ9.
029300     05  PED-PERIOD-START            PIC 9(14).
029400     05  PED-PERIOD-END              PIC 9(14).
029500     05  FILLER                      PIC X(02).
029600*
029700*    SWAP-SCRATCH FOR THE 2900 CATEGORY DESCENDING SORT.
029800*
029900 01  CATEGORY-SWAP-AREA.
030000     05  SWAP-CATEGORY-ID            PIC 9(09).
030100     05  SWAP-TYPE-CODE              PIC X(01).
030200     05  SWAP-AMOUNT                 PIC S9(16)V99.
030300     05  FILLER                      PIC X(02).
030400
030500 PROCEDURE DIVISION.
030600******************************************************************
030700*  0000-MAINLINE - LOADS REFERENCE TABLES, MAKES ONE PASS OVER   *
030800*  THE TRANSACTION FILE TO ACCUMULATE BALANCES AND PERIOD        *
030900*  CATEGORY TOTALS, THEN PRINTS THE TWO REPORT SECTIONS.         *
031000******************************************************************
031100 0000-MAINLINE.
031200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT
031300     PERFORM 2000-ACCUMULATE-PASS THRU 2000-ACCUMULATE-PASS-EXIT
031400     PERFORM 3000-BUILD-BALANCE-REPORT
031500         THRU 3000-BUILD-BALANCE-REPORT-EXIT
031600     PERFORM 4000-BUILD-PERIOD-STATISTICS
031700         THRU 4000-BUILD-PERIOD-STATISTICS-EXIT
031800     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT
031900     GOBACK.
032000
032100******************************************************************
032200*  1000-INITIALIZE - CONTROL CARD AND REFERENCE TABLES.          *
032300******************************************************************
032400 1000-INITIALIZE.
032500     OPEN INPUT CONTROL-CARD-FILE
032600     READ CONTROL-CARD-FILE
032700         AT END
032800             MOVE ZERO TO CC-WORKSPACE-ID CC-PERIOD-START-NUM
032900                          CC-PERIOD-END-NUM CC-FILTER-COUNT
033000             MOVE SPACES TO CC-TARGET-CURRENCY
033100     END-READ
033200     CLOSE CONTROL-CARD-FILE
033300
033400     MOVE 'N' TO TARGET-CURRENCY-GIVEN-SW
033500     IF CC-TARGET-CURRENCY NOT = SPACES
033600         SET TARGET-CURRENCY-WAS-GIVEN TO TRUE
033700     END-IF
033800     MOVE 'N' TO FILTER-ACTIVE-SWITCH
033900     IF CC-FILTER-COUNT > ZERO
034000         SET FILTER-IS-ACTIVE TO TRUE
034100     END-IF
034200*
034300*    DEFENSIVE CHECK - A CONTROL CARD WITH NO PERIOD-END DATE
034400*    MEANS THE JCL FORGOT TO STAMP IT; STOP BEFORE BUILDING A
034500*    REPORT AGAINST AN EMPTY WINDOW.
034600     IF CC-PERIOD-END-DATE-NUM = ZERO
034700         DISPLAY 'STE.TIP12 - CONTROL CARD HAS NO PERIOD-END DATE'
034800         MOVE 1 TO RETURN-CODE
034900         PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT
035000         GOBACK
035100     END-IF
035200
035300     PERFORM 1100-LOAD-ACCOUNT-TABLE
035400         THRU 1100-LOAD-ACCOUNT-TABLE-EXIT
035500     PERFORM 1200-LOAD-CATEGORY-TABLE
035600         THRU 1200-LOAD-CATEGORY-TABLE-EXIT
035700     PERFORM 1300-LOAD-CURRENCY-TABLE
035800         THRU 1300-LOAD-CURRENCY-TABLE-EXIT
035900     PERFORM 1400-LOAD-EXCHRATE-TABLE
036000         THRU 1400-LOAD-EXCHRATE-TABLE-EXIT
036100
036200     OPEN INPUT TRANSACTION-FILE
036300     OPEN OUTPUT STATS-REPORT
036400     IF NOT RPT-STATUS-OK
036500         DISPLAY 'STE.TIP12 ABEND - STATS REPORT OPEN FAILED'
036600         MOVE 1 TO RETURN-CODE
036700         GOBACK
036800     END-IF.
036900 1000-INITIALIZE-EXIT.
037000     EXIT.
037100
037200 1100-LOAD-ACCOUNT-TABLE.
037300     MOVE ZERO TO ACCOUNT-TABLE-COUNT
037400     OPEN INPUT ACCOUNT-FILE
037500     PERFORM 1150-LOAD-ONE-ACCOUNT
037600         THRU 1150-LOAD-ONE-ACCOUNT-EXIT
037700         UNTIL ACT-STATUS-EOF
037800     CLOSE ACCOUNT-FILE.
037900 1100-LOAD-ACCOUNT-TABLE-EXIT.
038000     EXIT.
038100
038200*    ONLY NON-DELETED ACCOUNTS OF THE RUN'S WORKSPACE ARE KEPT
038300*    IN THE TABLE; A GIVEN FILTER LIST FURTHER RESTRICTS WHICH
038400*    ONES ARE MARKED FOR THE REPORT (1170).
038500 1150-LOAD-ONE-ACCOUNT.
038600     READ ACCOUNT-FILE
038700         AT END
038800             SET ACT-STATUS-EOF TO TRUE
038900         NOT AT END
039000             IF ACT-WORKSPACE-ID IN ACT-MASTER-RECORD-IN
039100                    = CC-WORKSPACE-ID
039200                AND ACT-IS-ACTIVE IN ACT-MASTER-RECORD-IN
039300                 ADD 1 TO ACCOUNT-TABLE-COUNT
039400                 MOVE ACT-ID IN ACT-MASTER-RECORD-IN
039500                   TO ACT-T-ID (ACCOUNT-TABLE-COUNT)
039600                 MOVE ACT-NAME IN ACT-MASTER-RECORD-IN
039700                   TO ACT-T-NAME (ACCOUNT-TABLE-COUNT)
039800                 MOVE ACT-CURRENCY-CODE IN ACT-MASTER-RECORD-IN
039900                   TO ACT-T-CURRENCY-CODE (ACCOUNT-TABLE-COUNT)
040000                 MOVE ACT-DELETED-FLAG IN ACT-MASTER-RECORD-IN
040100                   TO ACT-T-DELETED-FLAG (ACCOUNT-TABLE-COUNT)
040200                 MOVE 'N' TO ACT-T-IN-FILTER-FLAG
040300                                 (ACCOUNT-TABLE-COUNT)
040400                 IF FILTER-IS-ACTIVE
040500                     PERFORM 1170-TEST-FILTER-MATCH
040600                         THRU 1170-TEST-FILTER-MATCH-EXIT
040700                 ELSE
040800                     MOVE 'Y' TO ACT-T-IN-FILTER-FLAG
040900                                     (ACCOUNT-TABLE-COUNT)
041000                 END-IF
041100                 INITIALIZE BALANCE-ACCUM (ACCOUNT-TABLE-COUNT)
041200             END-IF
041300     END-READ.
041400 1150-LOAD-ONE-ACCOUNT-EXIT.
041500     EXIT.
041600
041700 1170-TEST-FILTER-MATCH.
041800     PERFORM 1175-TEST-ONE-FILTER-ID
041900         THRU 1175-TEST-ONE-FILTER-ID-EXIT
042000         VARYING FILTER-SCAN-IX FROM 1 BY 1
042100         UNTIL FILTER-SCAN-IX > CC-FILTER-COUNT.
042200 1170-TEST-FILTER-MATCH-EXIT.
042300     EXIT.
042400
042500 1175-TEST-ONE-FILTER-ID.
042600     IF CC-FILTER-ACCOUNT-ID (FILTER-SCAN-IX)
042700            = ACT-T-ID (ACCOUNT-TABLE-COUNT)
042800         MOVE 'Y' TO ACT-T-IN-FILTER-FLAG (ACCOUNT-TABLE-COUNT)
042900     END-IF.
043000 1175-TEST-ONE-FILTER-ID-EXIT.
043100     EXIT.
043200
043300 1200-LOAD-CATEGORY-TABLE.
043400     MOVE ZERO TO CATEGORY-TABLE-COUNT
043500     OPEN INPUT CATEGORY-FILE
043600     PERFORM 1250-LOAD-ONE-CATEGORY
043700         THRU 1250-LOAD-ONE-CATEGORY-EXIT
043800         UNTIL CAT-STATUS-EOF
043900     CLOSE CATEGORY-FILE.
044000 1200-LOAD-CATEGORY-TABLE-EXIT.
044100     EXIT.
044200
044300 1250-LOAD-ONE-CATEGORY.
044400     READ CATEGORY-FILE
044500         AT END
044600             SET CAT-STATUS-EOF TO TRUE
044700         NOT AT END
044800             ADD 1 TO CATEGORY-TABLE-COUNT
044900             MOVE CAT-ID IN CAT-MASTER-RECORD-IN
045000               TO CAT-T-ID (CATEGORY-TABLE-COUNT)
045100             MOVE CAT-WORKSPACE-ID IN CAT-MASTER-RECORD-IN
045200               TO CAT-T-WORKSPACE-ID (CATEGORY-TABLE-COUNT)
045300             MOVE CAT-NAME IN CAT-MASTER-RECORD-IN
045400               TO CAT-T-NAME (CATEGORY-TABLE-COUNT)
045500             MOVE CAT-TYPE-CODE IN CAT-MASTER-RECORD-IN
045600               TO CAT-T-TYPE-CODE (CATEGORY-TABLE-COUNT)
045700             MOVE CAT-ICON IN CAT-MASTER-RECORD-IN
045800               TO CAT-T-ICON (CATEGORY-TABLE-COUNT)
045900             MOVE CAT-COLOR IN CAT-MASTER-RECORD-IN
046000               TO CAT-T-COLOR (CATEGORY-TABLE-COUNT)
046100             MOVE CAT-DELETED-FLAG IN CAT-MASTER-RECORD-IN
046200               TO CAT-T-DELETED-FLAG (CATEGORY-TABLE-COUNT)
046300     END-READ.
046400 1250-LOAD-ONE-CATEGORY-EXIT.
046500     EXIT.
046600
046700 1300-LOAD-CURRENCY-TABLE.
046800     MOVE ZERO TO CURRENCY-TABLE-COUNT
046900     OPEN INPUT CURRENCY-FILE
047000     PERFORM 1350-LOAD-ONE-CURRENCY
047100         THRU 1350-LOAD-ONE-CURRENCY-EXIT
047200         UNTIL CUR-STATUS-EOF
047300     CLOSE CURRENCY-FILE.
047400 1300-LOAD-CURRENCY-TABLE-EXIT.
047500     EXIT.
047600
047700 1350-LOAD-ONE-CURRENCY.
047800     READ CURRENCY-FILE
047900         AT END
048000             SET CUR-STATUS-EOF TO TRUE
048100         NOT AT END
048200             ADD 1 TO CURRENCY-TABLE-COUNT
048300             MOVE CUR-CODE IN CUR-MASTER-RECORD-IN
048400               TO CUR-T-CODE (CURRENCY-TABLE-COUNT)
048500             MOVE CUR-SYMBOL IN CUR-MASTER-RECORD-IN
048600               TO CUR-T-SYMBOL (CURRENCY-TABLE-COUNT)
048700     END-READ.
048800 1350-LOAD-ONE-CURRENCY-EXIT.
048900     EXIT.
049000
049100 1400-LOAD-EXCHRATE-TABLE.
049200     MOVE ZERO TO EXCHRATE-TABLE-COUNT
049300     OPEN INPUT EXCHRATE-FILE
049400     PERFORM 1450-LOAD-ONE-EXCHRATE
049500         THRU 1450-LOAD-ONE-EXCHRATE-EXIT
049600         UNTIL FXR-STATUS-EOF
049700     CLOSE EXCHRATE-FILE.
049800 1400-LOAD-EXCHRATE-TABLE-EXIT.
049900     EXIT.
050000
050100 1450-LOAD-ONE-EXCHRATE.
050200     READ EXCHRATE-FILE
050300         AT END
050400             SET FXR-STATUS-EOF TO TRUE
050500         NOT AT END
050600             IF EXCHRATE-TABLE-COUNT < 2000
050700                 ADD 1 TO EXCHRATE-TABLE-COUNT
050800                 MOVE FXR-FROM-CODE IN FXR-RATE-RECORD-IN
050900                   TO FXR-T-FROM-CODE (EXCHRATE-TABLE-COUNT)
051000                 MOVE FXR-TO-CODE IN FXR-RATE-RECORD-IN
051100                   TO FXR-T-TO-CODE (EXCHRATE-TABLE-COUNT)
051200                 MOVE FXR-RATE IN FXR-RATE-RECORD-IN
051300                   TO FXR-T-RATE (EXCHRATE-TABLE-COUNT)
051400                 MOVE FXR-EFFECTIVE-AT-NUM IN FXR-RATE-RECORD-IN
051500                   TO FXR-T-EFFECTIVE-TS (EXCHRATE-TABLE-COUNT)
051600             END-IF
051700     END-READ.
051800 1450-LOAD-ONE-EXCHRATE-EXIT.
051900     EXIT.
052000
052100******************************************************************
052200*  2000-ACCUMULATE-PASS - ONE SEQUENTIAL PASS OVER THE FULL      *
052300*  TRANSACTION FILE.  EVERY NON-DELETED ROW OF THE RUN'S         *
052400*  WORKSPACE FEEDS BOTH THE BALANCE-CALC SUMS (VIA THE ACCOUNT   *
052500*  TABLE'S PARALLEL BALANCE-ACCUM-TABLE) AND, WHEN THE ROW'S     *
052600*  EFFECTIVE DATE FALLS IN THE PERIOD, THE PERIOD TOTALS AND     *
052700*  THE CATEGORY ACCUMULATOR - THIS AVOIDS RE-READING THE FILE    *
052800*  ONCE PER ACCOUNT.                                             *
052900******************************************************************
053000 2000-ACCUMULATE-PASS.
053100     MOVE ZERO TO PERIOD-TOTAL-INCOME PERIOD-TOTAL-EXPENSE
053200                  PERIOD-NET-CHANGE CAT-ACCUM-COUNT
053210                  PERIOD-CONVERT-ERROR-COUNT
053300     PERFORM 2050-READ-ONE-TRANSACTION
053400         THRU 2050-READ-ONE-TRANSACTION-EXIT
053500         UNTIL TXN-STATUS-EOF
053600     CLOSE TRANSACTION-FILE
053700     COMPUTE PERIOD-NET-CHANGE =
053800         PERIOD-TOTAL-INCOME - PERIOD-TOTAL-EXPENSE
053900     PERFORM 2900-SORT-CATEGORY-DESC
054000         THRU 2900-SORT-CATEGORY-DESC-EXIT.
054100 2000-ACCUMULATE-PASS-EXIT.
054200     EXIT.
054300
054400 2050-READ-ONE-TRANSACTION.
054500     READ TRANSACTION-FILE
054600         AT END
054700             SET TXN-STATUS-EOF TO TRUE
054800         NOT AT END
054900             IF TXN-WORKSPACE-ID IN TXN-RECORD-IN = CC-WORKSPACE-ID
055000                AND TXN-IS-ACTIVE IN TXN-RECORD-IN
055100                 PERFORM 2100-APPLY-TO-BALANCE
055200                     THRU 2100-APPLY-TO-BALANCE-EXIT
055300                 IF TXN-EFFECTIVE-TS-NUM IN TXN-RECORD-IN
055400                        >= CC-PERIOD-START-NUM
055500                    AND TXN-EFFECTIVE-TS-NUM IN TXN-RECORD-IN
055600                        <= CC-PERIOD-END-NUM
055700                     PERFORM 2200-APPLY-TO-PERIOD
055800                         THRU 2200-APPLY-TO-PERIOD-EXIT
055900                 END-IF
056000             END-IF
056100     END-READ.
056200 2050-READ-ONE-TRANSACTION-EXIT.
056300     EXIT.
056400
056500*    BALANCE-CALC SUMS - INCOME/EXPENSE/TRANSFER-OUT ARE KEPT
056600*    BY THE ROW'S OWN ACCOUNT-ID; TRANSFER-IN IS KEPT BY THE
056700*    TARGET-ACCOUNT-ID AND USES THE CONVERTED-AMOUNT SINCE IT
056800*    IS DENOMINATED IN THE RECEIVING ACCOUNT'S OWN CURRENCY.
056900*    AN ACCOUNT NOT IN THE TABLE (DELETED, OR OUTSIDE THE
057000*    WORKSPACE) IS SIMPLY NOT ACCUMULATED.
057100 2100-APPLY-TO-BALANCE.
057200     SET ACT-IX TO 1
057300     SEARCH ALL ACCOUNT-TABLE
057400         AT END NEXT SENTENCE
057500         WHEN ACT-T-ID (ACT-IX) = TXN-ACCOUNT-ID IN TXN-RECORD-IN
057600             EVALUATE TRUE
057700                 WHEN TXN-TYPE-IS-INCOME IN TXN-RECORD-IN
057800                     ADD TXN-AMOUNT IN TXN-RECORD-IN
057900                       TO BAL-INCOME (ACT-IX)
058000                 WHEN TXN-TYPE-IS-EXPENSE IN TXN-RECORD-IN
058100                     ADD TXN-AMOUNT IN TXN-RECORD-IN
058200                       TO BAL-EXPENSE (ACT-IX)
058300                 WHEN TXN-TYPE-IS-TRANSFER IN TXN-RECORD-IN
058400                     ADD TXN-AMOUNT IN TXN-RECORD-IN
058500                       TO BAL-TRANSFER-OUT (ACT-IX)
058600             END-EVALUATE
058700     END-SEARCH
058800
058900     IF TXN-TYPE-IS-TRANSFER IN TXN-RECORD-IN
059000         SET ACT-IX TO 1
059100         SEARCH ALL ACCOUNT-TABLE
059200             AT END NEXT SENTENCE
059300             WHEN ACT-T-ID (ACT-IX)
059400                    = TXN-TARGET-ACCOUNT-ID IN TXN-RECORD-IN
059500                 ADD TXN-CONVERTED-AMOUNT IN TXN-RECORD-IN
059600                   TO BAL-TRANSFER-IN (ACT-IX)
059700         END-SEARCH
059800     END-IF.
059900 2100-APPLY-TO-BALANCE-EXIT.
060000     EXIT.
060100
060200*    PERIOD STATISTICS - INCOME/EXPENSE TOTALS ONLY, PLUS THE
060300*    CATEGORY ACCUMULATOR (CATEGORY-ID ZERO, I.E. NO CATEGORY
060400*    SET, IS EXCLUDED FROM THE BREAKDOWN); RESPECTS THE
060500*    OPTIONAL ACCOUNT FILTER WHEN ONE IS ACTIVE.  THE ACCOUNT IS
060510*    LOOKED UP UNCONDITIONALLY, FILTER OR NOT, SINCE 2250 NEEDS
060520*    ITS CURRENCY CODE FOR THE TARGET-CURRENCY CONVERSION.
060600 2200-APPLY-TO-PERIOD.
060700     SET ACT-IX TO 1
060800     SEARCH ALL ACCOUNT-TABLE
060900         AT END NEXT SENTENCE
061000         WHEN ACT-T-ID (ACT-IX)
061100                = TXN-ACCOUNT-ID IN TXN-RECORD-IN
061200             IF NOT FILTER-IS-ACTIVE OR ACT-T-IS-IN-FILTER (ACT-IX)
061300                 PERFORM 2250-ACCUMULATE-PERIOD-ROW
061400                     THRU 2250-ACCUMULATE-PERIOD-ROW-EXIT
061500             END-IF
061600     END-SEARCH.
062200 2200-APPLY-TO-PERIOD-EXIT.
062300     EXIT.
062400
062410*    CONVERTS THE ROW TO THE TARGET CURRENCY (2260) BEFORE ADDING
062420*    IT IN, SO MIXED-CURRENCY WORKSPACES DO NOT SUM INCOMPATIBLE
062430*    AMOUNTS TOGETHER; A ROW WHOSE CONVERSION FAILS FOR WANT OF A
062440*    RATE IS COUNTED AS AN ERROR AND LEFT OUT OF BOTH THE PERIOD
062450*    TOTAL AND THE CATEGORY BREAKDOWN.
062500 2250-ACCUMULATE-PERIOD-ROW.
062510     PERFORM 2260-CONVERT-PERIOD-AMOUNT
062520         THRU 2260-CONVERT-PERIOD-AMOUNT-EXIT
062530     IF PERIOD-CONVERT-FAILED
062540         GO TO 2250-ACCUMULATE-PERIOD-ROW-EXIT.
062600     IF TXN-TYPE-IS-INCOME IN TXN-RECORD-IN
062700         ADD PERIOD-CONVERTED-AMOUNT TO PERIOD-TOTAL-INCOME
062800         IF TXN-CATEGORY-ID IN TXN-RECORD-IN NOT = ZERO
062900             PERFORM 2300-ACCUMULATE-CATEGORY
063000                 THRU 2300-ACCUMULATE-CATEGORY-EXIT
063100         END-IF
063200     END-IF
063300     IF TXN-TYPE-IS-EXPENSE IN TXN-RECORD-IN
063400         ADD PERIOD-CONVERTED-AMOUNT TO PERIOD-TOTAL-EXPENSE
063500         IF TXN-CATEGORY-ID IN TXN-RECORD-IN NOT = ZERO
063600             PERFORM 2300-ACCUMULATE-CATEGORY
063700                 THRU 2300-ACCUMULATE-CATEGORY-EXIT
063800         END-IF
063900     END-IF.
064000 2250-ACCUMULATE-PERIOD-ROW-EXIT.
064100     EXIT.
064150*
064160*    SAME-CURRENCY ROWS AND RUNS WITH NO TARGET CURRENCY PASS
064170*    THROUGH UNCHANGED; OTHERWISE A MISSING RATE FAILS ONLY THIS
064180*    ROW'S CONTRIBUTION - IT DOES NOT ABEND THE JOB.
064190 2260-CONVERT-PERIOD-AMOUNT.
064200     MOVE 'N' TO PERIOD-CONVERT-ERROR-SWITCH
064210     IF NOT TARGET-CURRENCY-WAS-GIVEN
064220         OR ACT-T-CURRENCY-CODE (ACT-IX) = CC-TARGET-CURRENCY
064230         MOVE TXN-AMOUNT IN TXN-RECORD-IN TO PERIOD-CONVERTED-AMOUNT
064240     ELSE
064250         MOVE ACT-T-CURRENCY-CODE (ACT-IX) TO RATE-LOOKUP-FROM-CODE
064260         MOVE CC-TARGET-CURRENCY          TO RATE-LOOKUP-TO-CODE
064270         MOVE CC-PERIOD-END-NUM           TO RATE-LOOKUP-REFERENCE-TS
064280         PERFORM 6000-RATE-LOOKUP THRU 6000-RATE-LOOKUP-EXIT
064290         IF RATE-WAS-FOUND
064300             COMPUTE PERIOD-CONVERTED-AMOUNT ROUNDED =
064310                 TXN-AMOUNT IN TXN-RECORD-IN * RATE-FOUND-VALUE
064320         ELSE
064330             MOVE 'Y' TO PERIOD-CONVERT-ERROR-SWITCH
064340             MOVE ZERO TO PERIOD-CONVERTED-AMOUNT
064350             ADD 1 TO PERIOD-CONVERT-ERROR-COUNT
064360         END-IF
064370     END-IF.
064380 2260-CONVERT-PERIOD-AMOUNT-EXIT.
064390     EXIT.
064391*
064395*    LINEAR SEARCH-OR-INSERT INTO THE CATEGORY ACCUMULATOR - THE
064397*    NUMBER OF DISTINCT CATEGORIES TOUCHED IN ONE PERIOD IS
064399*    MODEST, SO NO BINARY SEARCH IS WARRANTED HERE.
064600 2300-ACCUMULATE-CATEGORY.
064700     MOVE 'N' TO RATE-FOUND-SWITCH
064800     SET CACC-IX TO 1
064900     PERFORM 2310-TEST-ONE-CATEGORY-SLOT
065000         THRU 2310-TEST-ONE-CATEGORY-SLOT-EXIT
065100         UNTIL CACC-IX > CAT-ACCUM-COUNT
065200             OR RATE-WAS-FOUND
065300     IF NOT RATE-WAS-FOUND AND CAT-ACCUM-COUNT < 500
065400         ADD 1 TO CAT-ACCUM-COUNT
065500         MOVE TXN-CATEGORY-ID IN TXN-RECORD-IN
065600           TO CACC-CATEGORY-ID (CAT-ACCUM-COUNT)
065700         MOVE TXN-TYPE-CODE IN TXN-RECORD-IN
065800           TO CACC-TYPE-CODE (CAT-ACCUM-COUNT)
065900         MOVE PERIOD-CONVERTED-AMOUNT
066000           TO CACC-AMOUNT (CAT-ACCUM-COUNT)
066100     END-IF.
066200 2300-ACCUMULATE-CATEGORY-EXIT.
066300     EXIT.
066400
066500 2310-TEST-ONE-CATEGORY-SLOT.
066600     IF CACC-CATEGORY-ID (CACC-IX)
066700            = TXN-CATEGORY-ID IN TXN-RECORD-IN
066800         ADD PERIOD-CONVERTED-AMOUNT TO CACC-AMOUNT (CACC-IX)
066900         MOVE 'Y' TO RATE-FOUND-SWITCH
067000     ELSE
067100         SET CACC-IX UP BY 1
067200     END-IF.
067300 2310-TEST-ONE-CATEGORY-SLOT-EXIT.
067400     EXIT.
067500
067600*    INSERTION SORT, DESCENDING BY AMOUNT - SAME N-SQUARED
067700*    IDIOM AS RCX.TIP10'S QUOTE-TABLE SORTS; THE CATEGORY
067800*    ACCUMULATOR IS A HANDFUL OF ROWS PER RUN.
067900 2900-SORT-CATEGORY-DESC.
068000     PERFORM 2905-SORT-OUTER-STEP
068100         THRU 2905-SORT-OUTER-STEP-EXIT
068200         VARYING SORT-OUTER-IX FROM 2 BY 1
068300         UNTIL SORT-OUTER-IX > CAT-ACCUM-COUNT.
068400 2900-SORT-CATEGORY-DESC-EXIT.
068500     EXIT.
068600
068700 2905-SORT-OUTER-STEP.
068800     MOVE SORT-OUTER-IX TO SORT-INNER-IX
068900     PERFORM 2906-SORT-INNER-STEP
069000         THRU 2906-SORT-INNER-STEP-EXIT
069100         UNTIL SORT-INNER-IX < 2
069200             OR CACC-AMOUNT (SORT-INNER-IX - 1)
069300                    NOT < CACC-AMOUNT (SORT-INNER-IX).
069400 2905-SORT-OUTER-STEP-EXIT.
069500     EXIT.
069600
069700 2906-SORT-INNER-STEP.
069800     MOVE CACC-CATEGORY-ID (SORT-INNER-IX) TO SWAP-CATEGORY-ID
069900     MOVE CACC-TYPE-CODE (SORT-INNER-IX)   TO SWAP-TYPE-CODE
070000     MOVE CACC-AMOUNT (SORT-INNER-IX)      TO SWAP-AMOUNT
070100     MOVE CACC-CATEGORY-ID (SORT-INNER-IX - 1)
070200       TO CACC-CATEGORY-ID (SORT-INNER-IX)
070300     MOVE CACC-TYPE-CODE (SORT-INNER-IX - 1)
070400       TO CACC-TYPE-CODE (SORT-INNER-IX)
070500     MOVE CACC-AMOUNT (SORT-INNER-IX - 1)
070600       TO CACC-AMOUNT (SORT-INNER-IX)
070700     MOVE SWAP-CATEGORY-ID TO CACC-CATEGORY-ID (SORT-INNER-IX - 1)
070800     MOVE SWAP-TYPE-CODE   TO CACC-TYPE-CODE (SORT-INNER-IX - 1)
070900     MOVE SWAP-AMOUNT      TO CACC-AMOUNT (SORT-INNER-IX - 1)
071000     SUBTRACT 1 FROM SORT-INNER-IX.
071100 2906-SORT-INNER-STEP-EXIT.
071200     EXIT.
071300
071400******************************************************************
071500*  3000-BUILD-BALANCE-REPORT - BALANCE-CALC PLUS THE OPTIONAL    *
071600*  TARGET-CURRENCY CONVERSION FOR EACH FILTERED ACCOUNT.         *
071700******************************************************************
071800 3000-BUILD-BALANCE-REPORT.
071900     MOVE ZERO TO TOTAL-BALANCE-CONVERTED ACCOUNTS-WITH-ERROR-COUNT
072000     MOVE SPACES TO RPT-PRINT-LINE
072100     STRING 'ACCOUNT BALANCE REPORT - WORKSPACE '
072200                 DELIMITED BY SIZE
072300             CC-WORKSPACE-ID DELIMITED BY SIZE
072400         INTO RPT-PRINT-LINE
072500     WRITE RPT-PRINT-LINE
072600     PERFORM 3100-BUILD-ONE-BALANCE-ROW
072700         THRU 3100-BUILD-ONE-BALANCE-ROW-EXIT
072800         VARYING ACT-IX FROM 1 BY 1
072900         UNTIL ACT-IX > ACCOUNT-TABLE-COUNT
073000     MOVE SPACES TO RPT-PRINT-LINE
073100     IF TARGET-CURRENCY-WAS-GIVEN
073200         MOVE TOTAL-BALANCE-CONVERTED TO PED-TOTAL-BALANCE
073300         STRING 'WORKSPACE TOTAL (' DELIMITED BY SIZE
073400                 CC-TARGET-CURRENCY DELIMITED BY SPACE
073500                 ') = ' DELIMITED BY SIZE
073600                 PED-TOTAL-BALANCE DELIMITED BY SIZE
073700                 '  ACCOUNTS WITH CONVERSION ERROR = '
073800                     DELIMITED BY SIZE
073900                 ACCOUNTS-WITH-ERROR-COUNT DELIMITED BY SIZE
074000             INTO RPT-PRINT-LINE
074100     ELSE
074200         STRING 'WORKSPACE TOTAL NOT CONVERTED - NO TARGET '
074300                 'CURRENCY ON CONTROL CARD' DELIMITED BY SIZE
074400             INTO RPT-PRINT-LINE
074500     END-IF
074600     WRITE RPT-PRINT-LINE.
074700 3000-BUILD-BALANCE-REPORT-EXIT.
074800     EXIT.
074900
075000 3100-BUILD-ONE-BALANCE-ROW.
075010*    EVERY NON-DELETED ACCOUNT OF THE WORKSPACE GETS A ROW AND
075020*    GOES INTO THE WORKSPACE TOTAL - THE ACCOUNT FILTER ON THE
075030*    CONTROL CARD NARROWS THE PERIOD-STATISTICS PASS ONLY (SEE
075040*    2200), NOT THIS REPORT.
075100     COMPUTE BAL-NET-BALANCE (ACT-IX) =
075200         BAL-INCOME (ACT-IX) - BAL-EXPENSE (ACT-IX)
075300         - BAL-TRANSFER-OUT (ACT-IX) + BAL-TRANSFER-IN (ACT-IX)
075400     MOVE 'N' TO BAL-CONVERT-ERROR-FLAG (ACT-IX)
075500     IF TARGET-CURRENCY-WAS-GIVEN
075600         PERFORM 3200-CONVERT-ONE-BALANCE
075700             THRU 3200-CONVERT-ONE-BALANCE-EXIT
075800     ELSE
075900         MOVE BAL-NET-BALANCE (ACT-IX)
076000           TO BAL-CONVERTED-BALANCE (ACT-IX)
076100     END-IF
076200     MOVE ACT-T-ID (ACT-IX) TO PED-ACCOUNT-ID
076300     MOVE BAL-NET-BALANCE (ACT-IX) TO PED-BALANCE
076400     MOVE SPACES TO RPT-PRINT-LINE
076500     IF BAL-CONVERT-FAILED (ACT-IX)
076600         STRING 'ACCOUNT=' DELIMITED BY SIZE
076700                 PED-ACCOUNT-ID DELIMITED BY SIZE
076800                 ' NAME=' DELIMITED BY SIZE
076900                 ACT-T-NAME (ACT-IX) DELIMITED BY SIZE
077000                 ' CCY=' DELIMITED BY SIZE
077100                 ACT-T-CURRENCY-CODE (ACT-IX) DELIMITED BY SPACE
077200                 ' BALANCE=' DELIMITED BY SIZE
077300                 PED-BALANCE DELIMITED BY SIZE
077400                 '  *** NO RATE ON FILE FOR CONVERSION ***'
077500                     DELIMITED BY SIZE
077600             INTO RPT-PRINT-LINE
077700         ADD 1 TO ACCOUNTS-WITH-ERROR-COUNT
077800     ELSE
077900         MOVE BAL-CONVERTED-BALANCE (ACT-IX)
078000           TO PED-CONVERTED-BALANCE
078100         STRING 'ACCOUNT=' DELIMITED BY SIZE
078200                 PED-ACCOUNT-ID DELIMITED BY SIZE
078300                 ' NAME=' DELIMITED BY SIZE
078400                 ACT-T-NAME (ACT-IX) DELIMITED BY SIZE
078500                 ' CCY=' DELIMITED BY SIZE
078600                 ACT-T-CURRENCY-CODE (ACT-IX) DELIMITED BY SPACE
078700                 ' BALANCE=' DELIMITED BY SIZE
078800                 PED-BALANCE DELIMITED BY SIZE
078900                 ' CONVERTED=' DELIMITED BY SIZE
079000                 PED-CONVERTED-BALANCE DELIMITED BY SIZE
079100             INTO RPT-PRINT-LINE
079200         ADD BAL-CONVERTED-BALANCE (ACT-IX)
079300           TO TOTAL-BALANCE-CONVERTED
079400     END-IF
079500     WRITE RPT-PRINT-LINE.
079800 3100-BUILD-ONE-BALANCE-ROW-EXIT.
079900     EXIT.
080000
080100*    SAME-CURRENCY BALANCES PASS THROUGH UNCHANGED; OTHERWISE
080200*    A MISSING RATE MARKS ONLY THIS ACCOUNT AS AN ERROR ROW -
080300*    IT DOES NOT ABEND THE JOB.
080400 3200-CONVERT-ONE-BALANCE.
080500     IF ACT-T-CURRENCY-CODE (ACT-IX) = CC-TARGET-CURRENCY
080600         MOVE BAL-NET-BALANCE (ACT-IX)
080700           TO BAL-CONVERTED-BALANCE (ACT-IX)
080800     ELSE
080900         MOVE ACT-T-CURRENCY-CODE (ACT-IX) TO RATE-LOOKUP-FROM-CODE
081000         MOVE CC-TARGET-CURRENCY          TO RATE-LOOKUP-TO-CODE
081100         MOVE CC-PERIOD-END-NUM           TO RATE-LOOKUP-REFERENCE-TS
081200         PERFORM 6000-RATE-LOOKUP THRU 6000-RATE-LOOKUP-EXIT
081300         IF RATE-WAS-FOUND
081400             COMPUTE BAL-CONVERTED-BALANCE (ACT-IX) ROUNDED =
081500                 BAL-NET-BALANCE (ACT-IX) * RATE-FOUND-VALUE
081600         ELSE
081700             MOVE 'Y' TO BAL-CONVERT-ERROR-FLAG (ACT-IX)
081800             MOVE ZERO TO BAL-CONVERTED-BALANCE (ACT-IX)
081900         END-IF
082000     END-IF.
082100 3200-CONVERT-ONE-BALANCE-EXIT.
082200     EXIT.
082300
082400******************************************************************
082500*  4000-BUILD-PERIOD-STATISTICS - INCOME/EXPENSE/NET SUMMARY     *
082600*  LINE FOLLOWED BY THE INCOME-CATEGORY AND EXPENSE-CATEGORY     *
082700*  BREAKDOWNS, EACH ALREADY SORTED DESCENDING BY AMOUNT.         *
082800******************************************************************
082900 4000-BUILD-PERIOD-STATISTICS.
083000     MOVE CC-PERIOD-START-NUM TO PED-PERIOD-START
083100     MOVE CC-PERIOD-END-NUM   TO PED-PERIOD-END
083200     MOVE PERIOD-TOTAL-INCOME  TO PED-TOTAL-INCOME
083300     MOVE PERIOD-TOTAL-EXPENSE TO PED-TOTAL-EXPENSE
083400     MOVE PERIOD-NET-CHANGE    TO PED-NET-CHANGE
083410     MOVE PERIOD-CONVERT-ERROR-COUNT TO PED-CONVERT-ERROR-COUNT
083500     MOVE SPACES TO RPT-PRINT-LINE
083600     STRING 'PERIOD STATISTICS ' DELIMITED BY SIZE
083700             PED-PERIOD-START DELIMITED BY SIZE
083800             ' THRU ' DELIMITED BY SIZE
083900             PED-PERIOD-END DELIMITED BY SIZE
084000         INTO RPT-PRINT-LINE
084100     WRITE RPT-PRINT-LINE
084200     MOVE SPACES TO RPT-PRINT-LINE
084300     STRING '  INCOME=' DELIMITED BY SIZE
084400             PED-TOTAL-INCOME DELIMITED BY SIZE
084500             '  EXPENSE=' DELIMITED BY SIZE
084600             PED-TOTAL-EXPENSE DELIMITED BY SIZE
084700             '  NET=' DELIMITED BY SIZE
084800             PED-NET-CHANGE DELIMITED BY SIZE
084850             '  CONVERSION ERRORS=' DELIMITED BY SIZE
084860             PED-CONVERT-ERROR-COUNT DELIMITED BY SIZE
084900         INTO RPT-PRINT-LINE
085000     WRITE RPT-PRINT-LINE
085100
085200     MOVE SPACES TO RPT-PRINT-LINE
085300     MOVE 'INCOME CATEGORIES' TO RPT-PRINT-LINE
085400     WRITE RPT-PRINT-LINE
085500     PERFORM 4100-WRITE-ONE-CATEGORY-ROW
085600         THRU 4100-WRITE-ONE-CATEGORY-ROW-EXIT
085700         VARYING CACC-IX FROM 1 BY 1
085800         UNTIL CACC-IX > CAT-ACCUM-COUNT
085900
086000     MOVE SPACES TO RPT-PRINT-LINE
086100     MOVE 'EXPENSE CATEGORIES' TO RPT-PRINT-LINE
086200     WRITE RPT-PRINT-LINE
086300     PERFORM 4200-WRITE-ONE-CATEGORY-ROW
086400         THRU 4200-WRITE-ONE-CATEGORY-ROW-EXIT
086500         VARYING CACC-IX FROM 1 BY 1
086600         UNTIL CACC-IX > CAT-ACCUM-COUNT.
086700 4000-BUILD-PERIOD-STATISTICS-EXIT.
086800     EXIT.
086900
087000 4100-WRITE-ONE-CATEGORY-ROW.
087100     IF CACC-TYPE-CODE (CACC-IX) = 'I'
087200         PERFORM 4300-FORMAT-CATEGORY-LINE
087300             THRU 4300-FORMAT-CATEGORY-LINE-EXIT
087400     END-IF.
087500 4100-WRITE-ONE-CATEGORY-ROW-EXIT.
087600     EXIT.
087700
087800 4200-WRITE-ONE-CATEGORY-ROW.
087900     IF CACC-TYPE-CODE (CACC-IX) = 'E'
088000         PERFORM 4300-FORMAT-CATEGORY-LINE
088100             THRU 4300-FORMAT-CATEGORY-LINE-EXIT
088200     END-IF.
088300 4200-WRITE-ONE-CATEGORY-ROW-EXIT.
088400     EXIT.
088500
088600*    JOINS THE CATEGORY NAME/ICON/COLOR FROM THE CATEGORY TABLE
088700*    BY BINARY SEARCH BEFORE PRINTING.
088800 4300-FORMAT-CATEGORY-LINE.
088900     MOVE CACC-CATEGORY-ID (CACC-IX) TO PED-CATEGORY-ID
089000     MOVE CACC-AMOUNT (CACC-IX)      TO PED-CATEGORY-AMOUNT
089100     SET CAT-IX TO 1
089200     MOVE SPACES TO RPT-PRINT-LINE
089300     SEARCH ALL CATEGORY-TABLE
089400         AT END
089500             STRING '  CATEGORY=' DELIMITED BY SIZE
089600                     PED-CATEGORY-ID DELIMITED BY SIZE
089700                     ' (NOT ON FILE)  AMOUNT=' DELIMITED BY SIZE
089800                     PED-CATEGORY-AMOUNT DELIMITED BY SIZE
089900                 INTO RPT-PRINT-LINE
090000         WHEN CAT-T-ID (CAT-IX) = CACC-CATEGORY-ID (CACC-IX)
090100             STRING '  CATEGORY=' DELIMITED BY SIZE
090200                     PED-CATEGORY-ID DELIMITED BY SIZE
090300                     ' NAME=' DELIMITED BY SIZE
090400                     CAT-T-NAME (CAT-IX) DELIMITED BY SIZE
090500                     ' ICON=' DELIMITED BY SIZE
090600                     CAT-T-ICON (CAT-IX) DELIMITED BY SIZE
090700                     ' COLOR=' DELIMITED BY SIZE
090800                     CAT-T-COLOR (CAT-IX) DELIMITED BY SIZE
090900                     '  AMOUNT=' DELIMITED BY SIZE
091000                     PED-CATEGORY-AMOUNT DELIMITED BY SIZE
091100                 INTO RPT-PRINT-LINE
091200     END-SEARCH
091300     WRITE RPT-PRINT-LINE.
091400 4300-FORMAT-CATEGORY-LINE-EXIT.
091500     EXIT.
091600
091700******************************************************************
091800*  6000-RATE-LOOKUP - NEAREST-EFFECTIVE-TIME SCAN OF THE         *
091900*  EXCHANGE-RATE TABLE FOR ONE ORDERED CURRENCY PAIR.  WRITTEN   *
092000*  INDEPENDENTLY OF TPS.TIP11'S COPY OF THE SAME ALGORITHM.      *
092100******************************************************************
092200 6000-RATE-LOOKUP.
092300     MOVE 'N' TO RATE-FOUND-SWITCH
092400     MOVE ZERO TO RATE-FOUND-VALUE
092500     MOVE 99999999999999 TO BEST-TIME-DIFFERENCE
092600     PERFORM 6050-TEST-ONE-RATE-ENTRY
092700         THRU 6050-TEST-ONE-RATE-ENTRY-EXIT
092800         VARYING FXR-IX FROM 1 BY 1
092900         UNTIL FXR-IX > EXCHRATE-TABLE-COUNT.
093000 6000-RATE-LOOKUP-EXIT.
093100     EXIT.
093200
093300 6050-TEST-ONE-RATE-ENTRY.
093400     IF FXR-T-FROM-CODE (FXR-IX) = RATE-LOOKUP-FROM-CODE
093500     AND FXR-T-TO-CODE (FXR-IX) = RATE-LOOKUP-TO-CODE
093600         IF FXR-T-EFFECTIVE-TS (FXR-IX) > RATE-LOOKUP-REFERENCE-TS
093700             COMPUTE THIS-TIME-DIFFERENCE =
093800                 FXR-T-EFFECTIVE-TS (FXR-IX)
093900                 - RATE-LOOKUP-REFERENCE-TS
094000         ELSE
094100             COMPUTE THIS-TIME-DIFFERENCE =
094200                 RATE-LOOKUP-REFERENCE-TS
094300                 - FXR-T-EFFECTIVE-TS (FXR-IX)
094400         END-IF
094500         IF NOT RATE-WAS-FOUND
094600         OR THIS-TIME-DIFFERENCE < BEST-TIME-DIFFERENCE
094700         OR (THIS-TIME-DIFFERENCE = BEST-TIME-DIFFERENCE
094800             AND FXR-T-EFFECTIVE-TS (FXR-IX) >
094900                 RATE-FOUND-EFFECTIVE-TS)
095000             MOVE 'Y' TO RATE-FOUND-SWITCH
095100             MOVE FXR-T-RATE (FXR-IX) TO RATE-FOUND-VALUE
095200             MOVE FXR-T-EFFECTIVE-TS (FXR-IX)
095300               TO RATE-FOUND-EFFECTIVE-TS
095400             MOVE THIS-TIME-DIFFERENCE TO BEST-TIME-DIFFERENCE
095500         END-IF
095600     END-IF.
095700 6050-TEST-ONE-RATE-ENTRY-EXIT.
095800     EXIT.
095900
096000******************************************************************
096100*  9000-TERMINATE - CLOSES THE STATISTICS REPORT FILE.           *
096200******************************************************************
096300 9000-TERMINATE.
096400     CLOSE STATS-REPORT
096500     MOVE 0 TO RETURN-CODE.
096600 9000-TERMINATE-EXIT.
096700     EXIT.
