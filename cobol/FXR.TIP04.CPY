000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  FXR.TIP04                                  *
000400*    RECORD        :  FXR-RATE-RECORD                            *
000500*    DESCRIPTION   :  HISTORICAL EXCHANGE RATE - OUTPUT OF       *
000600*                     RCX.TIP10 (COLLECT-EXCHANGE-RATES), INPUT  *
000700*                     TO THE RATE-LOOKUP SCAN CARRIED IN         *
000800*                     TPS.TIP11 AND STE.TIP12.  ONE RECORD PER   *
000900*                     ORDERED CURRENCY PAIR RESOLVED FOR A RUN.  *
001000*    MAINTAINED BY :  DST                                        *
001100******************************************************************
001200 01  FXR-RATE-RECORD.
001300     05  FXR-RECORD-CODE                PIC X(03).
001400         88  FXR-RECORD-IS-RATE             VALUE 'FXR'.
001500     05  FXR-ID                         PIC 9(09).
001600     05  FXR-RUN-ID                     PIC 9(09).
001700     05  FXR-FROM-CODE                  PIC X(10).
001800     05  FXR-TO-CODE                    PIC X(10).
001900     05  FXR-SOURCE-CODE                PIC X(03).
002000         88  FXR-SOURCE-IS-ECB              VALUE 'ECB'.
002100         88  FXR-SOURCE-IS-CBR              VALUE 'CBR'.
002200     05  FXR-RATE                       PIC S9(12)V9(12).
002300*
002400*    EFFECTIVE-AT - BROKEN-OUT GROUP PLUS STRAIGHT NUMERIC
002500*    REDEFINITION, SAME PAIRED CONVENTION AS TXN-EFFECTIVE-TS
002600*    IN TXN.TIP01 - THE NUMERIC FORM IS WHAT RATE-LOOKUP
002700*    SUBTRACTS TO FIND THE NEAREST QUOTE.
002800*
002900     05  FXR-EFFECTIVE-AT.
003000         10  FXR-EFFECTIVE-DATE.
003100             15  FXR-EFFECTIVE-YYYY     PIC 9(04).
003200             15  FXR-EFFECTIVE-MM       PIC 9(02).
003300             15  FXR-EFFECTIVE-DD       PIC 9(02).
003400         10  FXR-EFFECTIVE-TIME.
003500             15  FXR-EFFECTIVE-HH       PIC 9(02).
003600             15  FXR-EFFECTIVE-MN       PIC 9(02).
003700             15  FXR-EFFECTIVE-SS       PIC 9(02).
003800     05  FXR-EFFECTIVE-AT-NUM REDEFINES FXR-EFFECTIVE-AT
003900                                    PIC 9(14).
004000     05  FXR-BACKFILL-FLAG              PIC X(01).
004100         88  FXR-IS-BACKFILL                VALUE 'Y'.
004200         88  FXR-IS-SAME-DAY                VALUE 'N'.
004300     05  FILLER                         PIC X(20).
