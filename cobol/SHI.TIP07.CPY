000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  SHI.TIP07                                  *
000400*    RECORD        :  SHI-ITEM-RECORD                            *
000500*    DESCRIPTION   :  SHOPPING LIST ITEM DETAIL.  KEYED TO ITS   *
000600*                     PARENT LIST BY SHI-LIST-ID; TOTALLED BY    *
000700*                     SHC.TIP14 (COMPLETE-SHOPPING-LIST) OVER    *
000800*                     PURCHASED, PRICED, NON-DELETED ITEMS.      *
000900*    MAINTAINED BY :  DST                                        *
001000******************************************************************
001100 01  SHI-ITEM-RECORD.
001200     05  SHI-RECORD-CODE                PIC X(03).
001300         88  SHI-RECORD-IS-ITEM             VALUE 'SHI'.
001400     05  SHI-ID                         PIC 9(09).
001500     05  SHI-LIST-ID                    PIC 9(09).
001600     05  SHI-NAME                       PIC X(200).
001700     05  SHI-QUANTITY                   PIC 9(05).
001800     05  SHI-PRICE                      PIC S9(16)V99.
001900     05  SHI-PURCHASED-FLAG             PIC X(01).
002000         88  SHI-IS-PURCHASED               VALUE 'Y'.
002100         88  SHI-IS-NOT-PURCHASED           VALUE 'N'.
002200     05  SHI-DELETED-FLAG               PIC X(01).
002300         88  SHI-IS-DELETED                 VALUE 'Y'.
002400         88  SHI-IS-NOT-DELETED             VALUE 'N'.
002500     05  FILLER                         PIC X(15).
