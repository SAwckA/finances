000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  TPS.TIP11                                    *
000400*   PROGRAM-ID   :  POST-TRANSACTIONS                            *
000500*                                                                *
000600*   PURPOSE      :  VALIDATES AND POSTS INCOME/EXPENSE/TRANSFER  *
000700*                   TRANSACTIONS AGAINST THE LEDGER.  CREATE     *
000800*                   REQUESTS ARE APPENDED TO A NEW LEDGER MASTER *
000900*                   AFTER THE OLD MASTER IS COPIED THROUGH;      *
001000*                   UPDATE REQUESTS ARE APPLIED IN THE CLASSIC   *
001100*                   SEQUENTIAL OLD-MASTER/TRANSACTION MATCH-     *
001200*                   MERGE SO A SPECIFIC LEDGER ENTRY CAN BE      *
001300*                   REPRICED WITHOUT AN INDEXED FILE.            *
001400*                                                                *
001500******************************************************************
001600* CHANGE LOG                                                     *
001700* ---------------------------------------------------------------*
001800* 1988-02-19 DST    ORIGINAL LEDGER POSTING JOB - APPEND ONLY,   *DST8802 
001900*                   INCOME AND EXPENSE ONLY.                     *
002000* 1989-10-03 DST    TRANSFER TYPE ADDED; SAME-CURRENCY TRANSFERS *DST8910 
002100*                   ONLY (NO CONVERSION FIELDS YET).             *
002200* 1991-04-22 RGF    OLD-MASTER/TRANS/NEW-MASTER MATCH-MERGE      *RGF9104 
002300*                   ADDED SO A POSTED TRANSFER CAN BE REPRICED   *
002400*                   WITHOUT RE-KEYING THE WHOLE LEDGER.          *
002500* 1996-08-30 RGF    CATEGORY TYPE-MATCH EDIT ADDED AFTER AUDIT   *RGF9608 
002600*                   FOUND EXPENSE ENTRIES POSTED TO INCOME       *
002700*                   CATEGORIES.                                  *
002800* 1998-09-08 RGF    Y2K - EFFECTIVE-TS AND CONTROL-CARD DATE     *RGF9809 
002900*                   FIELDS WIDENED TO 4-DIGIT YEARS.             *
003000* 2009-09-11 SHREENI CROSS-CURRENCY TRANSFER CONVERSION FIELDS   *SHR0909 
003100*                   (EXCHANGE-RATE, CONVERTED-AMOUNT) ADDED,     *
003200*                   OVERRIDE PRIORITY RULES PER THE MULTI-       *
003300*                   CURRENCY LEDGER REWORK.                      *
003400* 2010-03-02 SHREENI UPDATE PATH NOW CALLS RATE-LOOKUP WHEN AN   *SHR1003 
003500*                   UPDATED TRANSFER DROPS BOTH OVERRIDES AND    *
003600*                   THE ACCOUNTS DON'T SHARE A CURRENCY.         *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.   POST-TRANSACTIONS.
004000 AUTHOR.       DST.  MODIFIED BY SHREENI.
004100 INSTALLATION. FUND SERVICES DATA CENTER.
004200 DATE-WRITTEN. 02/19/1988.
004300 DATE-COMPILED.
004400 SECURITY.     INTERNAL USE ONLY - FINANCIAL DATA.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS VERBOSE-LOG-REQUESTED
005100            OFF STATUS IS VERBOSE-LOG-NOT-REQUESTED.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CONTROL-CARD-FILE   ASSIGN TO "CONTROLCARD"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS CC-FILE-STATUS.
005800
005900     SELECT ACCOUNT-FILE        ASSIGN TO "ACCOUNT"
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS ACT-FILE-STATUS.
006200
006300     SELECT CATEGORY-FILE       ASSIGN TO "CATEGORY"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS CAT-FILE-STATUS.
006600
006700     SELECT EXCHRATE-FILE       ASSIGN TO "EXCHRATE"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FXR-FILE-STATUS.
007000
007100     SELECT TXQ-CREATE-FILE     ASSIGN TO "TXQCRTQ"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS TXQC-FILE-STATUS.
007400
007500     SELECT TXQ-UPDATE-FILE     ASSIGN TO "TXQUPDQ"
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS TXQU-FILE-STATUS.
007800
007900     SELECT OLD-TRANSACTION-FILE ASSIGN TO "TRANOLD"
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS OLDT-FILE-STATUS.
008200
008300     SELECT NEW-TRANSACTION-FILE ASSIGN TO "TRANNEW"
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS NEWT-FILE-STATUS.
008600
008700     SELECT POSTER-LOG          ASSIGN TO "POSTLOG"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS LOG-FILE-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  CONTROL-CARD-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  CC-CARD-RECORD.
009600     05  CC-NEXT-TXN-ID             PIC 9(09).
009700     05  FILLER                     PIC X(71).
009800
009900 FD  ACCOUNT-FILE
010000     LABEL RECORDS ARE STANDARD.
010100     COPY ACT.MSTR02 REPLACING LEADING ==ACT-MASTER-RECORD==
010200                                      BY ==ACT-MASTER-RECORD-IN==.
010300
010400 FD  CATEGORY-FILE
010500     LABEL RECORDS ARE STANDARD.
010600     COPY CAT.MSTR03 REPLACING LEADING ==CAT-MASTER-RECORD==
010700                                      BY ==CAT-MASTER-RECORD-IN==.
010800
010900 FD  EXCHRATE-FILE
011000     LABEL RECORDS ARE STANDARD.
011100     COPY FXR.TIP04 REPLACING LEADING ==FXR-RATE-RECORD==
011200                                    BY ==FXR-RATE-RECORD-IN==.
011300
011400 FD  TXQ-CREATE-FILE
011500     LABEL RECORDS ARE STANDARD.
011600     COPY TXQ.TIP08 REPLACING LEADING ==TXQ-REQUEST-RECORD==
011700                                    BY ==TXQ-CREATE-RECORD==.
011800
011900 FD  TXQ-UPDATE-FILE
012000     LABEL RECORDS ARE STANDARD.
012100     COPY TXQ.TIP08 REPLACING LEADING ==TXQ-REQUEST-RECORD==
012200                                    BY ==TXQ-UPDATE-RECORD==.
012300
012400 FD  OLD-TRANSACTION-FILE
012500     LABEL RECORDS ARE STANDARD.
012600     COPY TXN.TIP01 REPLACING LEADING ==TXN-LEDGER-RECORD==
012700                                    BY ==OLD-TXN-RECORD==.
012800
012900 FD  NEW-TRANSACTION-FILE
013000     LABEL RECORDS ARE STANDARD.
013100     COPY TXN.TIP01 REPLACING LEADING ==TXN-LEDGER-RECORD==
013200                                    BY ==NEW-TXN-RECORD==.
013300
013400 FD  POSTER-LOG
013500     LABEL RECORDS ARE OMITTED
013600     RECORD CONTAINS 132 CHARACTERS.
013700 01  LOG-PRINT-LINE                 PIC X(132).
013800
013900 WORKING-STORAGE SECTION.
014000*
014100*    A WORKING COPY OF THE LEDGER LAYOUT USED TO ASSEMBLE A
014200*    CANDIDATE TRANSACTION (FROM EITHER A CREATE OR AN UPDATE
014300*    REQUEST) BEFORE IT IS VALIDATED AND MOVED TO THE OUTPUT
014400*    RECORD.  THIRD COPY OF TXN.TIP01 IN THIS PROGRAM.
014500*
014600 COPY TXN.TIP01 REPLACING LEADING ==TXN-LEDGER-RECORD==
014700                                BY ==CANDIDATE-TXN-RECORD==.
014800*
014900*    FILE STATUS SWITCHES
015000*
015100 01  FILE-STATUS-SWITCHES.
015200     05  CC-FILE-STATUS             PIC X(02).
015300     05  ACT-FILE-STATUS            PIC X(02).
015400         88  ACT-STATUS-OK              VALUE '00'.
015500         88  ACT-STATUS-EOF             VALUE '10'.
015600     05  CAT-FILE-STATUS            PIC X(02).
015700         88  CAT-STATUS-OK              VALUE '00'.
015800         88  CAT-STATUS-EOF             VALUE '10'.
015900     05  FXR-FILE-STATUS            PIC X(02).
016000         88  FXR-STATUS-OK              VALUE '00'.
016100         88  FXR-STATUS-EOF             VALUE '10'.
016200     05  TXQC-FILE-STATUS           PIC X(02).
016300         88  TXQC-STATUS-OK             VALUE '00'.
016400         88  TXQC-STATUS-EOF            VALUE '10'.
016500     05  TXQU-FILE-STATUS           PIC X(02).
016600         88  TXQU-STATUS-OK             VALUE '00'.
016700         88  TXQU-STATUS-EOF            VALUE '10'.
016800     05  OLDT-FILE-STATUS           PIC X(02).
016900         88  OLDT-STATUS-OK             VALUE '00'.
017000         88  OLDT-STATUS-EOF            VALUE '10'.
017100     05  NEWT-FILE-STATUS           PIC X(02).
017200         88  NEWT-STATUS-OK             VALUE '00'.
017300     05  LOG-FILE-STATUS            PIC X(02).
017400     05  FILLER                     PIC X(02).
017500*
017600*    REFERENCE TABLES - ACCOUNT AND CATEGORY, LOADED SORTED BY
017700*    ID FOR A BINARY SEARCH; EXCHANGE-RATE, SCANNED LINEARLY
017800*    PER LOOKUP SINCE THE FILTER IS ON A CURRENCY PAIR, NOT ID.
017900*
018000 01  ACCOUNT-TABLE-AREA.
018100     05  ACCOUNT-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
018200     05  ACCOUNT-TABLE OCCURS 500 TIMES
018300             ASCENDING KEY IS ACT-T-ID
018400             INDEXED BY ACT-IX.
018500         10  ACT-T-ID               PIC 9(09).
018600         10  ACT-T-WORKSPACE-ID     PIC 9(09).
018700         10  ACT-T-CURRENCY-CODE    PIC X(10).
018800         10  ACT-T-DELETED-FLAG     PIC X(01).
018900         10  FILLER                 PIC X(05).
019000 01  CATEGORY-TABLE-AREA.
019100     05  CATEGORY-TABLE-COUNT       PIC S9(05) COMP VALUE ZERO.
019200     05  CATEGORY-TABLE OCCURS 500 TIMES
019300             ASCENDING KEY IS CAT-T-ID
019400             INDEXED BY CAT-IX.
019500         10  CAT-T-ID               PIC 9(09).
019600         10  CAT-T-WORKSPACE-ID     PIC 9(09).
019700         10  CAT-T-TYPE-CODE        PIC X(01).
019800         10  CAT-T-DELETED-FLAG     PIC X(01).
019900         10  FILLER                 PIC X(05).
020000 01  EXCHRATE-TABLE-AREA.
020100     05  EXCHRATE-TABLE-COUNT       PIC S9(05) COMP VALUE ZERO.
020200     05  EXCHRATE-TABLE OCCURS 2000 TIMES
020300             INDEXED BY FXR-IX.
020400         10  FXR-T-FROM-CODE        PIC X(10).
020500         10  FXR-T-TO-CODE          PIC X(10).
020600         10  FXR-T-RATE             PIC S9(12)V9(12).
020700         10  FXR-T-EFFECTIVE-TS     PIC 9(14).
020800         10  FILLER                 PIC X(05).
020900*
021000*    RUN CONTROL SWITCHES AND COUNTERS - ALL COMP.
021100*
021200 01  RUN-CONTROL-SWITCHES.
021300     05  ANY-REJECTED-SWITCH        PIC X(01) VALUE 'N'.
021400     05  MATCH-MERGE-DONE-SWITCH    PIC X(01) VALUE 'N'.
021500         88  MATCH-MERGE-IS-DONE        VALUE 'Y'.
021600     05  FILLER                     PIC X(02).
021700 01  RUN-COUNTERS.
021800     05  CREATES-POSTED-COUNT       PIC S9(07) COMP VALUE ZERO.
021850     05  UPDATES-APPLIED-COUNT      PIC S9(07) COMP VALUE ZERO.
021860     05  FILLER                     PIC X(02).
021870*
021880*    REJECT COUNTER - STANDALONE 77-LEVEL, NOT GROUPED WITH THE
021890*    OTHER RUN COUNTERS, SINCE IT ALONE FEEDS THE EDIT-REJECT
021895*    LINE OF THE POSTING LOG.
022000 77  REQUESTS-REJECTED-COUNT    PIC S9(07) COMP VALUE ZERO.
022200*
022300*    VALIDATION WORK AREA - REBUILT FOR EVERY REQUEST.
022400*
022500 01  VALIDATION-WORK-AREA.
022600     05  REQUEST-REJECTED-SWITCH    PIC X(01).
022700         88  REQUEST-IS-REJECTED        VALUE 'Y'.
022800     05  REJECT-REASON-TEXT         PIC X(60).
022900     05  SOURCE-ACCOUNT-FOUND-SW    PIC X(01).
023000     05  SOURCE-ACCOUNT-CURRENCY    PIC X(10).
023100     05  SOURCE-ACCOUNT-WORKSPACE   PIC 9(09).
023200     05  TARGET-ACCOUNT-FOUND-SW    PIC X(01).
023300     05  TARGET-ACCOUNT-CURRENCY    PIC X(10).
023400     05  CATEGORY-FOUND-SW          PIC X(01).
023500     05  CATEGORY-TYPE-FOUND        PIC X(01).
023600     05  RATE-FOUND-SWITCH          PIC X(01).
023700         88  RATE-WAS-FOUND             VALUE 'Y'.
023800     05  RATE-FOUND-VALUE           PIC S9(12)V9(12).
023900     05  RATE-FOUND-EFFECTIVE-TS    PIC 9(14).
024000     05  BEST-TIME-DIFFERENCE       PIC S9(14) COMP.
024100     05  THIS-TIME-DIFFERENCE       PIC S9(14) COMP.
024200     05  RATE-OVERRIDE-WORK         PIC S9(12)V9(12).
024300     05  CONVERTED-OVERRIDE-WORK    PIC S9(16)V99.
024400     05  FILLER                     PIC X(02).
024500*
024600*    MISCELLANEOUS EDIT/LOG FIELDS.
024700*
024800 01  LOG-WORK-FIELDS.
024900     05  LOG-EDIT-ID                PIC 9(09).
025000     05  LOG-EDIT-CREATES-POSTED    PIC ZZZZZZ9.
025100     05  LOG-EDIT-UPDATES-APPLIED   PIC ZZZZZZ9.
025200     05  LOG-EDIT-REJECTED          PIC ZZZZZZ9.
025300     05  FILLER                     PIC X(02).
025400
025500 PROCEDURE DIVISION.
025600******************************************************************
025700*  0000-MAINLINE.                                                *
025800******************************************************************
025900 0000-MAINLINE.
026000     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT
026100     PERFORM 2000-MERGE-OLD-MASTER-AND-UPDATES
026200         THRU 2000-MERGE-OLD-MASTER-AND-UPDATES-EXIT
026300     PERFORM 3000-APPEND-CREATE-REQUESTS
026400         THRU 3000-APPEND-CREATE-REQUESTS-EXIT
026500     PERFORM 4000-WRITE-SUMMARY-LOG THRU 4000-WRITE-SUMMARY-LOG-EXIT
026600     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT
026700     GOBACK.
026800
026900******************************************************************
027000*  1000-INITIALIZE - CONTROL CARD, REFERENCE TABLES, FILE OPENS. *
027100******************************************************************
027200 1000-INITIALIZE.
027300     OPEN INPUT CONTROL-CARD-FILE
027400     READ CONTROL-CARD-FILE
027500         AT END MOVE 1 TO CC-NEXT-TXN-ID
027600     END-READ
027700     CLOSE CONTROL-CARD-FILE
027800
027900     PERFORM 1100-LOAD-ACCOUNT-TABLE THRU 1100-LOAD-ACCOUNT-TABLE-EXIT
028000     PERFORM 1200-LOAD-CATEGORY-TABLE
028100         THRU 1200-LOAD-CATEGORY-TABLE-EXIT
028200     PERFORM 1300-LOAD-EXCHRATE-TABLE
028300         THRU 1300-LOAD-EXCHRATE-TABLE-EXIT
028400
028500     OPEN INPUT OLD-TRANSACTION-FILE
028600     OPEN INPUT TXQ-UPDATE-FILE
028700     OPEN OUTPUT NEW-TRANSACTION-FILE
028800     OPEN OUTPUT POSTER-LOG
028900     IF NOT NEWT-STATUS-OK
029000         DISPLAY 'TPS.TIP11 ABEND - NEW MASTER OPEN FAILED'
029100         MOVE 1 TO RETURN-CODE
029200         GOBACK
029300     END-IF.
029400 1000-INITIALIZE-EXIT.
029500     EXIT.
029600
029700 1100-LOAD-ACCOUNT-TABLE.
029800     MOVE ZERO TO ACCOUNT-TABLE-COUNT
029900     OPEN INPUT ACCOUNT-FILE
030000     PERFORM 1150-LOAD-ONE-ACCOUNT
030100         THRU 1150-LOAD-ONE-ACCOUNT-EXIT
030200         UNTIL ACT-STATUS-EOF
030300     CLOSE ACCOUNT-FILE.
030400 1100-LOAD-ACCOUNT-TABLE-EXIT.
030500     EXIT.
030600
030700 1150-LOAD-ONE-ACCOUNT.
030800     READ ACCOUNT-FILE
030900         AT END
031000             SET ACT-STATUS-EOF TO TRUE
031100         NOT AT END
031200             ADD 1 TO ACCOUNT-TABLE-COUNT
031300             MOVE ACT-ID IN ACT-MASTER-RECORD-IN
031400               TO ACT-T-ID (ACCOUNT-TABLE-COUNT)
031500             MOVE ACT-WORKSPACE-ID IN ACT-MASTER-RECORD-IN
031600               TO ACT-T-WORKSPACE-ID (ACCOUNT-TABLE-COUNT)
031700             MOVE ACT-CURRENCY-CODE IN ACT-MASTER-RECORD-IN
031800               TO ACT-T-CURRENCY-CODE (ACCOUNT-TABLE-COUNT)
031900             MOVE ACT-DELETED-FLAG IN ACT-MASTER-RECORD-IN
032000               TO ACT-T-DELETED-FLAG (ACCOUNT-TABLE-COUNT)
032100     END-READ.
032200 1150-LOAD-ONE-ACCOUNT-EXIT.
032300     EXIT.
032400
032500 1200-LOAD-CATEGORY-TABLE.
032600     MOVE ZERO TO CATEGORY-TABLE-COUNT
032700     OPEN INPUT CATEGORY-FILE
032800     PERFORM 1250-LOAD-ONE-CATEGORY
032900         THRU 1250-LOAD-ONE-CATEGORY-EXIT
033000         UNTIL CAT-STATUS-EOF
033100     CLOSE CATEGORY-FILE.
033200 1200-LOAD-CATEGORY-TABLE-EXIT.
033300     EXIT.
033400
033500 1250-LOAD-ONE-CATEGORY.
033600     READ CATEGORY-FILE
033700         AT END
033800             SET CAT-STATUS-EOF TO TRUE
033900         NOT AT END
034000             ADD 1 TO CATEGORY-TABLE-COUNT
034100             MOVE CAT-ID IN CAT-MASTER-RECORD-IN
034200               TO CAT-T-ID (CATEGORY-TABLE-COUNT)
034300             MOVE CAT-WORKSPACE-ID IN CAT-MASTER-RECORD-IN
034400               TO CAT-T-WORKSPACE-ID (CATEGORY-TABLE-COUNT)
034500             MOVE CAT-TYPE-CODE IN CAT-MASTER-RECORD-IN
034600               TO CAT-T-TYPE-CODE (CATEGORY-TABLE-COUNT)
034700             MOVE CAT-DELETED-FLAG IN CAT-MASTER-RECORD-IN
034800               TO CAT-T-DELETED-FLAG (CATEGORY-TABLE-COUNT)
034900     END-READ.
035000 1250-LOAD-ONE-CATEGORY-EXIT.
035100     EXIT.
035200
035300 1300-LOAD-EXCHRATE-TABLE.
035400     MOVE ZERO TO EXCHRATE-TABLE-COUNT
035500     OPEN INPUT EXCHRATE-FILE
035600     PERFORM 1350-LOAD-ONE-EXCHRATE
035700         THRU 1350-LOAD-ONE-EXCHRATE-EXIT
035800         UNTIL FXR-STATUS-EOF
035900     CLOSE EXCHRATE-FILE.
036000 1300-LOAD-EXCHRATE-TABLE-EXIT.
036100     EXIT.
036200
036300 1350-LOAD-ONE-EXCHRATE.
036400     READ EXCHRATE-FILE
036500         AT END
036600             SET FXR-STATUS-EOF TO TRUE
036700         NOT AT END
036800             IF EXCHRATE-TABLE-COUNT < 2000
036900                 ADD 1 TO EXCHRATE-TABLE-COUNT
037000                 MOVE FXR-FROM-CODE IN FXR-RATE-RECORD-IN
037100                   TO FXR-T-FROM-CODE (EXCHRATE-TABLE-COUNT)
037200                 MOVE FXR-TO-CODE IN FXR-RATE-RECORD-IN
037300                   TO FXR-T-TO-CODE (EXCHRATE-TABLE-COUNT)
037400                 MOVE FXR-RATE IN FXR-RATE-RECORD-IN
037500                   TO FXR-T-RATE (EXCHRATE-TABLE-COUNT)
037600                 MOVE FXR-EFFECTIVE-AT-NUM IN FXR-RATE-RECORD-IN
037700                   TO FXR-T-EFFECTIVE-TS (EXCHRATE-TABLE-COUNT)
037800             END-IF
037900     END-READ.
038000 1350-LOAD-ONE-EXCHRATE-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400*  2000-MERGE-OLD-MASTER-AND-UPDATES - CLASSIC SEQUENTIAL         *
038500*  MATCH-MERGE OF THE OLD LEDGER MASTER AGAINST THE SORTED        *
038600*  UPDATE-REQUEST QUEUE, BOTH ASCENDING BY TRANSACTION ID.        *
038700******************************************************************
038800 2000-MERGE-OLD-MASTER-AND-UPDATES.
038900     MOVE 'N' TO MATCH-MERGE-DONE-SWITCH
039000     PERFORM 2100-READ-NEXT-OLD THRU 2100-READ-NEXT-OLD-EXIT
039100     PERFORM 2200-READ-NEXT-UPDATE THRU 2200-READ-NEXT-UPDATE-EXIT
039200
039300     PERFORM 2050-MERGE-ONE-STEP
039400         THRU 2050-MERGE-ONE-STEP-EXIT
039500         UNTIL MATCH-MERGE-IS-DONE.
039600 2000-MERGE-OLD-MASTER-AND-UPDATES-EXIT.
039700     EXIT.
039800
039900 2050-MERGE-ONE-STEP.
040000     EVALUATE TRUE
040100         WHEN OLDT-STATUS-EOF AND TXQU-STATUS-EOF
040200             SET MATCH-MERGE-DONE-SWITCH TO TRUE
040300         WHEN OLDT-STATUS-EOF
040400             PERFORM 2500-LOG-ORPHAN-UPDATE
040500                 THRU 2500-LOG-ORPHAN-UPDATE-EXIT
040600             PERFORM 2200-READ-NEXT-UPDATE
040700                 THRU 2200-READ-NEXT-UPDATE-EXIT
040800         WHEN TXQU-STATUS-EOF
040900             PERFORM 2300-COPY-OLD-UNCHANGED
041000                 THRU 2300-COPY-OLD-UNCHANGED-EXIT
041100             PERFORM 2100-READ-NEXT-OLD
041200                 THRU 2100-READ-NEXT-OLD-EXIT
041300         WHEN TXN-ID IN OLD-TXN-RECORD <
041400              TXQ-TARGET-TXN-ID IN TXQ-UPDATE-RECORD
041500             PERFORM 2300-COPY-OLD-UNCHANGED
041600                 THRU 2300-COPY-OLD-UNCHANGED-EXIT
041700             PERFORM 2100-READ-NEXT-OLD
041800                 THRU 2100-READ-NEXT-OLD-EXIT
041900         WHEN TXN-ID IN OLD-TXN-RECORD >
042000              TXQ-TARGET-TXN-ID IN TXQ-UPDATE-RECORD
042100             PERFORM 2500-LOG-ORPHAN-UPDATE
042200                 THRU 2500-LOG-ORPHAN-UPDATE-EXIT
042300             PERFORM 2200-READ-NEXT-UPDATE
042400                 THRU 2200-READ-NEXT-UPDATE-EXIT
042500         WHEN OTHER
042600             PERFORM 2400-APPLY-UPDATE-REQUEST
042700                 THRU 2400-APPLY-UPDATE-REQUEST-EXIT
042800             PERFORM 2100-READ-NEXT-OLD
042900                 THRU 2100-READ-NEXT-OLD-EXIT
043000             PERFORM 2200-READ-NEXT-UPDATE
043100                 THRU 2200-READ-NEXT-UPDATE-EXIT
043200     END-EVALUATE.
043300 2050-MERGE-ONE-STEP-EXIT.
043400     EXIT.
043500
043600 2100-READ-NEXT-OLD.
043700     IF NOT OLDT-STATUS-EOF
043800         READ OLD-TRANSACTION-FILE
043900             AT END SET OLDT-STATUS-EOF TO TRUE
044000         END-READ
044100     END-IF.
044200 2100-READ-NEXT-OLD-EXIT.
044300     EXIT.
044400
044500 2200-READ-NEXT-UPDATE.
044600     IF NOT TXQU-STATUS-EOF
044700         READ TXQ-UPDATE-FILE
044800             AT END SET TXQU-STATUS-EOF TO TRUE
044900         END-READ
045000     END-IF.
045100 2200-READ-NEXT-UPDATE-EXIT.
045200     EXIT.
045300
045400 2300-COPY-OLD-UNCHANGED.
045500     MOVE OLD-TXN-RECORD TO NEW-TXN-RECORD
045600     WRITE NEW-TXN-RECORD.
045700 2300-COPY-OLD-UNCHANGED-EXIT.
045800     EXIT.
045900
046000*    APPLY THE REQUESTED CHANGES TO A WORKING COPY OF THE OLD
046100*    RECORD, RE-RUN FULL VALIDATION, AND EITHER WRITE THE
046200*    REVISED RECORD OR PASS THE ORIGINAL THROUGH UNCHANGED.
046300 2400-APPLY-UPDATE-REQUEST.
046400     MOVE OLD-TXN-RECORD TO CANDIDATE-TXN-RECORD
046500     MOVE TXQ-TYPE-CODE IN TXQ-UPDATE-RECORD
046600       TO TXN-TYPE-CODE IN CANDIDATE-TXN-RECORD
046700     MOVE TXQ-ACCOUNT-ID IN TXQ-UPDATE-RECORD
046800       TO TXN-ACCOUNT-ID IN CANDIDATE-TXN-RECORD
046900     MOVE TXQ-TARGET-ACCOUNT-ID IN TXQ-UPDATE-RECORD
047000       TO TXN-TARGET-ACCOUNT-ID IN CANDIDATE-TXN-RECORD
047100     MOVE TXQ-CATEGORY-ID IN TXQ-UPDATE-RECORD
047200       TO TXN-CATEGORY-ID IN CANDIDATE-TXN-RECORD
047300     MOVE TXQ-AMOUNT IN TXQ-UPDATE-RECORD
047400       TO TXN-AMOUNT IN CANDIDATE-TXN-RECORD
047500     MOVE TXQ-DESCRIPTION IN TXQ-UPDATE-RECORD
047600       TO TXN-DESCRIPTION IN CANDIDATE-TXN-RECORD
047700     MOVE TXQ-EFFECTIVE-TS IN TXQ-UPDATE-RECORD
047800       TO TXN-EFFECTIVE-TS-NUM IN CANDIDATE-TXN-RECORD
047900     MOVE TXQ-RATE-OVERRIDE IN TXQ-UPDATE-RECORD
048000       TO RATE-OVERRIDE-WORK
048100     MOVE TXQ-CONVERTED-OVERRIDE IN TXQ-UPDATE-RECORD
048200       TO CONVERTED-OVERRIDE-WORK
048300
048400     PERFORM 5000-VALIDATE-CANDIDATE THRU 5000-VALIDATE-CANDIDATE-EXIT
048500
048600     IF REQUEST-IS-REJECTED
048700         PERFORM 2450-LOG-UPDATE-REJECTED
048800             THRU 2450-LOG-UPDATE-REJECTED-EXIT
048900         MOVE OLD-TXN-RECORD TO NEW-TXN-RECORD
049000     ELSE
049100         MOVE CANDIDATE-TXN-RECORD TO NEW-TXN-RECORD
049200         ADD 1 TO UPDATES-APPLIED-COUNT
049300     END-IF
049400     WRITE NEW-TXN-RECORD.
049500 2400-APPLY-UPDATE-REQUEST-EXIT.
049600     EXIT.
049700
049800 2450-LOG-UPDATE-REJECTED.
049900     ADD 1 TO REQUESTS-REJECTED-COUNT
050000     MOVE 'Y' TO ANY-REJECTED-SWITCH
050100     MOVE TXQ-TARGET-TXN-ID IN TXQ-UPDATE-RECORD TO LOG-EDIT-ID
050200     MOVE SPACES TO LOG-PRINT-LINE
050300     STRING 'UPDATE REJECTED TXN=' DELIMITED BY SIZE
050400             LOG-EDIT-ID DELIMITED BY SIZE
050500             ' REASON=' DELIMITED BY SIZE
050600             REJECT-REASON-TEXT DELIMITED BY SIZE
050700         INTO LOG-PRINT-LINE
050800     WRITE LOG-PRINT-LINE.
050900 2450-LOG-UPDATE-REJECTED-EXIT.
051000     EXIT.
051100
051200 2500-LOG-ORPHAN-UPDATE.
051300     ADD 1 TO REQUESTS-REJECTED-COUNT
051400     MOVE 'Y' TO ANY-REJECTED-SWITCH
051500     MOVE TXQ-TARGET-TXN-ID IN TXQ-UPDATE-RECORD TO LOG-EDIT-ID
051600     MOVE SPACES TO LOG-PRINT-LINE
051700     STRING 'UPDATE REJECTED TXN=' DELIMITED BY SIZE
051800             LOG-EDIT-ID DELIMITED BY SIZE
051900             ' REASON=transaction not found' DELIMITED BY SIZE
052000         INTO LOG-PRINT-LINE
052100     WRITE LOG-PRINT-LINE.
052200 2500-LOG-ORPHAN-UPDATE-EXIT.
052300     EXIT.
052400
052500******************************************************************
052600*  3000-APPEND-CREATE-REQUESTS - ALL NEW TRANSACTIONS ARE        *
052700*  ASSIGNED THE NEXT ID AND APPENDED AFTER THE MERGED MASTER.    *
052800******************************************************************
052900 3000-APPEND-CREATE-REQUESTS.
053000     OPEN INPUT TXQ-CREATE-FILE
053100     PERFORM 3050-READ-ONE-CREATE-REQUEST
053200         THRU 3050-READ-ONE-CREATE-REQUEST-EXIT
053300         UNTIL TXQC-STATUS-EOF
053400     CLOSE TXQ-CREATE-FILE.
053500 3000-APPEND-CREATE-REQUESTS-EXIT.
053600     EXIT.
053700
053800 3050-READ-ONE-CREATE-REQUEST.
053900     READ TXQ-CREATE-FILE
054000         AT END
054100             SET TXQC-STATUS-EOF TO TRUE
054200         NOT AT END
054300             PERFORM 3100-POST-ONE-CREATE
054400                 THRU 3100-POST-ONE-CREATE-EXIT
054500     END-READ.
054600 3050-READ-ONE-CREATE-REQUEST-EXIT.
054700     EXIT.
054800
054900 3100-POST-ONE-CREATE.
055000     INITIALIZE CANDIDATE-TXN-RECORD
055100     SET TXN-RECORD-IS-LEDGER IN CANDIDATE-TXN-RECORD TO TRUE
055200     MOVE TXQ-WORKSPACE-ID IN TXQ-CREATE-RECORD
055300       TO TXN-WORKSPACE-ID IN CANDIDATE-TXN-RECORD
055400     MOVE TXQ-USER-ID IN TXQ-CREATE-RECORD
055500       TO TXN-USER-ID IN CANDIDATE-TXN-RECORD
055600     MOVE TXQ-TYPE-CODE IN TXQ-CREATE-RECORD
055700       TO TXN-TYPE-CODE IN CANDIDATE-TXN-RECORD
055800     MOVE TXQ-ACCOUNT-ID IN TXQ-CREATE-RECORD
055900       TO TXN-ACCOUNT-ID IN CANDIDATE-TXN-RECORD
056000     MOVE TXQ-TARGET-ACCOUNT-ID IN TXQ-CREATE-RECORD
056100       TO TXN-TARGET-ACCOUNT-ID IN CANDIDATE-TXN-RECORD
056200     MOVE TXQ-CATEGORY-ID IN TXQ-CREATE-RECORD
056300       TO TXN-CATEGORY-ID IN CANDIDATE-TXN-RECORD
056400     MOVE TXQ-AMOUNT IN TXQ-CREATE-RECORD
056500       TO TXN-AMOUNT IN CANDIDATE-TXN-RECORD
056600     MOVE TXQ-DESCRIPTION IN TXQ-CREATE-RECORD
056700       TO TXN-DESCRIPTION IN CANDIDATE-TXN-RECORD
056800     MOVE TXQ-EFFECTIVE-TS IN TXQ-CREATE-RECORD
056900       TO TXN-EFFECTIVE-TS-NUM IN CANDIDATE-TXN-RECORD
057000     MOVE TXQ-RECURRING-ID IN TXQ-CREATE-RECORD
057100       TO TXN-RECURRING-ID IN CANDIDATE-TXN-RECORD
057200     SET TXN-IS-ACTIVE IN CANDIDATE-TXN-RECORD TO TRUE
057300     MOVE TXQ-RATE-OVERRIDE IN TXQ-CREATE-RECORD
057400       TO RATE-OVERRIDE-WORK
057500     MOVE TXQ-CONVERTED-OVERRIDE IN TXQ-CREATE-RECORD
057600       TO CONVERTED-OVERRIDE-WORK
057700
057800     PERFORM 5000-VALIDATE-CANDIDATE THRU 5000-VALIDATE-CANDIDATE-EXIT
057900
058000     IF REQUEST-IS-REJECTED
058100         PERFORM 3150-LOG-CREATE-REJECTED
058200             THRU 3150-LOG-CREATE-REJECTED-EXIT
058300     ELSE
058400         MOVE CC-NEXT-TXN-ID
058500           TO TXN-ID IN CANDIDATE-TXN-RECORD
058600         ADD 1 TO CC-NEXT-TXN-ID
058700         MOVE CANDIDATE-TXN-RECORD TO NEW-TXN-RECORD
058800         WRITE NEW-TXN-RECORD
058900         ADD 1 TO CREATES-POSTED-COUNT
059000     END-IF.
059100 3100-POST-ONE-CREATE-EXIT.
059200     EXIT.
059300
059400 3150-LOG-CREATE-REJECTED.
059500     ADD 1 TO REQUESTS-REJECTED-COUNT
059600     MOVE 'Y' TO ANY-REJECTED-SWITCH
059700     MOVE SPACES TO LOG-PRINT-LINE
059800     STRING 'CREATE REJECTED WORKSPACE=' DELIMITED BY SIZE
059900             TXQ-WORKSPACE-ID IN TXQ-CREATE-RECORD
060000                 DELIMITED BY SIZE
060100             ' ACCOUNT=' DELIMITED BY SIZE
060200             TXQ-ACCOUNT-ID IN TXQ-CREATE-RECORD DELIMITED BY SIZE
060300             ' REASON=' DELIMITED BY SIZE
060400             REJECT-REASON-TEXT DELIMITED BY SIZE
060500         INTO LOG-PRINT-LINE
060600     WRITE LOG-PRINT-LINE.
060700 3150-LOG-CREATE-REJECTED-EXIT.
060800     EXIT.
060900
061000******************************************************************
061100*  5000-VALIDATE-CANDIDATE - TXN-POSTER VALIDATION AND TRANSFER  *
061200*  CONVERSION-FIELD DERIVATION, SHARED BY CREATE AND UPDATE.     *
061300*  ON ENTRY, CANDIDATE-TXN-RECORD HOLDS THE PROPOSED FIELDS AND  *
061400*  TXN-ID IS ZERO FOR A CREATE (NONZERO MEANS "UPDATE" FOR       *
061500*  PURPOSES OF THE CROSS-CURRENCY-WITH-NO-OVERRIDE RULE).       *
061600******************************************************************
061700 5000-VALIDATE-CANDIDATE.
061800     MOVE 'N' TO REQUEST-REJECTED-SWITCH
061900     MOVE SPACES TO REJECT-REASON-TEXT
062000
062100     PERFORM 5100-LOOKUP-SOURCE-ACCOUNT
062200         THRU 5100-LOOKUP-SOURCE-ACCOUNT-EXIT
062300
062400     IF NOT REQUEST-IS-REJECTED
062500         IF TXN-AMOUNT IN CANDIDATE-TXN-RECORD NOT > ZERO
062600             MOVE 'Y' TO REQUEST-REJECTED-SWITCH
062700             MOVE 'amount must be greater than zero'
062800               TO REJECT-REASON-TEXT
062900         END-IF
063000     END-IF
063100
063200     IF NOT REQUEST-IS-REJECTED
063300         IF TXN-TYPE-IS-TRANSFER IN CANDIDATE-TXN-RECORD
063400             PERFORM 5300-VALIDATE-TRANSFER
063500                 THRU 5300-VALIDATE-TRANSFER-EXIT
063600         ELSE
063700             PERFORM 5200-VALIDATE-INCOME-EXPENSE
063800                 THRU 5200-VALIDATE-INCOME-EXPENSE-EXIT
063900         END-IF
064000     END-IF.
064100 5000-VALIDATE-CANDIDATE-EXIT.
064200     EXIT.
064300
064400 5100-LOOKUP-SOURCE-ACCOUNT.
064500     MOVE 'N' TO SOURCE-ACCOUNT-FOUND-SW
064600     SET ACT-IX TO 1
064700     SEARCH ALL ACCOUNT-TABLE
064800         AT END NEXT SENTENCE
064900         WHEN ACT-T-ID (ACT-IX) =
065000              TXN-ACCOUNT-ID IN CANDIDATE-TXN-RECORD
065100             MOVE 'Y' TO SOURCE-ACCOUNT-FOUND-SW
065200             MOVE ACT-T-CURRENCY-CODE (ACT-IX)
065300               TO SOURCE-ACCOUNT-CURRENCY
065400             MOVE ACT-T-WORKSPACE-ID (ACT-IX)
065500               TO SOURCE-ACCOUNT-WORKSPACE
065600             IF ACT-T-DELETED-FLAG (ACT-IX) = 'Y'
065700                 MOVE 'N' TO SOURCE-ACCOUNT-FOUND-SW
065800             END-IF
065900     END-SEARCH
066000     IF SOURCE-ACCOUNT-FOUND-SW NOT = 'Y'
066100         MOVE 'Y' TO REQUEST-REJECTED-SWITCH
066200         MOVE 'source account not found or deleted'
066300           TO REJECT-REASON-TEXT
066400     ELSE
066500         IF SOURCE-ACCOUNT-WORKSPACE NOT =
066600            TXN-WORKSPACE-ID IN CANDIDATE-TXN-RECORD
066700             MOVE 'Y' TO REQUEST-REJECTED-SWITCH
066800             MOVE 'source account not in workspace'
066900               TO REJECT-REASON-TEXT
067000         END-IF
067100     END-IF.
067200 5100-LOOKUP-SOURCE-ACCOUNT-EXIT.
067300     EXIT.
067400
067500 5200-VALIDATE-INCOME-EXPENSE.
067600     MOVE ZERO TO TXN-EXCHANGE-RATE IN CANDIDATE-TXN-RECORD
067700     MOVE ZERO TO TXN-CONVERTED-AMOUNT IN CANDIDATE-TXN-RECORD
067800     IF TXN-CATEGORY-ID IN CANDIDATE-TXN-RECORD NOT = ZERO
067900         PERFORM 5250-LOOKUP-CATEGORY
068000             THRU 5250-LOOKUP-CATEGORY-EXIT
068100     END-IF.
068200 5200-VALIDATE-INCOME-EXPENSE-EXIT.
068300     EXIT.
068400
068500 5250-LOOKUP-CATEGORY.
068600     MOVE 'N' TO CATEGORY-FOUND-SW
068700     SET CAT-IX TO 1
068800     SEARCH ALL CATEGORY-TABLE
068900         AT END NEXT SENTENCE
069000         WHEN CAT-T-ID (CAT-IX) =
069100              TXN-CATEGORY-ID IN CANDIDATE-TXN-RECORD
069200             IF CAT-T-DELETED-FLAG (CAT-IX) NOT = 'Y'
069300             AND CAT-T-WORKSPACE-ID (CAT-IX) =
069400                 TXN-WORKSPACE-ID IN CANDIDATE-TXN-RECORD
069500                 MOVE 'Y' TO CATEGORY-FOUND-SW
069600                 MOVE CAT-T-TYPE-CODE (CAT-IX)
069700                   TO CATEGORY-TYPE-FOUND
069800             END-IF
069900     END-SEARCH
070000     IF CATEGORY-FOUND-SW NOT = 'Y'
070100         MOVE 'Y' TO REQUEST-REJECTED-SWITCH
070200         MOVE 'category not found in workspace' TO REJECT-REASON-TEXT
070300     ELSE
070400         IF CATEGORY-TYPE-FOUND NOT =
070500            TXN-TYPE-CODE IN CANDIDATE-TXN-RECORD
070600             MOVE 'Y' TO REQUEST-REJECTED-SWITCH
070700             MOVE 'category type does not match transaction type'
070800               TO REJECT-REASON-TEXT
070900         END-IF
071000     END-IF.
071100 5250-LOOKUP-CATEGORY-EXIT.
071200     EXIT.
071300
071400 5300-VALIDATE-TRANSFER.
071500     IF TXN-TARGET-ACCOUNT-ID IN CANDIDATE-TXN-RECORD = ZERO
071600         MOVE 'Y' TO REQUEST-REJECTED-SWITCH
071700         MOVE 'transfer requires target account'
071800           TO REJECT-REASON-TEXT
071900     ELSE
072000         IF TXN-TARGET-ACCOUNT-ID IN CANDIDATE-TXN-RECORD =
072100            TXN-ACCOUNT-ID IN CANDIDATE-TXN-RECORD
072200             MOVE 'Y' TO REQUEST-REJECTED-SWITCH
072300             MOVE 'cannot transfer to the same account'
072400               TO REJECT-REASON-TEXT
072500         ELSE
072600             IF TXN-CATEGORY-ID IN CANDIDATE-TXN-RECORD NOT = ZERO
072700                 MOVE 'Y' TO REQUEST-REJECTED-SWITCH
072800                 MOVE 'category not allowed for transfers'
072900                   TO REJECT-REASON-TEXT
073000             END-IF
073100         END-IF
073200     END-IF
073300
073400     IF NOT REQUEST-IS-REJECTED
073500         PERFORM 5350-LOOKUP-TARGET-ACCOUNT
073600             THRU 5350-LOOKUP-TARGET-ACCOUNT-EXIT
073700     END-IF
073800
073900     IF NOT REQUEST-IS-REJECTED
074000         PERFORM 5400-DERIVE-CONVERSION-FIELDS
074100             THRU 5400-DERIVE-CONVERSION-FIELDS-EXIT
074200     END-IF.
074300 5300-VALIDATE-TRANSFER-EXIT.
074400     EXIT.
074500
074600 5350-LOOKUP-TARGET-ACCOUNT.
074700     MOVE 'N' TO TARGET-ACCOUNT-FOUND-SW
074800     SET ACT-IX TO 1
074900     SEARCH ALL ACCOUNT-TABLE
075000         AT END NEXT SENTENCE
075100         WHEN ACT-T-ID (ACT-IX) =
075200              TXN-TARGET-ACCOUNT-ID IN CANDIDATE-TXN-RECORD
075300             IF ACT-T-DELETED-FLAG (ACT-IX) NOT = 'Y'
075400             AND ACT-T-WORKSPACE-ID (ACT-IX) =
075500                 TXN-WORKSPACE-ID IN CANDIDATE-TXN-RECORD
075600                 MOVE 'Y' TO TARGET-ACCOUNT-FOUND-SW
075700                 MOVE ACT-T-CURRENCY-CODE (ACT-IX)
075800                   TO TARGET-ACCOUNT-CURRENCY
075900             END-IF
076000     END-SEARCH
076100     IF TARGET-ACCOUNT-FOUND-SW NOT = 'Y'
076200         MOVE 'Y' TO REQUEST-REJECTED-SWITCH
076300         MOVE 'target account not found' TO REJECT-REASON-TEXT
076400     END-IF.
076500 5350-LOOKUP-TARGET-ACCOUNT-EXIT.
076600     EXIT.
076700
076800*    CONVERSION-FIELD PRIORITY: (A) CONVERTED-AMOUNT OVERRIDE,
076900*    (B) EXCHANGE-RATE OVERRIDE, (C) SAME CURRENCY, (D) CROSS-
077000*    CURRENCY WITH NO OVERRIDE - REJECT ON CREATE, RATE-LOOKUP
077100*    ON UPDATE (TXN-ID NOT ZERO MARKS THIS AS AN UPDATE).
077200 5400-DERIVE-CONVERSION-FIELDS.
077300     EVALUATE TRUE
077400         WHEN CONVERTED-OVERRIDE-WORK NOT = ZERO
077500             MOVE CONVERTED-OVERRIDE-WORK
077600               TO TXN-CONVERTED-AMOUNT IN CANDIDATE-TXN-RECORD
077700             IF RATE-OVERRIDE-WORK NOT = ZERO
077800                 MOVE RATE-OVERRIDE-WORK
077900                   TO TXN-EXCHANGE-RATE IN CANDIDATE-TXN-RECORD
078000             ELSE
078100                 COMPUTE TXN-EXCHANGE-RATE IN CANDIDATE-TXN-RECORD
078200                     ROUNDED =
078300                     CONVERTED-OVERRIDE-WORK /
078400                     TXN-AMOUNT IN CANDIDATE-TXN-RECORD
078500             END-IF
078600         WHEN RATE-OVERRIDE-WORK NOT = ZERO
078700             MOVE RATE-OVERRIDE-WORK
078800               TO TXN-EXCHANGE-RATE IN CANDIDATE-TXN-RECORD
078900             COMPUTE TXN-CONVERTED-AMOUNT IN CANDIDATE-TXN-RECORD
079000                 ROUNDED =
079100                 TXN-AMOUNT IN CANDIDATE-TXN-RECORD *
079200                 RATE-OVERRIDE-WORK
079300         WHEN SOURCE-ACCOUNT-CURRENCY = TARGET-ACCOUNT-CURRENCY
079400             MOVE TXN-AMOUNT IN CANDIDATE-TXN-RECORD
079500               TO TXN-CONVERTED-AMOUNT IN CANDIDATE-TXN-RECORD
079600             MOVE ZERO TO TXN-EXCHANGE-RATE IN CANDIDATE-TXN-RECORD
079700         WHEN TXN-ID IN CANDIDATE-TXN-RECORD = ZERO
079800             MOVE 'Y' TO REQUEST-REJECTED-SWITCH
079900             MOVE 'exchange rate required for cross-currency transfer'
080000               TO REJECT-REASON-TEXT
080100         WHEN OTHER
080200             PERFORM 6000-RATE-LOOKUP THRU 6000-RATE-LOOKUP-EXIT
080300             IF RATE-WAS-FOUND
080400                 MOVE RATE-FOUND-VALUE
080500                   TO TXN-EXCHANGE-RATE IN CANDIDATE-TXN-RECORD
080600                 COMPUTE TXN-CONVERTED-AMOUNT
080700                         IN CANDIDATE-TXN-RECORD ROUNDED =
080800                     TXN-AMOUNT IN CANDIDATE-TXN-RECORD *
080900                     RATE-FOUND-VALUE
081000             ELSE
081100                 MOVE 'Y' TO REQUEST-REJECTED-SWITCH
081200                 MOVE 'no exchange rate on file for currency pair'
081300                   TO REJECT-REASON-TEXT
081400             END-IF
081500     END-EVALUATE.
081600 5400-DERIVE-CONVERSION-FIELDS-EXIT.
081700     EXIT.
081800
081900******************************************************************
082000*  6000-RATE-LOOKUP - NEAREST-EFFECTIVE-TIME SCAN OF THE         *
082100*  EXCHANGE-RATE TABLE FOR ONE ORDERED CURRENCY PAIR.            *
082200******************************************************************
082300 6000-RATE-LOOKUP.
082400     MOVE 'N' TO RATE-FOUND-SWITCH
082500     MOVE ZERO TO RATE-FOUND-VALUE
082600     MOVE 99999999999999 TO BEST-TIME-DIFFERENCE
082700     PERFORM 6050-TEST-ONE-RATE-ENTRY
082800         THRU 6050-TEST-ONE-RATE-ENTRY-EXIT
082900         VARYING FXR-IX FROM 1 BY 1
083000         UNTIL FXR-IX > EXCHRATE-TABLE-COUNT.
083100 6000-RATE-LOOKUP-EXIT.
083200     EXIT.
083300
083400 6050-TEST-ONE-RATE-ENTRY.
083500     IF FXR-T-FROM-CODE (FXR-IX) = SOURCE-ACCOUNT-CURRENCY
083600     AND FXR-T-TO-CODE (FXR-IX) = TARGET-ACCOUNT-CURRENCY
083700         IF FXR-T-EFFECTIVE-TS (FXR-IX) >
083800            TXN-EFFECTIVE-TS-NUM IN CANDIDATE-TXN-RECORD
083900             COMPUTE THIS-TIME-DIFFERENCE =
084000                 FXR-T-EFFECTIVE-TS (FXR-IX) -
084100                 TXN-EFFECTIVE-TS-NUM IN CANDIDATE-TXN-RECORD
084200         ELSE
084300             COMPUTE THIS-TIME-DIFFERENCE =
084400                 TXN-EFFECTIVE-TS-NUM IN CANDIDATE-TXN-RECORD -
084500                 FXR-T-EFFECTIVE-TS (FXR-IX)
084600         END-IF
084700         IF NOT RATE-WAS-FOUND
084800         OR THIS-TIME-DIFFERENCE < BEST-TIME-DIFFERENCE
084900         OR (THIS-TIME-DIFFERENCE = BEST-TIME-DIFFERENCE
085000             AND FXR-T-EFFECTIVE-TS (FXR-IX) >
085100                 RATE-FOUND-EFFECTIVE-TS)
085200             MOVE 'Y' TO RATE-FOUND-SWITCH
085300             MOVE FXR-T-RATE (FXR-IX) TO RATE-FOUND-VALUE
085400             MOVE FXR-T-EFFECTIVE-TS (FXR-IX)
085500               TO RATE-FOUND-EFFECTIVE-TS
085600             MOVE THIS-TIME-DIFFERENCE TO BEST-TIME-DIFFERENCE
085700         END-IF
085800     END-IF.
085900 6050-TEST-ONE-RATE-ENTRY-EXIT.
086000     EXIT.
086100
086200******************************************************************
086300*  4000-WRITE-SUMMARY-LOG - ONE TOTALS LINE FOR THE RUN.         *
086400******************************************************************
086500 4000-WRITE-SUMMARY-LOG.
086600     MOVE CREATES-POSTED-COUNT TO LOG-EDIT-CREATES-POSTED
086700     MOVE UPDATES-APPLIED-COUNT TO LOG-EDIT-UPDATES-APPLIED
086800     MOVE REQUESTS-REJECTED-COUNT TO LOG-EDIT-REJECTED
086900     MOVE SPACES TO LOG-PRINT-LINE
087000     STRING 'CREATES-POSTED=' DELIMITED BY SIZE
087100             LOG-EDIT-CREATES-POSTED DELIMITED BY SIZE
087200             '  UPDATES-APPLIED=' DELIMITED BY SIZE
087300             LOG-EDIT-UPDATES-APPLIED DELIMITED BY SIZE
087400             '  REJECTED=' DELIMITED BY SIZE
087500             LOG-EDIT-REJECTED DELIMITED BY SIZE
087600         INTO LOG-PRINT-LINE
087700     WRITE LOG-PRINT-LINE.
087800 4000-WRITE-SUMMARY-LOG-EXIT.
087900     EXIT.
088000
088100******************************************************************
088200*  9000-TERMINATE - CLOSE DOWN AND SET THE RETURN CODE.          *
088300******************************************************************
088400 9000-TERMINATE.
088500     CLOSE OLD-TRANSACTION-FILE
088600     CLOSE TXQ-UPDATE-FILE
088700     CLOSE NEW-TRANSACTION-FILE
088800     CLOSE POSTER-LOG
088900     IF ANY-REJECTED-SWITCH = 'Y'
089000         MOVE 1 TO RETURN-CODE
089100     ELSE
089200         MOVE 0 TO RETURN-CODE
089300     END-IF.
089400 9000-TERMINATE-EXIT.
089500     EXIT.
