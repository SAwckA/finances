000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  CUR.MSTR01                                 *
000400*    RECORD        :  CUR-MASTER-RECORD                          *
000500*    DESCRIPTION   :  CURRENCY REFERENCE MASTER.  ONE RECORD PER *
000600*                     CURRENCY CODE KNOWN TO THE LEDGER (USD,    *
000700*                     RUB, KZT, AND ANY LATER-ADDED CODE).       *
000800*    MAINTAINED BY :  DST                                        *
000900******************************************************************
001000 01  CUR-MASTER-RECORD.
001100     05  CUR-RECORD-CODE                PIC X(03).
001200         88  CUR-RECORD-IS-CURRENCY         VALUE 'CUR'.
001300     05  CUR-CODE                       PIC X(10).
001400     05  CUR-NAME                       PIC X(100).
001500     05  CUR-SYMBOL                     PIC X(05).
001600     05  FILLER                         PIC X(32).
