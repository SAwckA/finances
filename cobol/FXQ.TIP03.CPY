000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  FXQ.TIP03                                  *
000400*    RECORD        :  FXQ-QUOTE-RECORD                           *
000500*    DESCRIPTION   :  SOURCE FEED QUOTE - ONE OF THE TWO DAILY   *
000600*                     INPUT FILES READ BY RCX.TIP10 (COLLECT-    *
000700*                     EXCHANGE-RATES): SOURCE E (ECB, PER-EUR)   *
000800*                     OR SOURCE C (CBR, RUB PER UNIT, ALREADY    *
000900*                     DIVIDED BY NOMINAL).  A MISSING FILE FOR   *
001000*                     THE DAY MEANS THAT FEED IS DOWN.           *
001100*    MAINTAINED BY :  DST                                        *
001200******************************************************************
001300 01  FXQ-QUOTE-RECORD.
001400     05  FXQ-RECORD-CODE                PIC X(03).
001500         88  FXQ-RECORD-IS-QUOTE            VALUE 'FXQ'.
001600     05  FXQ-SOURCE-CODE                PIC X(03).
001700         88  FXQ-SOURCE-IS-ECB              VALUE 'ECB'.
001800         88  FXQ-SOURCE-IS-CBR              VALUE 'CBR'.
001900     05  FXQ-CURRENCY-CODE              PIC X(10).
002000     05  FXQ-RATE                       PIC S9(12)V9(12).
002100     05  FXQ-QUOTE-TS                   PIC 9(14).
002200     05  FILLER                         PIC X(20).
