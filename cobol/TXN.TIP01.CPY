000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  TXN.TIP01                                  *
000400*    RECORD        :  TXN-LEDGER-RECORD                          *
000500*    DESCRIPTION   :  POSTED TRANSACTION DETAIL - THE LEDGER.    *
000600*                     ONE RECORD PER INCOME, EXPENSE OR TRANSFER *
000700*                     ENTRY POSTED AGAINST AN ACCOUNT.  THE FILE *
000800*                     IS EXTENDED (NEVER REWRITTEN) BY THE       *
000900*                     POSTING JOBS; BALANCE AND STATISTICS JOBS  *
001000*                     READ IT SEQUENTIALLY.                      *
001100*    MAINTAINED BY :  DST                                        *
001200******************************************************************
001300 01  TXN-LEDGER-RECORD.
001400     05  TXN-RECORD-CODE                PIC X(03).
001500         88  TXN-RECORD-IS-LEDGER           VALUE 'TXN'.
001600     05  TXN-ID                         PIC 9(09).
001700     05  TXN-WORKSPACE-ID               PIC 9(09).
001800     05  TXN-USER-ID                    PIC 9(09).
001900     05  TXN-TYPE-CODE                  PIC X(01).
002000         88  TXN-TYPE-IS-INCOME             VALUE 'I'.
002100         88  TXN-TYPE-IS-EXPENSE            VALUE 'E'.
002200         88  TXN-TYPE-IS-TRANSFER           VALUE 'T'.
002300     05  TXN-ACCOUNT-ID                 PIC 9(09).
002400     05  TXN-TARGET-ACCOUNT-ID          PIC 9(09).
002500     05  TXN-CATEGORY-ID                PIC 9(09).
002600     05  TXN-AMOUNT                     PIC S9(16)V99.
002700     05  TXN-EXCHANGE-RATE              PIC S9(12)V9(12).
002800     05  TXN-CONVERTED-AMOUNT           PIC S9(16)V99.
002900     05  TXN-DESCRIPTION                PIC X(200).
003000*
003100*    EFFECTIVE TIMESTAMP - CARRIED BOTH AS A BROKEN-OUT DATE/TIME
003200*    GROUP FOR PRINTING AND AS A STRAIGHT 14-DIGIT NUMERIC FOR
003300*    COMPARISON AND SUBTRACTION (RATE-LOOKUP NEAREST-TIME SCAN).
003400*
003500     05  TXN-EFFECTIVE-TS.
003600         10  TXN-EFFECTIVE-DATE.
003700             15  TXN-EFFECTIVE-YYYY     PIC 9(04).
003800             15  TXN-EFFECTIVE-MM       PIC 9(02).
003900             15  TXN-EFFECTIVE-DD       PIC 9(02).
004000         10  TXN-EFFECTIVE-TIME.
004100             15  TXN-EFFECTIVE-HH       PIC 9(02).
004200             15  TXN-EFFECTIVE-MN       PIC 9(02).
004300             15  TXN-EFFECTIVE-SS       PIC 9(02).
004400     05  TXN-EFFECTIVE-TS-NUM REDEFINES TXN-EFFECTIVE-TS
004500                                    PIC 9(14).
004600     05  TXN-RECURRING-ID               PIC 9(09).
004700     05  TXN-DELETED-FLAG               PIC X(01).
004800         88  TXN-IS-DELETED                 VALUE 'Y'.
004900         88  TXN-IS-ACTIVE                  VALUE 'N'.
005000     05  FILLER                         PIC X(15).
