000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  RCT.TIP13                                    *
000400*   PROGRAM-ID   :  EXECUTE-RECURRING-TRANSACTIONS               *
000500*                                                                *
000600*   PURPOSE      :  SCAN THE RECURRING-TRANSACTION TEMPLATE FILE *
000700*                   FOR TEMPLATES DUE ON OR BEFORE THE RUN'S     *
000800*                   AS-OF DATE, POST ONE TRANSACTION FOR EACH    *
000900*                   DUE TEMPLATE, ADVANCE ITS NEXT-EXECUTION     *
001000*                   DATE BY ONE FREQUENCY STEP, AND REPORT THE   *
001100*                   PROCESSED/SUCCESSFUL/FAILED COUNTS.          *
001200*                                                                *
001300******************************************************************
001400* CHANGE LOG                                                     *
001500* ---------------------------------------------------------------*
001600* 1989-02-14 DST    ORIGINAL WRITE-UP.                            DST8902 
001700* 1992-11-03 RGF    ADDED THE WEEKLY AND YEARLY FREQUENCY CODES - RGF9211 
001800*                   ORIGINAL RELEASE ONLY SUPPORTED DAILY.        *
001900* 1998-09-14 RGF    Y2K - NEXT-EXECUTION-DATE AND AS-OF-DATE      RGF9809 
002000*                   WIDENED TO 4-DIGIT YEARS; MONTH-END CLAMP     *
002100*                   TABLE REBUILT FOR THE CENTURY-21 LEAP RULE.   *
002200* 2009-11-20 SHREENI REWORKED THE POSTING STEP TO CALL THE SAME   SHR0911 
002300*                   VALIDATION RULES AS TPS.TIP11 (POST-           *
002400*                   TRANSACTIONS) SO A TEMPLATE CANNOT POST TO A  *
002500*                   DELETED ACCOUNT OR A MISMATCHED CATEGORY.     *
002600* 2010-02-08 SHREENI TEMPLATE IS LEFT UNCHANGED (NOT REWRITTEN)   SHR1002 
002700*                   ON A FAILED POSTING SO THE NEXT RUN RETRIES   *
002800*                   THE SAME DUE DATE.                            *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.   EXECUTE-RECURRING-TRANSACTIONS.
003200 AUTHOR.       DST.  MODIFIED BY SHREENI.
003300 INSTALLATION. FUND SERVICES DATA CENTER.
003400 DATE-WRITTEN. 02/14/1989.
003500 DATE-COMPILED.
003600 SECURITY.     INTERNAL USE ONLY - FINANCIAL DATA.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS DETAIL-LOG-REQUESTED
004300            OFF STATUS IS DETAIL-LOG-NOT-REQUESTED.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CONTROL-CARD-FILE  ASSIGN TO "CONTROLCARD"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS CC-FILE-STATUS.
005000
005100     SELECT RECURRING-FILE     ASSIGN TO "RECURTXN"
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS RTX-FILE-STATUS.
005500
005600     SELECT ACCOUNT-FILE       ASSIGN TO "ACCOUNT"
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS ACT-FILE-STATUS.
005900
006000     SELECT CATEGORY-FILE      ASSIGN TO "CATEGORY"
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS CAT-FILE-STATUS.
006300
006400     SELECT TRANSACTION-FILE   ASSIGN TO "TRANCUR"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS TXN-FILE-STATUS.
006700
006800     SELECT RUN-REPORT         ASSIGN TO "RECURRPT"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS RPT-FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  CONTROL-CARD-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 01  CC-CARD-RECORD.
007700     05  CC-AS-OF-DATE              PIC 9(08).
007800     05  CC-NEXT-TXN-ID             PIC 9(09).
007900     05  FILLER                     PIC X(63).
008000
008100 FD  RECURRING-FILE
008200     LABEL RECORDS ARE STANDARD.
008300     COPY RTX.TIP05 REPLACING LEADING ==RTX-TEMPLATE-RECORD==
008400                                    BY ==RTX-TEMPLATE-RECORD-IO==.
008500
008600 FD  ACCOUNT-FILE
008700     LABEL RECORDS ARE STANDARD.
008800     COPY ACT.MSTR02 REPLACING LEADING ==ACT-MASTER-RECORD==
008900                                      BY ==ACT-MASTER-RECORD-IN==.
009000
009100 FD  CATEGORY-FILE
009200     LABEL RECORDS ARE STANDARD.
009300     COPY CAT.MSTR03 REPLACING LEADING ==CAT-MASTER-RECORD==
009400                                      BY ==CAT-MASTER-RECORD-IN==.
009500
009600 FD  TRANSACTION-FILE
009700     LABEL RECORDS ARE STANDARD.
009800     COPY TXN.TIP01 REPLACING LEADING ==TXN-LEDGER-RECORD==
009900                                    BY ==NEW-TXN-RECORD==.
010000
010100 FD  RUN-REPORT
010200     LABEL RECORDS ARE OMITTED
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  RPT-PRINT-LINE                 PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700 01  FILE-STATUS-SWITCHES.
010800     05  CC-FILE-STATUS              PIC X(02).
010900     05  RTX-FILE-STATUS             PIC X(02).
011000         88  RTX-STATUS-OK                VALUE '00'.
011100         88  RTX-STATUS-EOF               VALUE '10'.
011200     05  ACT-FILE-STATUS             PIC X(02).
011300         88  ACT-STATUS-OK                VALUE '00'.
011400         88  ACT-STATUS-EOF               VALUE '10'.
011500     05  CAT-FILE-STATUS             PIC X(02).
011600         88  CAT-STATUS-OK                VALUE '00'.
011700         88  CAT-STATUS-EOF               VALUE '10'.
011800     05  TXN-FILE-STATUS             PIC X(02).
011900         88  TXN-STATUS-OK                VALUE '00'.
012000     05  RPT-FILE-STATUS             PIC X(02).
012100     05  FILLER                      PIC X(02).
012200*
012300*    ACCOUNT AND CATEGORY REFERENCE TABLES - SAME LOAD/SEARCH
012400*    IDIOM AS TPS.TIP11 AND STE.TIP12.
012500*
012600 01  ACCOUNT-TABLE-AREA.
012700     05  ACCOUNT-TABLE-COUNT         PIC S9(05) COMP VALUE ZERO.
012800     05  ACCOUNT-TABLE OCCURS 500 TIMES
012900             ASCENDING KEY IS ACT-T-ID
013000             INDEXED BY ACT-IX.
013100         10  ACT-T-ID                PIC 9(09).
013200         10  ACT-T-WORKSPACE-ID      PIC 9(09).
013300         10  ACT-T-DELETED-FLAG      PIC X(01).
013400             88  ACT-T-IS-DELETED        VALUE 'Y'.
013500         10  FILLER                  PIC X(05).
013600 01  CATEGORY-TABLE-AREA.
013700     05  CATEGORY-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
013800     05  CATEGORY-TABLE OCCURS 500 TIMES
013900             ASCENDING KEY IS CAT-T-ID
014000             INDEXED BY CAT-IX.
014100         10  CAT-T-ID                PIC 9(09).
014200         10  CAT-T-WORKSPACE-ID      PIC 9(09).
014300         10  CAT-T-TYPE-CODE         PIC X(01).
014400         10  CAT-T-DELETED-FLAG      PIC X(01).
014500             88  CAT-T-IS-DELETED        VALUE 'Y'.
014600         10  FILLER                  PIC X(05).
014700*
014800*    MONTH-END DAY TABLE FOR THE 'M' FREQUENCY CLAMP - REBUILT
014900*    EACH RUN FOR THE TARGET MONTH'S YEAR SINCE FEBRUARY'S LAST
015000*    DAY DEPENDS ON THE LEAP-YEAR TEST (2000-08 CHANGE).
015100*
015200 01  MONTH-END-DAY-TABLE-AREA.
015300     05  MONTH-END-DAY-TABLE.
015400         10  MED-JAN                 PIC 9(02) VALUE 31.
015500         10  MED-FEB                 PIC 9(02) VALUE 28.
015600         10  MED-MAR                 PIC 9(02) VALUE 31.
015700         10  MED-APR                 PIC 9(02) VALUE 30.
015800         10  MED-MAY                 PIC 9(02) VALUE 31.
015900         10  MED-JUN                 PIC 9(02) VALUE 30.
016000         10  MED-JUL                 PIC 9(02) VALUE 31.
016100         10  MED-AUG                 PIC 9(02) VALUE 31.
016200         10  MED-SEP                 PIC 9(02) VALUE 30.
016300         10  MED-OCT                 PIC 9(02) VALUE 31.
016400         10  MED-NOV                 PIC 9(02) VALUE 30.
016500         10  MED-DEC                 PIC 9(02) VALUE 31.
016600     05  MONTH-END-DAY-REDEF REDEFINES MONTH-END-DAY-TABLE.
016700         10  MONTH-END-DAY OCCURS 12 TIMES PIC 9(02).
016800     05  FILLER                      PIC X(02).
016900*
017000*    RUN COUNTERS - ALL COMP.
017100*
017200 01  RUN-COUNTERS.
017300     05  TEMPLATES-PROCESSED-COUNT   PIC S9(07) COMP VALUE ZERO.
017400     05  TEMPLATES-SUCCESS-COUNT     PIC S9(07) COMP VALUE ZERO.
017450     05  FILLER                      PIC X(02).
017460*
017470*    FAILURE COUNTER - STANDALONE 77-LEVEL, NOT GROUPED WITH THE
017480*    OTHER RUN COUNTERS, SINCE IT ALONE IS CHECKED AT END-OF-JOB
017490*    TO SET THE RETURN CODE.
017500 77  TEMPLATES-FAILED-COUNT      PIC S9(07) COMP VALUE ZERO.
017700*
017800*    ONE-OCCURRENCE POSTING WORK AREA.
017900*
018000 01  POSTING-SWITCHES.
018100     05  POSTING-REJECT-SWITCH       PIC X(01).
018200         88  POSTING-WAS-REJECTED        VALUE 'Y'.
018300     05  POSTING-REJECT-REASON       PIC X(60).
018400     05  FILLER                      PIC X(02).
018500 01  CANDIDATE-TXN-RECORD.
018600     05  CAND-TYPE-CODE              PIC X(01).
018700     05  CAND-ACCOUNT-ID             PIC 9(09).
018800     05  CAND-CATEGORY-ID            PIC 9(09).
018900     05  CAND-AMOUNT                 PIC S9(16)V99.
019000     05  CAND-DESCRIPTION            PIC X(200).
019100     05  CAND-EFFECTIVE-DATE-NUM     PIC 9(08).
019200     05  CAND-RECURRING-ID           PIC 9(09).
019300     05  FILLER                      PIC X(02).
019400*
019500*    CALENDAR-ARITHMETIC WORK FIELDS FOR THE ADVANCE-DATE STEP.
019600*
019700 01  DATE-ADVANCE-WORK-AREA.
019800     05  ADV-YYYY                    PIC 9(04).
019900     05  ADV-MM                      PIC 9(02).
020000     05  ADV-DD                      PIC 9(02).
020100     05  ADV-TARGET-YEAR             PIC 9(04).
020200     05  ADV-TARGET-MONTH            PIC 9(02).
020300     05  ADV-TARGET-LAST-DAY         PIC 9(02).
020400     05  SORT-STEP-COUNTER           PIC S9(02) COMP.
020500     05  LEAP-TEST-QUOTIENT          PIC S9(07) COMP.
020600     05  LEAP-TEST-REMAINDER-4       PIC S9(04) COMP.
020700     05  LEAP-TEST-REMAINDER-100     PIC S9(04) COMP.
020800     05  LEAP-TEST-REMAINDER-400     PIC S9(04) COMP.
020900     05  FILLER                      PIC X(02).
021000*
021100*    EDITED FIELDS FOR THE RUN REPORT.
021200*
021300 01  PRINT-EDIT-FIELDS.
021400     05  PED-TEMPLATE-ID              PIC 9(09).
021500     05  PED-WORKSPACE-ID             PIC 9(09).
021600     05  PED-PROCESSED-COUNT          PIC ZZZZZZ9.
021700     05  PED-SUCCESS-COUNT            PIC ZZZZZZ9.
021800     05  PED-FAILED-COUNT             PIC ZZZZZZ9.
021900     05  FILLER                       PIC X(02).
022000
022100 PROCEDURE DIVISION.
022200******************************************************************
022300*  0000-MAINLINE                                                 *
022400******************************************************************
022500 0000-MAINLINE.
022600     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT
022700     PERFORM 2000-PROCESS-ALL-TEMPLATES
022800         THRU 2000-PROCESS-ALL-TEMPLATES-EXIT
022900     PERFORM 8000-WRITE-RUN-REPORT THRU 8000-WRITE-RUN-REPORT-EXIT
023000     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT
023100     IF TEMPLATES-FAILED-COUNT > ZERO
023200         MOVE 1 TO RETURN-CODE
023300     ELSE
023400         MOVE 0 TO RETURN-CODE
023500     END-IF
023600     GOBACK.
023700
023800******************************************************************
023900*  1000-INITIALIZE - CONTROL CARD, REFERENCE TABLES, FILE OPENS. *
024000******************************************************************
024100 1000-INITIALIZE.
024200     MOVE ZERO TO TEMPLATES-PROCESSED-COUNT TEMPLATES-SUCCESS-COUNT
024300                  TEMPLATES-FAILED-COUNT
024400
024500     OPEN INPUT CONTROL-CARD-FILE
024600     READ CONTROL-CARD-FILE
024700         AT END
024800             MOVE ZERO TO CC-AS-OF-DATE CC-NEXT-TXN-ID
024900     END-READ
025000     CLOSE CONTROL-CARD-FILE
025100
025200     PERFORM 1100-LOAD-ACCOUNT-TABLE
025300         THRU 1100-LOAD-ACCOUNT-TABLE-EXIT
025400     PERFORM 1200-LOAD-CATEGORY-TABLE
025500         THRU 1200-LOAD-CATEGORY-TABLE-EXIT
025600
025700     OPEN I-O RECURRING-FILE
025800     OPEN EXTEND TRANSACTION-FILE
025900     OPEN OUTPUT RUN-REPORT
026000     IF NOT RPT-FILE-STATUS = '00'
026100         DISPLAY 'RCT.TIP13 ABEND - RUN REPORT OPEN FAILED'
026200         MOVE 1 TO RETURN-CODE
026300         GOBACK
026400     END-IF.
026500 1000-INITIALIZE-EXIT.
026600     EXIT.
026700
026800 1100-LOAD-ACCOUNT-TABLE.
026900     MOVE ZERO TO ACCOUNT-TABLE-COUNT
027000     OPEN INPUT ACCOUNT-FILE
027100     PERFORM 1150-LOAD-ONE-ACCOUNT
027200         THRU 1150-LOAD-ONE-ACCOUNT-EXIT
027300         UNTIL ACT-STATUS-EOF
027400     CLOSE ACCOUNT-FILE.
027500 1100-LOAD-ACCOUNT-TABLE-EXIT.
027600     EXIT.
027700
027800 1150-LOAD-ONE-ACCOUNT.
027900     READ ACCOUNT-FILE
028000         AT END
028100             SET ACT-STATUS-EOF TO TRUE
028200         NOT AT END
028300             ADD 1 TO ACCOUNT-TABLE-COUNT
028400             MOVE ACT-ID IN ACT-MASTER-RECORD-IN
028500               TO ACT-T-ID (ACCOUNT-TABLE-COUNT)
028600             MOVE ACT-WORKSPACE-ID IN ACT-MASTER-RECORD-IN
028700               TO ACT-T-WORKSPACE-ID (ACCOUNT-TABLE-COUNT)
028800             MOVE ACT-DELETED-FLAG IN ACT-MASTER-RECORD-IN
028900               TO ACT-T-DELETED-FLAG (ACCOUNT-TABLE-COUNT)
029000     END-READ.
029100 1150-LOAD-ONE-ACCOUNT-EXIT.
029200     EXIT.
029300
029400 1200-LOAD-CATEGORY-TABLE.
029500     MOVE ZERO TO CATEGORY-TABLE-COUNT
029600     OPEN INPUT CATEGORY-FILE
029700     PERFORM 1250-LOAD-ONE-CATEGORY
029800         THRU 1250-LOAD-ONE-CATEGORY-EXIT
029900         UNTIL CAT-STATUS-EOF
030000     CLOSE CATEGORY-FILE.
030100 1200-LOAD-CATEGORY-TABLE-EXIT.
030200     EXIT.
030300
030400 1250-LOAD-ONE-CATEGORY.
030500     READ CATEGORY-FILE
030600         AT END
030700             SET CAT-STATUS-EOF TO TRUE
030800         NOT AT END
030900             ADD 1 TO CATEGORY-TABLE-COUNT
031000             MOVE CAT-ID IN CAT-MASTER-RECORD-IN
031100               TO CAT-T-ID (CATEGORY-TABLE-COUNT)
031200             MOVE CAT-WORKSPACE-ID IN CAT-MASTER-RECORD-IN
031300               TO CAT-T-WORKSPACE-ID (CATEGORY-TABLE-COUNT)
031400             MOVE CAT-TYPE-CODE IN CAT-MASTER-RECORD-IN
031500               TO CAT-T-TYPE-CODE (CATEGORY-TABLE-COUNT)
031600             MOVE CAT-DELETED-FLAG IN CAT-MASTER-RECORD-IN
031700               TO CAT-T-DELETED-FLAG (CATEGORY-TABLE-COUNT)
031800     END-READ.
031900 1250-LOAD-ONE-CATEGORY-EXIT.
032000     EXIT.
032100
032200******************************************************************
032300*  2000-PROCESS-ALL-TEMPLATES - SEQUENTIAL READ/REWRITE PASS     *
032400*  OVER THE RECURRING-TRANSACTION TEMPLATE FILE.  A TEMPLATE     *
032500*  DUE ON OR BEFORE THE AS-OF DATE POSTS ONE OCCURRENCE AND      *
032600*  THEN HAS ITS NEXT-EXECUTION-DATE ADVANCED IN PLACE; A NOT-    *
032700*  DUE OR NOT-ACTIVE TEMPLATE PASSES THROUGH UNTOUCHED.          *
032800******************************************************************
032900 2000-PROCESS-ALL-TEMPLATES.
033000     PERFORM 2050-READ-ONE-TEMPLATE
033100         THRU 2050-READ-ONE-TEMPLATE-EXIT
033200         UNTIL RTX-STATUS-EOF.
033300 2000-PROCESS-ALL-TEMPLATES-EXIT.
033400     EXIT.
033500
033600 2050-READ-ONE-TEMPLATE.
033700     READ RECURRING-FILE
033800         AT END
033900             SET RTX-STATUS-EOF TO TRUE
033950             GO TO 2050-READ-ONE-TEMPLATE-EXIT.
034000     IF RTX-IS-ACTIVE IN RTX-TEMPLATE-RECORD-IO
034100        AND RTX-IS-NOT-DELETED IN RTX-TEMPLATE-RECORD-IO
034200        AND RTX-NEXT-EXEC-DATE-NUM IN RTX-TEMPLATE-RECORD-IO
034300               <= CC-AS-OF-DATE
034400         PERFORM 2100-EXECUTE-ONE-TEMPLATE
034500             THRU 2100-EXECUTE-ONE-TEMPLATE-EXIT.
034900 2050-READ-ONE-TEMPLATE-EXIT.
035000     EXIT.
035100
035200 2100-EXECUTE-ONE-TEMPLATE.
035300     ADD 1 TO TEMPLATES-PROCESSED-COUNT
035400     MOVE RTX-TYPE-CODE IN RTX-TEMPLATE-RECORD-IO TO CAND-TYPE-CODE
035500     MOVE RTX-ACCOUNT-ID IN RTX-TEMPLATE-RECORD-IO
035600       TO CAND-ACCOUNT-ID
035700     MOVE RTX-CATEGORY-ID IN RTX-TEMPLATE-RECORD-IO
035800       TO CAND-CATEGORY-ID
035900     MOVE RTX-AMOUNT IN RTX-TEMPLATE-RECORD-IO TO CAND-AMOUNT
036000     MOVE RTX-DESCRIPTION IN RTX-TEMPLATE-RECORD-IO
036100       TO CAND-DESCRIPTION
036200     MOVE RTX-NEXT-EXEC-DATE-NUM IN RTX-TEMPLATE-RECORD-IO
036300       TO CAND-EFFECTIVE-DATE-NUM
036400     MOVE RTX-ID IN RTX-TEMPLATE-RECORD-IO TO CAND-RECURRING-ID
036500
036600     PERFORM 3000-VALIDATE-CANDIDATE
036700         THRU 3000-VALIDATE-CANDIDATE-EXIT
036800
036900     IF POSTING-WAS-REJECTED
037000         ADD 1 TO TEMPLATES-FAILED-COUNT
037100         PERFORM 7100-WRITE-FAILURE-LINE
037200             THRU 7100-WRITE-FAILURE-LINE-EXIT
037300     ELSE
037400         PERFORM 3500-POST-CANDIDATE
037500             THRU 3500-POST-CANDIDATE-EXIT
037600         PERFORM 4000-ADVANCE-NEXT-EXECUTION-DATE
037700             THRU 4000-ADVANCE-NEXT-EXECUTION-DATE-EXIT
037800         REWRITE RTX-TEMPLATE-RECORD-IO
037900         ADD 1 TO TEMPLATES-SUCCESS-COUNT
038000         PERFORM 7000-WRITE-SUCCESS-LINE
038100             THRU 7000-WRITE-SUCCESS-LINE-EXIT
038200     END-IF.
038300 2100-EXECUTE-ONE-TEMPLATE-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700*  3000-VALIDATE-CANDIDATE - THE INCOME/EXPENSE SUBSET OF THE    *
038800*  TXN-POSTER VALIDATION RULES CARRIED IN TPS.TIP11 - NO         *
038900*  TRANSFER LOGIC APPLIES TO A RECURRING TEMPLATE.               *
039000******************************************************************
039100 3000-VALIDATE-CANDIDATE.
039200     MOVE 'N' TO POSTING-REJECT-SWITCH
039300     MOVE SPACES TO POSTING-REJECT-REASON
039400
039500     SET ACT-IX TO 1
039600     SEARCH ALL ACCOUNT-TABLE
039700         AT END
039800             MOVE 'Y' TO POSTING-REJECT-SWITCH
039900             MOVE 'SOURCE ACCOUNT NOT ON FILE'
040000               TO POSTING-REJECT-REASON
040100         WHEN ACT-T-ID (ACT-IX) = CAND-ACCOUNT-ID
040200             IF ACT-T-IS-DELETED (ACT-IX)
040300                 MOVE 'Y' TO POSTING-REJECT-SWITCH
040400                 MOVE 'SOURCE ACCOUNT IS DELETED'
040500                   TO POSTING-REJECT-REASON
040510             ELSE
040520                 IF ACT-T-WORKSPACE-ID (ACT-IX) NOT =
040530                    RTX-WORKSPACE-ID IN RTX-TEMPLATE-RECORD-IO
040540                     MOVE 'Y' TO POSTING-REJECT-SWITCH
040550                     MOVE 'SOURCE ACCOUNT NOT IN WORKSPACE'
040560                       TO POSTING-REJECT-REASON
040570                 END-IF
040600             END-IF
040700     END-SEARCH
040800
040900     IF NOT POSTING-WAS-REJECTED
041000         IF CAND-AMOUNT NOT > ZERO
041100             MOVE 'Y' TO POSTING-REJECT-SWITCH
041200             MOVE 'AMOUNT MUST BE GREATER THAN ZERO'
041300               TO POSTING-REJECT-REASON
041400         END-IF
041500     END-IF
041600
041700     IF NOT POSTING-WAS-REJECTED AND CAND-CATEGORY-ID NOT = ZERO
041800         PERFORM 3100-VALIDATE-CATEGORY
041900             THRU 3100-VALIDATE-CATEGORY-EXIT
042000     END-IF.
042100 3000-VALIDATE-CANDIDATE-EXIT.
042200     EXIT.
042300
042400 3100-VALIDATE-CATEGORY.
042500     SET CAT-IX TO 1
042600     SEARCH ALL CATEGORY-TABLE
042700         AT END
042800             MOVE 'Y' TO POSTING-REJECT-SWITCH
042900             MOVE 'CATEGORY NOT ON FILE'
043000               TO POSTING-REJECT-REASON
043100         WHEN CAT-T-ID (CAT-IX) = CAND-CATEGORY-ID
043200             IF CAT-T-IS-DELETED (CAT-IX)
043300                 MOVE 'Y' TO POSTING-REJECT-SWITCH
043400                 MOVE 'CATEGORY IS DELETED'
043500                   TO POSTING-REJECT-REASON
043510             ELSE
043520                 IF CAT-T-WORKSPACE-ID (CAT-IX) NOT =
043530                    RTX-WORKSPACE-ID IN RTX-TEMPLATE-RECORD-IO
043540                     MOVE 'Y' TO POSTING-REJECT-SWITCH
043550                     MOVE 'CATEGORY NOT IN WORKSPACE'
043560                       TO POSTING-REJECT-REASON
043570                 END-IF
043600             END-IF
043700             IF NOT POSTING-WAS-REJECTED
043800                 IF (CAND-TYPE-CODE = 'I' AND
043900                     CAT-T-TYPE-CODE (CAT-IX) NOT = 'I')
044000                 OR (CAND-TYPE-CODE = 'E' AND
044100                     CAT-T-TYPE-CODE (CAT-IX) NOT = 'E')
044200                     MOVE 'Y' TO POSTING-REJECT-SWITCH
044300                     MOVE 'CATEGORY TYPE DOES NOT MATCH TXN TYPE'
044400                       TO POSTING-REJECT-REASON
044500                 END-IF
044550             END-IF
044600     END-SEARCH.
044700 3100-VALIDATE-CATEGORY-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100*  3500-POST-CANDIDATE - APPENDS ONE TRANSACTION RECORD.         *
045200******************************************************************
045300 3500-POST-CANDIDATE.
045400     INITIALIZE NEW-TXN-RECORD
045500     MOVE 'TXN' TO TXN-RECORD-CODE IN NEW-TXN-RECORD
045600     MOVE CC-NEXT-TXN-ID TO TXN-ID IN NEW-TXN-RECORD
045700     ADD 1 TO CC-NEXT-TXN-ID
045800     MOVE RTX-WORKSPACE-ID IN RTX-TEMPLATE-RECORD-IO
045900       TO TXN-WORKSPACE-ID IN NEW-TXN-RECORD
046000     MOVE RTX-USER-ID IN RTX-TEMPLATE-RECORD-IO
046100       TO TXN-USER-ID IN NEW-TXN-RECORD
046200     MOVE CAND-TYPE-CODE TO TXN-TYPE-CODE IN NEW-TXN-RECORD
046300     MOVE CAND-ACCOUNT-ID TO TXN-ACCOUNT-ID IN NEW-TXN-RECORD
046400     MOVE ZERO TO TXN-TARGET-ACCOUNT-ID IN NEW-TXN-RECORD
046500     MOVE CAND-CATEGORY-ID TO TXN-CATEGORY-ID IN NEW-TXN-RECORD
046600     MOVE CAND-AMOUNT TO TXN-AMOUNT IN NEW-TXN-RECORD
046700     MOVE ZERO TO TXN-EXCHANGE-RATE IN NEW-TXN-RECORD
046800     MOVE ZERO TO TXN-CONVERTED-AMOUNT IN NEW-TXN-RECORD
046900     MOVE CAND-DESCRIPTION TO TXN-DESCRIPTION IN NEW-TXN-RECORD
047000*    TEMPLATE DUE DATES CARRY NO TIME-OF-DAY, SO THE TRANSACTION
047100*    IS POSTED AS OF MIDNIGHT ON THE DUE DATE.
047200     COMPUTE TXN-EFFECTIVE-TS-NUM IN NEW-TXN-RECORD =
047300         CAND-EFFECTIVE-DATE-NUM * 1000000
047400     MOVE CAND-RECURRING-ID TO TXN-RECURRING-ID IN NEW-TXN-RECORD
047500     MOVE 'N' TO TXN-DELETED-FLAG IN NEW-TXN-RECORD
047600     WRITE NEW-TXN-RECORD.
047700 3500-POST-CANDIDATE-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100*  4000-ADVANCE-NEXT-EXECUTION-DATE - ADDS ONE FREQUENCY STEP TO *
048200*  THE TEMPLATE'S NEXT-EXECUTION-DATE PER THE 'D'/'W'/'M'/'Y'    *
048300*  RULES.  NOTE: ONLY 'I' AND 'E' TEMPLATES REACH THIS PROGRAM'S *
048400*  POSTING STEP, BUT ALL FOUR FREQUENCY CODES STILL APPLY TO     *
048500*  THEM PER THE ORIGINAL LAYOUT.                                 *
048600******************************************************************
048700 4000-ADVANCE-NEXT-EXECUTION-DATE.
048800     MOVE RTX-NEXT-EXEC-YYYY IN RTX-TEMPLATE-RECORD-IO TO ADV-YYYY
048900     MOVE RTX-NEXT-EXEC-MM IN RTX-TEMPLATE-RECORD-IO   TO ADV-MM
049000     MOVE RTX-NEXT-EXEC-DD IN RTX-TEMPLATE-RECORD-IO   TO ADV-DD
049100
049200     EVALUATE TRUE
049300         WHEN RTX-FREQUENCY-DAILY IN RTX-TEMPLATE-RECORD-IO
049400             PERFORM 4100-ADVANCE-ONE-DAY
049500                 THRU 4100-ADVANCE-ONE-DAY-EXIT
049600         WHEN RTX-FREQUENCY-WEEKLY IN RTX-TEMPLATE-RECORD-IO
049700             PERFORM 4200-ADVANCE-SEVEN-DAYS
049800                 THRU 4200-ADVANCE-SEVEN-DAYS-EXIT
049900         WHEN RTX-FREQUENCY-MONTHLY IN RTX-TEMPLATE-RECORD-IO
050000             PERFORM 4300-ADVANCE-ONE-MONTH
050100                 THRU 4300-ADVANCE-ONE-MONTH-EXIT
050200         WHEN RTX-FREQUENCY-YEARLY IN RTX-TEMPLATE-RECORD-IO
050300             PERFORM 4400-ADVANCE-ONE-YEAR
050400                 THRU 4400-ADVANCE-ONE-YEAR-EXIT
050500     END-EVALUATE
050600
050700     MOVE ADV-YYYY TO RTX-NEXT-EXEC-YYYY IN RTX-TEMPLATE-RECORD-IO
050800     MOVE ADV-MM   TO RTX-NEXT-EXEC-MM IN RTX-TEMPLATE-RECORD-IO
050900     MOVE ADV-DD   TO RTX-NEXT-EXEC-DD IN RTX-TEMPLATE-RECORD-IO.
051000 4000-ADVANCE-NEXT-EXECUTION-DATE-EXIT.
051100     EXIT.
051200
051300*    'D' - +1 DAY, CARRYING INTO THE NEXT MONTH/YEAR AS NEEDED.
051400 4100-ADVANCE-ONE-DAY.
051500     PERFORM 4150-REBUILD-MONTH-END-TABLE
051600         THRU 4150-REBUILD-MONTH-END-TABLE-EXIT
051700     ADD 1 TO ADV-DD
051800     IF ADV-DD > MONTH-END-DAY (ADV-MM)
051900         MOVE 1 TO ADV-DD
052000         ADD 1 TO ADV-MM
052100         IF ADV-MM > 12
052200             MOVE 1 TO ADV-MM
052300             ADD 1 TO ADV-YYYY
052400         END-IF
052500     END-IF.
052600 4100-ADVANCE-ONE-DAY-EXIT.
052700     EXIT.
052800
052900*    'W' - +7 DAYS, ONE DAY AT A TIME THROUGH THE SAME STEP AS
053000*    'D' SO EVERY MONTH/YEAR CARRY IS HANDLED IN ONE PLACE.
053100 4200-ADVANCE-SEVEN-DAYS.
053200     PERFORM 4100-ADVANCE-ONE-DAY
053300         THRU 4100-ADVANCE-ONE-DAY-EXIT
053400         VARYING SORT-STEP-COUNTER FROM 1 BY 1
053500         UNTIL SORT-STEP-COUNTER > 7.
053600 4200-ADVANCE-SEVEN-DAYS-EXIT.
053700     EXIT.
053800
053900*    'M' - +1 CALENDAR MONTH, DAY-OF-MONTH CLAMPED TO THE TARGET
054000*    MONTH'S LAST DAY (JAN-31 -> FEB-28/29); THE CLAMP DOES NOT
054100*    RESTORE THE ORIGINAL DAY IN A LATER MONTH.
054200 4300-ADVANCE-ONE-MONTH.
054300     MOVE ADV-YYYY TO ADV-TARGET-YEAR
054400     MOVE ADV-MM TO ADV-TARGET-MONTH
054500     ADD 1 TO ADV-TARGET-MONTH
054600     IF ADV-TARGET-MONTH > 12
054700         MOVE 1 TO ADV-TARGET-MONTH
054800         ADD 1 TO ADV-TARGET-YEAR
054900     END-IF
055000     MOVE ADV-TARGET-YEAR TO ADV-YYYY
055100     PERFORM 4150-REBUILD-MONTH-END-TABLE
055200         THRU 4150-REBUILD-MONTH-END-TABLE-EXIT
055300     MOVE ADV-TARGET-MONTH TO ADV-MM
055400     MOVE MONTH-END-DAY (ADV-TARGET-MONTH) TO ADV-TARGET-LAST-DAY
055500     IF ADV-DD > ADV-TARGET-LAST-DAY
055600         MOVE ADV-TARGET-LAST-DAY TO ADV-DD
055700     END-IF.
055800 4300-ADVANCE-ONE-MONTH-EXIT.
055900     EXIT.
056000
056100*    'Y' - +1 YEAR, FEB-29 FOLDING TO FEB-28 IN A NON-LEAP YEAR.
056200 4400-ADVANCE-ONE-YEAR.
056300     ADD 1 TO ADV-YYYY
056400     IF ADV-MM = 2 AND ADV-DD = 29
056500         PERFORM 4150-REBUILD-MONTH-END-TABLE
056600             THRU 4150-REBUILD-MONTH-END-TABLE-EXIT
056700         IF MONTH-END-DAY (2) = 28
056800             MOVE 28 TO ADV-DD
056900         END-IF
057000     END-IF.
057100 4400-ADVANCE-ONE-YEAR-EXIT.
057200     EXIT.
057300
057400*    LEAP-YEAR TEST FOR ADV-YYYY - REBUILDS THE FEBRUARY SLOT OF
057500*    THE MONTH-END-DAY-TABLE ONLY; ALL OTHER MONTHS ARE FIXED.
057600*    DIVISIBILITY IS TESTED WITH DIVIDE ... REMAINDER SINCE NO
057700*    INTRINSIC FUNCTION IS USED IN THIS SHOP'S CODE.
057800 4150-REBUILD-MONTH-END-TABLE.
057900     DIVIDE ADV-YYYY BY 4 GIVING LEAP-TEST-QUOTIENT
058000         REMAINDER LEAP-TEST-REMAINDER-4
058100     DIVIDE ADV-YYYY BY 100 GIVING LEAP-TEST-QUOTIENT
058200         REMAINDER LEAP-TEST-REMAINDER-100
058300     DIVIDE ADV-YYYY BY 400 GIVING LEAP-TEST-QUOTIENT
058400         REMAINDER LEAP-TEST-REMAINDER-400
058500     IF (LEAP-TEST-REMAINDER-4 = ZERO
058600             AND LEAP-TEST-REMAINDER-100 NOT = ZERO)
058700        OR LEAP-TEST-REMAINDER-400 = ZERO
058800         MOVE 29 TO MED-FEB
058900     ELSE
059000         MOVE 28 TO MED-FEB
059100     END-IF.
059200 4150-REBUILD-MONTH-END-TABLE-EXIT.
059300     EXIT.
059400
059500******************************************************************
059600*  7000/7100 - RUN-REPORT DETAIL LINES.                          *
059700******************************************************************
059800 7000-WRITE-SUCCESS-LINE.
059900     IF DETAIL-LOG-REQUESTED
060000         MOVE RTX-ID IN RTX-TEMPLATE-RECORD-IO TO PED-TEMPLATE-ID
060100         MOVE RTX-WORKSPACE-ID IN RTX-TEMPLATE-RECORD-IO
060200           TO PED-WORKSPACE-ID
060300         MOVE SPACES TO RPT-PRINT-LINE
060400         STRING 'TEMPLATE=' DELIMITED BY SIZE
060500                 PED-TEMPLATE-ID DELIMITED BY SIZE
060600                 ' WORKSPACE=' DELIMITED BY SIZE
060700                 PED-WORKSPACE-ID DELIMITED BY SIZE
060800                 ' POSTED OK' DELIMITED BY SIZE
060900             INTO RPT-PRINT-LINE
061000         WRITE RPT-PRINT-LINE
061100     END-IF.
061200 7000-WRITE-SUCCESS-LINE-EXIT.
061300     EXIT.
061400
061500 7100-WRITE-FAILURE-LINE.
061600     MOVE RTX-ID IN RTX-TEMPLATE-RECORD-IO TO PED-TEMPLATE-ID
061700     MOVE RTX-WORKSPACE-ID IN RTX-TEMPLATE-RECORD-IO
061800       TO PED-WORKSPACE-ID
061900     MOVE SPACES TO RPT-PRINT-LINE
062000     STRING 'TEMPLATE=' DELIMITED BY SIZE
062100             PED-TEMPLATE-ID DELIMITED BY SIZE
062200             ' WORKSPACE=' DELIMITED BY SIZE
062300             PED-WORKSPACE-ID DELIMITED BY SIZE
062400             ' REJECTED - ' DELIMITED BY SIZE
062500             POSTING-REJECT-REASON DELIMITED BY SIZE
062600         INTO RPT-PRINT-LINE
062700     WRITE RPT-PRINT-LINE.
062800 7100-WRITE-FAILURE-LINE-EXIT.
062900     EXIT.
063000
063100******************************************************************
063200*  8000-WRITE-RUN-REPORT - FINAL PROCESSED/SUCCESSFUL/FAILED     *
063300*  COUNT LINE.                                                   *
063400******************************************************************
063500 8000-WRITE-RUN-REPORT.
063600     MOVE TEMPLATES-PROCESSED-COUNT TO PED-PROCESSED-COUNT
063700     MOVE TEMPLATES-SUCCESS-COUNT TO PED-SUCCESS-COUNT
063800     MOVE TEMPLATES-FAILED-COUNT TO PED-FAILED-COUNT
063900     MOVE SPACES TO RPT-PRINT-LINE
064000     STRING 'RECUR-RUN-REPORT  PROCESSED=' DELIMITED BY SIZE
064100             PED-PROCESSED-COUNT DELIMITED BY SIZE
064200             '  SUCCESSFUL=' DELIMITED BY SIZE
064300             PED-SUCCESS-COUNT DELIMITED BY SIZE
064400             '  FAILED=' DELIMITED BY SIZE
064500             PED-FAILED-COUNT DELIMITED BY SIZE
064600         INTO RPT-PRINT-LINE
064700     WRITE RPT-PRINT-LINE.
064800 8000-WRITE-RUN-REPORT-EXIT.
064900     EXIT.
065000
065100******************************************************************
065200*  9000-TERMINATE                                                *
065300******************************************************************
065400 9000-TERMINATE.
065500     CLOSE RECURRING-FILE
065600     CLOSE TRANSACTION-FILE
065700     CLOSE RUN-REPORT.
065800 9000-TERMINATE-EXIT.
065900     EXIT.
