000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  ACT.MSTR02                                 *
000400*    RECORD        :  ACT-MASTER-RECORD                          *
000500*    DESCRIPTION   :  ACCOUNT MASTER.  ONE RECORD PER LEDGER     *
000600*                     ACCOUNT OWNED BY A WORKSPACE; DENOMINATED  *
000700*                     IN A SINGLE CURRENCY.  COLOR/ICON ARE      *
000800*                     PRESENTATION METADATA CARRIED IN FILLER -  *
000900*                     NOT INSPECTED BY ANY BATCH JOB.            *
001000*    MAINTAINED BY :  DST                                        *
001100******************************************************************
001200 01  ACT-MASTER-RECORD.
001300     05  ACT-RECORD-CODE                PIC X(03).
001400         88  ACT-RECORD-IS-ACCOUNT          VALUE 'ACT'.
001500     05  ACT-ID                         PIC 9(09).
001600     05  ACT-WORKSPACE-ID               PIC 9(09).
001700     05  ACT-USER-ID                    PIC 9(09).
001800     05  ACT-NAME                       PIC X(100).
001900     05  ACT-CURRENCY-CODE              PIC X(10).
002000     05  ACT-SHORT-IDENTIFIER           PIC X(20).
002100     05  ACT-DELETED-FLAG               PIC X(01).
002200         88  ACT-IS-DELETED                 VALUE 'Y'.
002300         88  ACT-IS-ACTIVE                  VALUE 'N'.
002400     05  ACT-UI-METADATA-AREA           PIC X(20).
002500     05  FILLER                         PIC X(18).
