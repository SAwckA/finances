000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  SHC.TIP14                                    *
000400*   PROGRAM-ID   :  COMPLETE-SHOPPING-LIST                       *
000500*                                                                *
000600*   PURPOSE      :  TOTAL THE PURCHASED ITEMS OF ONE CONFIRMED   *
000700*                   SHOPPING LIST, POST THE TOTAL AS ONE EXPENSE *
000800*                   TRANSACTION, AND MARK THE LIST COMPLETED.    *
000900*                                                                *
001000******************************************************************
001100* CHANGE LOG                                                     *
001200* ---------------------------------------------------------------*
001300* 1990-06-05 DST    ORIGINAL WRITE-UP.                            DST9006 
001400* 1993-08-19 RGF    ADDED THE ZERO-TOTAL AND MISSING-ACCOUNT      RGF9308 
001500*                   REJECTION CHECKS - PRIOR RELEASE WOULD POST   *
001600*                   A ZERO-AMOUNT EXPENSE.                        *
001700* 1998-09-21 RGF    Y2K - COMPLETION TIMESTAMP WIDENED TO 4-DIGIT RGF9809 
001800*                   YEARS.                                        *
001900* 2010-01-11 SHREENI REWORKED THE POSTING STEP TO CALL THE SAME   SHR1001 
002000*                   ACCOUNT/CATEGORY VALIDATION RULES AS          *
002100*                   TPS.TIP11 (POST-TRANSACTIONS).                *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.   COMPLETE-SHOPPING-LIST.
002500 AUTHOR.       DST.  MODIFIED BY SHREENI.
002600 INSTALLATION. FUND SERVICES DATA CENTER.
002700 DATE-WRITTEN. 06/05/1990.
002800 DATE-COMPILED.
002900 SECURITY.     INTERNAL USE ONLY - FINANCIAL DATA.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS DETAIL-LOG-REQUESTED
003600            OFF STATUS IS DETAIL-LOG-NOT-REQUESTED.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CONTROL-CARD-FILE  ASSIGN TO "CONTROLCARD"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS CC-FILE-STATUS.
004300
004400     SELECT SHOPLIST-FILE      ASSIGN TO "SHOPLIST"
004500         ORGANIZATION IS SEQUENTIAL
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS SHL-FILE-STATUS.
004800
004900     SELECT SHOPITEM-FILE      ASSIGN TO "SHOPITEM"
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS SHI-FILE-STATUS.
005200
005300     SELECT ACCOUNT-FILE       ASSIGN TO "ACCOUNT"
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS ACT-FILE-STATUS.
005600
005700     SELECT CATEGORY-FILE      ASSIGN TO "CATEGORY"
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS CAT-FILE-STATUS.
006000
006100     SELECT TRANSACTION-FILE   ASSIGN TO "TRANCUR"
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS TXN-FILE-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CONTROL-CARD-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  CC-CARD-RECORD.
007000     05  CC-LIST-ID                  PIC 9(09).
007100     05  CC-COMPLETION-TS            PIC 9(14).
007200     05  CC-COMPLETION-TS-PARTS REDEFINES CC-COMPLETION-TS.
007300         10  CC-COMPLETION-DATE-NUM  PIC 9(08).
007400         10  CC-COMPLETION-TIME-NUM  PIC 9(06).
007500     05  CC-NEXT-TXN-ID              PIC 9(09).
007600     05  FILLER                      PIC X(48).
007700
007800 FD  SHOPLIST-FILE
007900     LABEL RECORDS ARE STANDARD.
008000     COPY SHL.TIP06 REPLACING LEADING ==SHL-LIST-RECORD==
008100                                    BY ==SHL-LIST-RECORD-IO==.
008200
008300 FD  SHOPITEM-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY SHI.TIP07 REPLACING LEADING ==SHI-ITEM-RECORD==
008600                                    BY ==SHI-ITEM-RECORD-IN==.
008700
008800 FD  ACCOUNT-FILE
008900     LABEL RECORDS ARE STANDARD.
009000     COPY ACT.MSTR02 REPLACING LEADING ==ACT-MASTER-RECORD==
009100                                      BY ==ACT-MASTER-RECORD-IN==.
009200
009300 FD  CATEGORY-FILE
009400     LABEL RECORDS ARE STANDARD.
009500     COPY CAT.MSTR03 REPLACING LEADING ==CAT-MASTER-RECORD==
009600                                      BY ==CAT-MASTER-RECORD-IN==.
009700
009800 FD  TRANSACTION-FILE
009900     LABEL RECORDS ARE STANDARD.
010000     COPY TXN.TIP01 REPLACING LEADING ==TXN-LEDGER-RECORD==
010100                                    BY ==NEW-TXN-RECORD==.
010200
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-SWITCHES.
010500     05  CC-FILE-STATUS              PIC X(02).
010600     05  SHL-FILE-STATUS             PIC X(02).
010700         88  SHL-STATUS-OK               VALUE '00'.
010800         88  SHL-STATUS-EOF              VALUE '10'.
010900     05  SHI-FILE-STATUS             PIC X(02).
011000         88  SHI-STATUS-OK               VALUE '00'.
011100         88  SHI-STATUS-EOF              VALUE '10'.
011200     05  ACT-FILE-STATUS             PIC X(02).
011300         88  ACT-STATUS-OK               VALUE '00'.
011400         88  ACT-STATUS-EOF              VALUE '10'.
011500     05  CAT-FILE-STATUS             PIC X(02).
011600         88  CAT-STATUS-OK               VALUE '00'.
011700         88  CAT-STATUS-EOF              VALUE '10'.
011800     05  TXN-FILE-STATUS             PIC X(02).
011900         88  TXN-STATUS-OK               VALUE '00'.
012000     05  FILLER                      PIC X(02).
012100*
012200*    ACCOUNT AND CATEGORY REFERENCE TABLES - SAME LOAD/SEARCH
012300*    IDIOM AS TPS.TIP11, STE.TIP12 AND RCT.TIP13.  THE ACCOUNT
012310*    SLOT COUNT IS KEPT AT THE 77-LEVEL, SEPARATE FROM THE TABLE
012320*    IT INDEXES, SINCE THE LOAD PARAGRAPH BUMPS IT ONE RECORD AT
012330*    A TIME BEFORE THE MATCHING TABLE ENTRY IS EVER MOVED IN.
012400*
012410 77  ACCOUNT-TABLE-COUNT         PIC S9(05) COMP VALUE ZERO.
012500 01  ACCOUNT-TABLE-AREA.
012700     05  ACCOUNT-TABLE OCCURS 500 TIMES
012800             ASCENDING KEY IS ACT-T-ID
012900             INDEXED BY ACT-IX.
013000         10  ACT-T-ID                PIC 9(09).
013100         10  ACT-T-WORKSPACE-ID      PIC 9(09).
013200         10  ACT-T-DELETED-FLAG      PIC X(01).
013300             88  ACT-T-IS-DELETED        VALUE 'Y'.
013400         10  FILLER                  PIC X(05).
013500 01  CATEGORY-TABLE-AREA.
013600     05  CATEGORY-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
013700     05  CATEGORY-TABLE OCCURS 500 TIMES
013800             ASCENDING KEY IS CAT-T-ID
013900             INDEXED BY CAT-IX.
014000         10  CAT-T-ID                PIC 9(09).
014100         10  CAT-T-WORKSPACE-ID      PIC 9(09).
014200         10  CAT-T-TYPE-CODE         PIC X(01).
014300         10  CAT-T-DELETED-FLAG      PIC X(01).
014400             88  CAT-T-IS-DELETED        VALUE 'Y'.
014500         10  FILLER                  PIC X(05).
014600*
014700*    WORKING COPY OF THE TARGET LIST, LOCATED BY A SEQUENTIAL
014800*    SCAN OF SHOPLIST-FILE (NO KEYED ACCESS ON THIS FILE) AND
014900*    RETAINED HERE SO IT CAN BE REWRITTEN AFTER THE MATCHING
015000*    PHYSICAL RECORD IS RE-READ AT THE POSITION WHERE IT WAS
015100*    FOUND.
015200*
015300 01  LIST-FOUND-SWITCH               PIC X(01) VALUE 'N'.
015400     88  LIST-WAS-FOUND                  VALUE 'Y'.
015500 01  REJECT-SWITCHES.
015600     05  LIST-REJECT-SWITCH          PIC X(01) VALUE 'N'.
015700         88  LIST-WAS-REJECTED           VALUE 'Y'.
015800     05  LIST-REJECT-REASON          PIC X(60).
015900     05  FILLER                      PIC X(02).
016000 01  ITEM-TOTAL-AREA.
016100     05  ITEM-TOTAL-AMOUNT           PIC S9(16)V99 VALUE ZERO.
016200     05  ITEM-LINE-EXTENSION         PIC S9(16)V99.
016300     05  FILLER                      PIC X(02).
016400 01  CANDIDATE-TXN-RECORD.
016500     05  CAND-ACCOUNT-ID             PIC 9(09).
016600     05  CAND-CATEGORY-ID            PIC 9(09).
016700     05  CAND-AMOUNT                 PIC S9(16)V99.
016800     05  CAND-AMOUNT-SIGN-TEST REDEFINES CAND-AMOUNT
016900                                      PIC X(18).
017000     05  CAND-DESCRIPTION            PIC X(200).
017100     05  FILLER                      PIC X(02).
017200 01  PRINT-EDIT-FIELDS.
017300     05  PED-LIST-ID                 PIC 9(09).
017400     05  PED-TOTAL-AMOUNT            PIC -(14)9.99.
017500     05  FILLER                      PIC X(02).
017600
017700 PROCEDURE DIVISION.
017800******************************************************************
017900*  0000-MAINLINE                                                 *
018000******************************************************************
018100 0000-MAINLINE.
018200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT
018300     PERFORM 2000-FIND-AND-VALIDATE-LIST
018400         THRU 2000-FIND-AND-VALIDATE-LIST-EXIT
018500     IF LIST-WAS-FOUND AND NOT LIST-WAS-REJECTED
018600         PERFORM 3000-TOTAL-PURCHASED-ITEMS
018700             THRU 3000-TOTAL-PURCHASED-ITEMS-EXIT
018800         IF ITEM-TOTAL-AMOUNT = ZERO
018900             MOVE 'Y' TO LIST-REJECT-SWITCH
019000             MOVE 'NOTHING PURCHASED OR NO PRICES SET'
019100               TO LIST-REJECT-REASON
019200         END-IF
019300     END-IF
019400     IF LIST-WAS-FOUND AND NOT LIST-WAS-REJECTED
019500         PERFORM 4000-VALIDATE-CANDIDATE
019600             THRU 4000-VALIDATE-CANDIDATE-EXIT
019700     END-IF
019800     IF LIST-WAS-FOUND AND NOT LIST-WAS-REJECTED
019900         PERFORM 5000-POST-EXPENSE THRU 5000-POST-EXPENSE-EXIT
020000         PERFORM 6000-CLOSE-LIST THRU 6000-CLOSE-LIST-EXIT
020100         DISPLAY 'SHC.TIP14 - LIST COMPLETED - TOTAL POSTED - '
020200             PED-LIST-ID ' ' PED-TOTAL-AMOUNT ' AS OF '
020300             CC-COMPLETION-DATE-NUM
020400         MOVE 0 TO RETURN-CODE
020500     ELSE
020600         IF NOT LIST-WAS-FOUND
020700             DISPLAY 'SHC.TIP14 - LIST NOT ON FILE'
020800         ELSE
020900             DISPLAY 'SHC.TIP14 - REJECTED - ' LIST-REJECT-REASON
021000         END-IF
021100         MOVE 1 TO RETURN-CODE
021200     END-IF
021300     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT
021400     GOBACK.
021500
021600******************************************************************
021700*  1000-INITIALIZE                                               *
021800******************************************************************
021900 1000-INITIALIZE.
022000     OPEN INPUT CONTROL-CARD-FILE
022100     READ CONTROL-CARD-FILE
022200         AT END
022300             MOVE ZERO TO CC-LIST-ID CC-COMPLETION-TS
022400                          CC-NEXT-TXN-ID
022500     END-READ
022600     CLOSE CONTROL-CARD-FILE
022700
022800     PERFORM 1100-LOAD-ACCOUNT-TABLE
022900         THRU 1100-LOAD-ACCOUNT-TABLE-EXIT
023000     PERFORM 1200-LOAD-CATEGORY-TABLE
023100         THRU 1200-LOAD-CATEGORY-TABLE-EXIT
023200
023300     OPEN EXTEND TRANSACTION-FILE.
023400 1000-INITIALIZE-EXIT.
023500     EXIT.
023600
023700 1100-LOAD-ACCOUNT-TABLE.
023800     MOVE ZERO TO ACCOUNT-TABLE-COUNT
023900     OPEN INPUT ACCOUNT-FILE
024000     PERFORM 1150-LOAD-ONE-ACCOUNT
024100         THRU 1150-LOAD-ONE-ACCOUNT-EXIT
024200         UNTIL ACT-STATUS-EOF
024300     CLOSE ACCOUNT-FILE.
024400 1100-LOAD-ACCOUNT-TABLE-EXIT.
024500     EXIT.
024600
024700 1150-LOAD-ONE-ACCOUNT.
024800     READ ACCOUNT-FILE
024900         AT END
025000             SET ACT-STATUS-EOF TO TRUE
025100         NOT AT END
025200             ADD 1 TO ACCOUNT-TABLE-COUNT
025300             MOVE ACT-ID IN ACT-MASTER-RECORD-IN
025400               TO ACT-T-ID (ACCOUNT-TABLE-COUNT)
025500             MOVE ACT-WORKSPACE-ID IN ACT-MASTER-RECORD-IN
025600               TO ACT-T-WORKSPACE-ID (ACCOUNT-TABLE-COUNT)
025700             MOVE ACT-DELETED-FLAG IN ACT-MASTER-RECORD-IN
025800               TO ACT-T-DELETED-FLAG (ACCOUNT-TABLE-COUNT)
025900     END-READ.
026000 1150-LOAD-ONE-ACCOUNT-EXIT.
026100     EXIT.
026200
026300 1200-LOAD-CATEGORY-TABLE.
026400     MOVE ZERO TO CATEGORY-TABLE-COUNT
026500     OPEN INPUT CATEGORY-FILE
026600     PERFORM 1250-LOAD-ONE-CATEGORY
026700         THRU 1250-LOAD-ONE-CATEGORY-EXIT
026800         UNTIL CAT-STATUS-EOF
026900     CLOSE CATEGORY-FILE.
027000 1200-LOAD-CATEGORY-TABLE-EXIT.
027100     EXIT.
027200
027300 1250-LOAD-ONE-CATEGORY.
027400     READ CATEGORY-FILE
027500         AT END
027600             SET CAT-STATUS-EOF TO TRUE
027700         NOT AT END
027800             ADD 1 TO CATEGORY-TABLE-COUNT
027900             MOVE CAT-ID IN CAT-MASTER-RECORD-IN
028000               TO CAT-T-ID (CATEGORY-TABLE-COUNT)
028100             MOVE CAT-WORKSPACE-ID IN CAT-MASTER-RECORD-IN
028200               TO CAT-T-WORKSPACE-ID (CATEGORY-TABLE-COUNT)
028300             MOVE CAT-TYPE-CODE IN CAT-MASTER-RECORD-IN
028400               TO CAT-T-TYPE-CODE (CATEGORY-TABLE-COUNT)
028500             MOVE CAT-DELETED-FLAG IN CAT-MASTER-RECORD-IN
028600               TO CAT-T-DELETED-FLAG (CATEGORY-TABLE-COUNT)
028700     END-READ.
028800 1250-LOAD-ONE-CATEGORY-EXIT.
028900     EXIT.
029000
029100******************************************************************
029200*  2000-FIND-AND-VALIDATE-LIST - SEQUENTIAL SCAN OF SHOPLIST-FILE *
029300*  FOR THE CONTROL CARD'S LIST-ID, LEFT POSITIONED AT THAT        *
029400*  RECORD SO 6000-CLOSE-LIST CAN REWRITE IT IN PLACE.             *
029500******************************************************************
029600 2000-FIND-AND-VALIDATE-LIST.
029700     MOVE 'N' TO LIST-FOUND-SWITCH
029800     MOVE 'N' TO LIST-REJECT-SWITCH
029900     MOVE SPACES TO LIST-REJECT-REASON
030000     OPEN I-O SHOPLIST-FILE
030100     PERFORM 2050-READ-ONE-LIST
030200         THRU 2050-READ-ONE-LIST-EXIT
030300         UNTIL SHL-STATUS-EOF OR LIST-WAS-FOUND
030400     IF LIST-WAS-FOUND
030500         PERFORM 2100-VALIDATE-LIST-STATUS
030600             THRU 2100-VALIDATE-LIST-STATUS-EXIT
030700     END-IF.
030800 2000-FIND-AND-VALIDATE-LIST-EXIT.
030900     EXIT.
031000
031100 2050-READ-ONE-LIST.
031200     READ SHOPLIST-FILE
031300         AT END
031400             SET SHL-STATUS-EOF TO TRUE
031500         NOT AT END
031600             IF SHL-ID IN SHL-LIST-RECORD-IO = CC-LIST-ID
031700                AND SHL-IS-NOT-DELETED IN SHL-LIST-RECORD-IO
031800                 MOVE 'Y' TO LIST-FOUND-SWITCH
031900             END-IF
032000     END-READ.
032100 2050-READ-ONE-LIST-EXIT.
032200     EXIT.
032300
032400*    ONLY A CONFIRMED LIST WITH AN ACCOUNT SET MAY COMPLETE.
032500 2100-VALIDATE-LIST-STATUS.
032600     IF NOT SHL-STATUS-IS-CONFIRMED IN SHL-LIST-RECORD-IO
032700         MOVE 'Y' TO LIST-REJECT-SWITCH
032800         MOVE 'LIST IS NOT IN CONFIRMED STATUS'
032900           TO LIST-REJECT-REASON
033000     END-IF
033100     IF NOT LIST-WAS-REJECTED
033200        AND SHL-ACCOUNT-ID IN SHL-LIST-RECORD-IO = ZERO
033300         MOVE 'Y' TO LIST-REJECT-SWITCH
033400         MOVE 'LIST HAS NO ACCOUNT SET'
033500           TO LIST-REJECT-REASON
033600     END-IF.
033700 2100-VALIDATE-LIST-STATUS-EXIT.
033800     EXIT.
033900
034000******************************************************************
034100*  3000-TOTAL-PURCHASED-ITEMS - SUMS QUANTITY X PRICE OVER        *
034200*  PURCHASED, PRICED, NON-DELETED ITEMS OF THE TARGET LIST.       *
034300*  SHOPITEM-FILE IS SEQUENCED BY LIST-ID BUT THIS JOB PROCESSES   *
034400*  ONE LIST PER RUN, SO A FULL SEQUENTIAL PASS IS MADE AND ONLY   *
034500*  MATCHING ROWS ARE ACCUMULATED.                                 *
034600******************************************************************
034700 3000-TOTAL-PURCHASED-ITEMS.
034800     MOVE ZERO TO ITEM-TOTAL-AMOUNT
034900     OPEN INPUT SHOPITEM-FILE
035000     PERFORM 3050-READ-ONE-ITEM
035100         THRU 3050-READ-ONE-ITEM-EXIT
035200         UNTIL SHI-STATUS-EOF
035300     CLOSE SHOPITEM-FILE.
035400 3000-TOTAL-PURCHASED-ITEMS-EXIT.
035500     EXIT.
035600
035700 3050-READ-ONE-ITEM.
035800     READ SHOPITEM-FILE
035900         AT END
036000             SET SHI-STATUS-EOF TO TRUE
036100         NOT AT END
036200             IF SHI-LIST-ID IN SHI-ITEM-RECORD-IN = CC-LIST-ID
036300                AND SHI-IS-PURCHASED IN SHI-ITEM-RECORD-IN
036400                AND SHI-IS-NOT-DELETED IN SHI-ITEM-RECORD-IN
036500                AND SHI-PRICE IN SHI-ITEM-RECORD-IN > ZERO
036600                 COMPUTE ITEM-LINE-EXTENSION ROUNDED =
036700                     SHI-QUANTITY IN SHI-ITEM-RECORD-IN
036800                     * SHI-PRICE IN SHI-ITEM-RECORD-IN
036900                 ADD ITEM-LINE-EXTENSION TO ITEM-TOTAL-AMOUNT
037000             END-IF
037100     END-READ.
037200 3050-READ-ONE-ITEM-EXIT.
037300     EXIT.
037400
037500******************************************************************
037600*  4000-VALIDATE-CANDIDATE - THE INCOME/EXPENSE SUBSET OF THE    *
037700*  TXN-POSTER VALIDATION RULES, RE-IMPLEMENTED HERE AS IN        *
037800*  RCT.TIP13 - THIS SHOP KEEPS NO SUBPROGRAM LIBRARY, SO EACH    *
037900*  JOB STEP CARRIES ITS OWN COPY OF TPS.TIP11'S VALIDATION.      *
038000******************************************************************
038100 4000-VALIDATE-CANDIDATE.
038200     MOVE SHL-ACCOUNT-ID IN SHL-LIST-RECORD-IO TO CAND-ACCOUNT-ID
038300     MOVE SHL-CATEGORY-ID IN SHL-LIST-RECORD-IO TO CAND-CATEGORY-ID
038400     MOVE ITEM-TOTAL-AMOUNT TO CAND-AMOUNT
038500     MOVE SHL-NAME IN SHL-LIST-RECORD-IO TO CAND-DESCRIPTION
038600
038700*    DEFENSIVE CHECK - GUARD AGAINST A CORRUPT ACCUMULATED
038800*    TOTAL BEFORE IT IS CARRIED INTO THE POSTED TRANSACTION.
038900     IF CAND-AMOUNT-SIGN-TEST NOT NUMERIC
039000         MOVE 'Y' TO LIST-REJECT-SWITCH
039100         MOVE 'INVALID AMOUNT DATA'
039200           TO LIST-REJECT-REASON
039300     END-IF
039400
039500     IF NOT LIST-WAS-REJECTED
039600         SET ACT-IX TO 1
039700         SEARCH ALL ACCOUNT-TABLE
039800             AT END
039900                 MOVE 'Y' TO LIST-REJECT-SWITCH
040000                 MOVE 'LIST ACCOUNT NOT ON FILE'
040100                   TO LIST-REJECT-REASON
040200             WHEN ACT-T-ID (ACT-IX) = CAND-ACCOUNT-ID
040300                 IF ACT-T-IS-DELETED (ACT-IX)
040400                     MOVE 'Y' TO LIST-REJECT-SWITCH
040500                     MOVE 'LIST ACCOUNT IS DELETED'
040600                       TO LIST-REJECT-REASON
040610                 ELSE
040620                     IF ACT-T-WORKSPACE-ID (ACT-IX) NOT =
040630                        SHL-WORKSPACE-ID IN SHL-LIST-RECORD-IO
040640                         MOVE 'Y' TO LIST-REJECT-SWITCH
040650                         MOVE 'LIST ACCOUNT NOT IN WORKSPACE'
040660                           TO LIST-REJECT-REASON
040670                     END-IF
040700                 END-IF
040800         END-SEARCH
040900     END-IF
041000
041100     IF NOT LIST-WAS-REJECTED AND CAND-CATEGORY-ID NOT = ZERO
041200         PERFORM 4100-VALIDATE-CATEGORY
041300             THRU 4100-VALIDATE-CATEGORY-EXIT
041400     END-IF.
041500 4000-VALIDATE-CANDIDATE-EXIT.
041600     EXIT.
041700
041800 4100-VALIDATE-CATEGORY.
041900     SET CAT-IX TO 1
042000     SEARCH ALL CATEGORY-TABLE
042100         AT END
042200             MOVE 'Y' TO LIST-REJECT-SWITCH
042300             MOVE 'LIST CATEGORY NOT ON FILE'
042400               TO LIST-REJECT-REASON
042500         WHEN CAT-T-ID (CAT-IX) = CAND-CATEGORY-ID
042600             IF CAT-T-IS-DELETED (CAT-IX)
042700                 MOVE 'Y' TO LIST-REJECT-SWITCH
042800                 MOVE 'LIST CATEGORY IS DELETED'
042900                   TO LIST-REJECT-REASON
042910             ELSE
042920                 IF CAT-T-WORKSPACE-ID (CAT-IX) NOT =
042930                    SHL-WORKSPACE-ID IN SHL-LIST-RECORD-IO
042940                     MOVE 'Y' TO LIST-REJECT-SWITCH
042950                     MOVE 'LIST CATEGORY NOT IN WORKSPACE'
042960                       TO LIST-REJECT-REASON
042970                 END-IF
043000             END-IF
043010             IF NOT LIST-WAS-REJECTED
043020                 IF CAT-T-TYPE-CODE (CAT-IX) NOT = 'E'
043030                     MOVE 'Y' TO LIST-REJECT-SWITCH
043040                     MOVE 'CATEGORY TYPE DOES NOT MATCH TXN TYPE'
043050                       TO LIST-REJECT-REASON
043060                 END-IF
043070             END-IF
043700     END-SEARCH.
043800 4100-VALIDATE-CATEGORY-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200*  5000-POST-EXPENSE - APPENDS ONE EXPENSE TRANSACTION RECORD.   *
044300******************************************************************
044400 5000-POST-EXPENSE.
044500     INITIALIZE NEW-TXN-RECORD
044600     MOVE 'TXN' TO TXN-RECORD-CODE IN NEW-TXN-RECORD
044700     MOVE CC-NEXT-TXN-ID TO TXN-ID IN NEW-TXN-RECORD
044800     MOVE SHL-WORKSPACE-ID IN SHL-LIST-RECORD-IO
044900       TO TXN-WORKSPACE-ID IN NEW-TXN-RECORD
045000     MOVE SHL-USER-ID IN SHL-LIST-RECORD-IO
045100       TO TXN-USER-ID IN NEW-TXN-RECORD
045200     MOVE 'E' TO TXN-TYPE-CODE IN NEW-TXN-RECORD
045300     MOVE CAND-ACCOUNT-ID TO TXN-ACCOUNT-ID IN NEW-TXN-RECORD
045400     MOVE ZERO TO TXN-TARGET-ACCOUNT-ID IN NEW-TXN-RECORD
045500     MOVE CAND-CATEGORY-ID TO TXN-CATEGORY-ID IN NEW-TXN-RECORD
045600     MOVE CAND-AMOUNT TO TXN-AMOUNT IN NEW-TXN-RECORD
045700     MOVE ZERO TO TXN-EXCHANGE-RATE IN NEW-TXN-RECORD
045800     MOVE ZERO TO TXN-CONVERTED-AMOUNT IN NEW-TXN-RECORD
045900     MOVE CAND-DESCRIPTION TO TXN-DESCRIPTION IN NEW-TXN-RECORD
046000     MOVE CC-COMPLETION-TS TO TXN-EFFECTIVE-TS-NUM IN NEW-TXN-RECORD
046100     MOVE ZERO TO TXN-RECURRING-ID IN NEW-TXN-RECORD
046200     MOVE 'N' TO TXN-DELETED-FLAG IN NEW-TXN-RECORD
046300     WRITE NEW-TXN-RECORD
046400     MOVE CC-LIST-ID TO PED-LIST-ID
046500     MOVE CAND-AMOUNT TO PED-TOTAL-AMOUNT.
046600 5000-POST-EXPENSE-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000*  6000-CLOSE-LIST - MARKS THE LIST COMPLETED AND RECORDS THE    *
047100*  NEW TRANSACTION'S ID, THEN REWRITES THE PHYSICAL RECORD AT     *
047200*  THE POSITION LEFT BY 2050-READ-ONE-LIST.                       *
047300******************************************************************
047400 6000-CLOSE-LIST.
047500     SET SHL-STATUS-IS-COMPLETED IN SHL-LIST-RECORD-IO TO TRUE
047600     MOVE CC-NEXT-TXN-ID TO SHL-TRANSACTION-ID IN SHL-LIST-RECORD-IO
047700     REWRITE SHL-LIST-RECORD-IO.
047800 6000-CLOSE-LIST-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200*  9000-TERMINATE                                                *
048300******************************************************************
048400 9000-TERMINATE.
048500     CLOSE TRANSACTION-FILE
048600     CLOSE SHOPLIST-FILE.
048700 9000-TERMINATE-EXIT.
048800     EXIT.
