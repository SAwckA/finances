000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  TXQ.TIP08                                  *
000400*    RECORD        :  TXQ-REQUEST-RECORD                         *
000500*    DESCRIPTION   :  TRANSACTION POST/UPDATE REQUEST - INPUT TO *
000600*                     TPS.TIP11 (POST-TRANSACTIONS).  ONE RECORD *
000700*                     PER CANDIDATE TRANSACTION TO BE VALIDATED  *
000800*                     AND EITHER WRITTEN AS A NEW LEDGER ENTRY   *
000900*                     OR APPLIED AS A REVISION TO AN EXISTING    *
001000*                     TRANSFER ENTRY.  A ZERO IN AN OVERRIDE     *
001100*                     FIELD MEANS "NOT SUPPLIED" - SAME 0-MEANS- *
001200*                     UNSET CONVENTION AS THE LEDGER RECORD.     *
001300*    MAINTAINED BY :  DST                                        *
001400******************************************************************
001500 01  TXQ-REQUEST-RECORD.
001600     05  TXQ-RECORD-CODE                PIC X(03).
001700         88  TXQ-RECORD-IS-REQUEST          VALUE 'TXQ'.
001800     05  TXQ-REQUEST-CODE               PIC X(01).
001900         88  TXQ-REQUEST-IS-CREATE          VALUE 'C'.
002000         88  TXQ-REQUEST-IS-UPDATE          VALUE 'U'.
002100     05  TXQ-TARGET-TXN-ID              PIC 9(09).
002200     05  TXQ-WORKSPACE-ID               PIC 9(09).
002300     05  TXQ-USER-ID                    PIC 9(09).
002400     05  TXQ-TYPE-CODE                  PIC X(01).
002500         88  TXQ-TYPE-IS-INCOME             VALUE 'I'.
002600         88  TXQ-TYPE-IS-EXPENSE            VALUE 'E'.
002700         88  TXQ-TYPE-IS-TRANSFER           VALUE 'T'.
002800     05  TXQ-ACCOUNT-ID                 PIC 9(09).
002900     05  TXQ-TARGET-ACCOUNT-ID          PIC 9(09).
003000     05  TXQ-CATEGORY-ID                PIC 9(09).
003100     05  TXQ-AMOUNT                     PIC S9(16)V99.
003200     05  TXQ-RATE-OVERRIDE              PIC S9(12)V9(12).
003300     05  TXQ-CONVERTED-OVERRIDE         PIC S9(16)V99.
003400     05  TXQ-DESCRIPTION                PIC X(200).
003500     05  TXQ-EFFECTIVE-TS               PIC 9(14).
003600     05  TXQ-RECURRING-ID               PIC 9(09).
003700     05  FILLER                         PIC X(15).
