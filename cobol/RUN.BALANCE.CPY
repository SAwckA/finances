000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  RUN.BALANCE                                *
000400*    RECORD        :  RUN-AUDIT-RECORD                           *
000500*    DESCRIPTION   :  RATE-COLLECTOR RUN AUDIT/BALANCING RECORD. *
000600*                     ONE RECORD PER EXECUTION OF RCX.TIP10;     *
000700*                     THE FOUR PAIR COUNTS ARE ALSO CARRIED AS A *
000800*                     SINGLE COMBINED CHECK FIGURE THE SAME WAY  *
000900*                     SDCM.BALANCE CARRIES ITS TRAILER TOTAL -   *
001000*                     A REDEFINITION OF THE COUNTS AREA, NOT A   *
001100*                     SEPARATE FIELD, SO THE TWO CAN NEVER GO    *
001200*                     OUT OF STEP.                               *
001300*    MAINTAINED BY :  DST                                        *
001400******************************************************************
001500 01  RUN-AUDIT-RECORD.
001600     05  RUN-RECORD-CODE                PIC X(03).
001700         88  RUN-RECORD-IS-RUN              VALUE 'RUN'.
001800     05  RUN-ID                         PIC 9(09).
001900     05  RUN-STARTED-AT.
002000         10  RUN-STARTED-DATE.
002100             15  RUN-STARTED-YYYY       PIC 9(04).
002200             15  RUN-STARTED-MM         PIC 9(02).
002300             15  RUN-STARTED-DD         PIC 9(02).
002400         10  RUN-STARTED-TIME.
002500             15  RUN-STARTED-HH         PIC 9(02).
002600             15  RUN-STARTED-MN         PIC 9(02).
002700             15  RUN-STARTED-SS         PIC 9(02).
002800     05  RUN-STARTED-AT-NUM REDEFINES RUN-STARTED-AT
002900                                    PIC 9(14).
003000     05  RUN-FINISHED-AT.
003100         10  RUN-FINISHED-DATE.
003200             15  RUN-FINISHED-YYYY      PIC 9(04).
003300             15  RUN-FINISHED-MM        PIC 9(02).
003400             15  RUN-FINISHED-DD        PIC 9(02).
003500         10  RUN-FINISHED-TIME.
003600             15  RUN-FINISHED-HH        PIC 9(02).
003700             15  RUN-FINISHED-MN        PIC 9(02).
003800             15  RUN-FINISHED-SS        PIC 9(02).
003900     05  RUN-FINISHED-AT-NUM REDEFINES RUN-FINISHED-AT
004000                                    PIC 9(14).
004100     05  RUN-STATUS-CODE                PIC X(01).
004200         88  RUN-STATUS-RUNNING             VALUE 'R'.
004300         88  RUN-STATUS-COMPLETED           VALUE 'C'.
004400         88  RUN-STATUS-COMPLETED-W-ERR     VALUE 'W'.
004500         88  RUN-STATUS-FAILED              VALUE 'F'.
004600     05  RUN-BASE-DATE.
004700         10  RUN-BASE-YYYY              PIC 9(04).
004800         10  RUN-BASE-MM                PIC 9(02).
004900         10  RUN-BASE-DD                PIC 9(02).
005000     05  RUN-BASE-DATE-NUM REDEFINES RUN-BASE-DATE
005100                                    PIC 9(08).
005200     05  RUN-COUNTS-AREA.
005300         10  RUN-PAIRS-TOTAL            PIC 9(05).
005400         10  RUN-PAIRS-SAVED            PIC 9(05).
005500         10  RUN-PAIRS-SKIPPED          PIC 9(05).
005600         10  RUN-ERROR-COUNT            PIC 9(05).
005700     05  RUN-COUNTS-CHECK REDEFINES RUN-COUNTS-AREA
005800                                    PIC 9(20).
005900     05  RUN-BACKFILL-FLAG              PIC X(01).
006000         88  RUN-IS-BACKFILL                VALUE 'Y'.
006100         88  RUN-IS-SAME-DAY                VALUE 'N'.
006200     05  RUN-ERROR-SUMMARY              PIC X(200).
006300     05  FILLER                         PIC X(20).
