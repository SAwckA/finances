000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  RCX.TIP10                                    *
000400*   PROGRAM-ID   :  COLLECT-EXCHANGE-RATES                       *
000500*                                                                *
000600*   PURPOSE      :  FOR THE TARGET DATE ON THE CONTROL CARD,     *
000700*                   RESOLVE ONE EXCHANGE RATE FOR EVERY ORDERED  *
000800*                   PAIR OF KNOWN CURRENCIES FROM THE ECB AND    *
000900*                   CBR DAILY QUOTE FEEDS, WRITE THE RESOLVED    *
001000*                   RATES AND CLOSE OUT A RUN-AUDIT RECORD.      *
001100*                   OPTIONALLY REPEATS FOR N PRIOR DAYS WHEN THE *
001200*                   CONTROL CARD ASKS FOR A BACKFILL.            *
001300*                                                                *
001400******************************************************************
001500* CHANGE LOG                                                     *
001600* ---------------------------------------------------------------*
001700* 1987-03-09 DST    ORIGINAL WRITE-UP OF THE RATE COLLECTOR AS   *DST8703 
001800*                   A EUR-ONLY, TWO-CURRENCY JOB.                *
001900* 1988-11-02 DST    ADDED THE CBR FEED AND THE PAIR WORKLIST SO  *DST8811 
002000*                   ARBITRARY CURRENCY PAIRS COULD BE PRICED.    *
002100* 1990-06-14 RGF    RUN-AUDIT RECORD ADDED; PRIOR RUNS HAD NO    *RGF9006 
002200*                   PERSISTED COUNTS, ONLY THE PRINTED LOG.      *
002300* 1993-01-27 DST    BACKFILL MODE ADDED FOR CATCH-UP AFTER A     *DST9301 
002400*                   FEED OUTAGE.                                 *
002500* 1998-09-08 RGF    Y2K - BASE-DATE AND QUOTE TIMESTAMPS WIDENED *RGF9809 
002600*                   TO 4-DIGIT YEARS THROUGHOUT.                 *
002700* 1999-02-11 RGF    Y2K - CENTURY WINDOW REMOVED FROM BACKFILL   *RGF9902 
002800*                   DAY-STEP ARITHMETIC.                         *
002900* 2001-07-19 TKO    ERROR SUMMARY CAPPED AT 20 MESSAGES PER      *TKO0107 
003000*                   OPERATIONS REQUEST (LOG WAS UNREADABLE ON    *
003100*                   A BAD FEED DAY).                             *
003200* 2009-08-24 SHREENI REWORKED FOR THE MULTI-CURRENCY LEDGER -    *SHR0908 
003300*                   ECB/CBR CROSS-RATE FALLBACK RULES ADDED FOR  *
003400*                   CURRENCIES THE ECB DOES NOT QUOTE.           *
003500* 2010-02-15 SHREENI CORRECTED RUB-PAIR HANDLING SO CBR IS TRIED *SHR1002 
003600*                   FIRST WHENEVER EITHER SIDE OF THE PAIR IS    *
003700*                   RUB, EVEN IF ECB ALSO QUOTES BOTH SIDES.     *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.   COLLECT-EXCHANGE-RATES.
004100 AUTHOR.       DST.  MODIFIED BY SHREENI.
004200 INSTALLATION. FUND SERVICES DATA CENTER.
004300 DATE-WRITTEN. 03/09/1987.
004400 DATE-COMPILED.
004500 SECURITY.     INTERNAL USE ONLY - FINANCIAL DATA.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS VERBOSE-LOG-REQUESTED
005200            OFF STATUS IS VERBOSE-LOG-NOT-REQUESTED
005300     CLASS CURRENCY-CODE-CLASS IS "A" THRU "Z".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CONTROL-CARD-FILE  ASSIGN TO "CONTROLCARD"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS CC-FILE-STATUS.
006000
006100     SELECT CURRENCY-FILE      ASSIGN TO "CURRENCY"
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS CUR-FILE-STATUS.
006400
006500     SELECT FXQ-ECB-FILE       ASSIGN TO "FXQECB"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS ECB-FILE-STATUS.
006800
006900     SELECT FXQ-CBR-FILE       ASSIGN TO "FXQCBR"
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS CBR-FILE-STATUS.
007200
007300     SELECT FXR-OUTPUT-FILE    ASSIGN TO "EXCHRATE"
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS FXR-FILE-STATUS.
007600
007700     SELECT RUN-OUTPUT-FILE    ASSIGN TO "RATERUN"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS RUN-FILE-STATUS.
008000
008100     SELECT COLLECTOR-LOG      ASSIGN TO "COLLOG"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS LOG-FILE-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  CONTROL-CARD-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 01  CC-CARD-RECORD.
009000     05  CC-TARGET-DATE             PIC 9(08).
009100     05  CC-BACKFILL-FLAG           PIC X(01).
009200         88  CC-BACKFILL-REQUESTED      VALUE 'Y'.
009300     05  CC-BACKFILL-DAYS           PIC 9(03).
009400     05  CC-NEXT-RUN-ID             PIC 9(09).
009500     05  CC-NEXT-RATE-ID            PIC 9(09).
009600     05  FILLER                     PIC X(46).
009700
009800 FD  CURRENCY-FILE
009900     LABEL RECORDS ARE STANDARD.
010000     COPY CUR.MSTR01 REPLACING LEADING ==CUR-MASTER-RECORD==
010100                                      BY ==CUR-MASTER-RECORD-IN==.
010200
010300 FD  FXQ-ECB-FILE
010400     LABEL RECORDS ARE STANDARD.
010500     COPY FXQ.TIP03 REPLACING LEADING ==FXQ-QUOTE-RECORD==
010600                                    BY ==FXQ-ECB-RECORD-IN==.
010700
010800 FD  FXQ-CBR-FILE
010900     LABEL RECORDS ARE STANDARD.
011000     COPY FXQ.TIP03 REPLACING LEADING ==FXQ-QUOTE-RECORD==
011100                                    BY ==FXQ-CBR-RECORD-IN==.
011200
011300 FD  FXR-OUTPUT-FILE
011400     LABEL RECORDS ARE STANDARD.
011500     COPY FXR.TIP04.
011600
011700 FD  RUN-OUTPUT-FILE
011800     LABEL RECORDS ARE STANDARD.
011900     COPY RUN.BALANCE.
012000
012100 FD  COLLECTOR-LOG
012200     LABEL RECORDS ARE OMITTED
012300     RECORD CONTAINS 132 CHARACTERS.
012400 01  LOG-PRINT-LINE              PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700*
012800*    FILE STATUS SWITCHES
012900*
013000 01  FILE-STATUS-SWITCHES.
013100     05  CC-FILE-STATUS             PIC X(02).
013200         88  CC-STATUS-OK               VALUE '00'.
013300         88  CC-STATUS-EOF               VALUE '10'.
013400     05  CUR-FILE-STATUS            PIC X(02).
013500         88  CUR-STATUS-OK               VALUE '00'.
013600         88  CUR-STATUS-EOF              VALUE '10'.
013700     05  ECB-FILE-STATUS            PIC X(02).
013800         88  ECB-STATUS-OK               VALUE '00'.
013900         88  ECB-STATUS-EOF              VALUE '10'.
014000         88  ECB-STATUS-NOT-FOUND        VALUE '35'.
014100     05  CBR-FILE-STATUS            PIC X(02).
014200         88  CBR-STATUS-OK               VALUE '00'.
014300         88  CBR-STATUS-EOF              VALUE '10'.
014400         88  CBR-STATUS-NOT-FOUND        VALUE '35'.
014500     05  FXR-FILE-STATUS            PIC X(02).
014600         88  FXR-STATUS-OK               VALUE '00'.
014700     05  RUN-FILE-STATUS            PIC X(02).
014800         88  RUN-STATUS-OK-SW            VALUE '00'.
014900     05  LOG-FILE-STATUS            PIC X(02).
015000         88  LOG-STATUS-OK               VALUE '00'.
015100     05  FILLER                     PIC X(02).
015200*
015300*    RUN-LEVEL SWITCHES
015400*
015500 01  RUN-CONTROL-SWITCHES.
015600     05  ECB-AVAILABLE-SWITCH       PIC X(01) VALUE 'N'.
015700         88  ECB-IS-AVAILABLE           VALUE 'Y'.
015800     05  CBR-AVAILABLE-SWITCH       PIC X(01) VALUE 'N'.
015900         88  CBR-IS-AVAILABLE           VALUE 'Y'.
016000     05  ANY-RUN-FAILED-SWITCH      PIC X(01) VALUE 'N'.
016100         88  ANY-RUN-HAS-FAILED         VALUE 'Y'.
016200     05  RUN-CRASHED-SWITCH         PIC X(01) VALUE 'N'.
016300         88  THIS-RUN-CRASHED           VALUE 'Y'.
016350     05  FEED-OUTAGE-SOURCE-NAME    PIC X(03).
016400     05  FILLER                     PIC X(02).
016500*
016600*    CURRENCY WORKLIST TABLE - LOADED FROM CURRENCY-FILE,
016700*    ASSUMED SORTED ASCENDING PER THE FILE'S OWN CONVENTION.
016800*
016900 01  CURRENCY-TABLE-AREA.
017000     05  CURRENCY-TABLE-COUNT       PIC S9(05) COMP VALUE ZERO.
017100     05  CURRENCY-TABLE OCCURS 50 TIMES
017200             ASCENDING KEY IS CT-CODE
017300             INDEXED BY CT-IX.
017400         10  CT-CODE                PIC X(10).
017500         10  FILLER                 PIC X(05).
017600*
017700*    ECB AND CBR QUOTE TABLES - LOADED FROM THE DAY'S FEED
017800*    FILES, THEN SORTED ASCENDING BY CODE FOR BINARY SEARCH.
017900*
018000 01  FXQ-ECB-TABLE-AREA.
018100     05  FXQ-ECB-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
018200     05  FXQ-ECB-QUOTE-TS           PIC 9(14) VALUE ZERO.
018300     05  FXQ-ECB-TABLE OCCURS 50 TIMES
018400             ASCENDING KEY IS ECB-T-CODE
018500             INDEXED BY ECB-IX.
018600         10  ECB-T-CODE             PIC X(10).
018700         10  ECB-T-RATE             PIC S9(12)V9(12).
018800         10  FILLER                 PIC X(05).
018900 01  FXQ-CBR-TABLE-AREA.
019000     05  FXQ-CBR-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
019100     05  FXQ-CBR-QUOTE-TS           PIC 9(14) VALUE ZERO.
019200     05  FXQ-CBR-TABLE OCCURS 50 TIMES
019300             ASCENDING KEY IS CBR-T-CODE
019400             INDEXED BY CBR-IX.
019500         10  CBR-T-CODE             PIC X(10).
019600         10  CBR-T-RATE             PIC S9(12)V9(12).
019700         10  FILLER                 PIC X(05).
019800*
019900*    FIRST-20 ERROR MESSAGE TABLE FOR THE ERROR-SUMMARY FIELD.
019950*    THE COUNT IS KEPT AT THE 77-LEVEL SINCE IT IS TESTED AND SET
019960*    FROM SEVERAL PARAGRAPHS INDEPENDENTLY OF THE TABLE ITSELF.
019970*
019980 77  ERROR-MESSAGE-COUNT        PIC S9(05) COMP VALUE ZERO.
020000*
020100 01  ERROR-MESSAGE-TABLE-AREA.
020300     05  ERROR-MESSAGE-TABLE OCCURS 20 TIMES
020400             INDEXED BY ERR-IX.
020500         10  ERROR-MESSAGE-TEXT     PIC X(80).
020600         10  FILLER                 PIC X(05).
020700*
020800*    LOOKUP WORK FIELDS FOR THE 7100/7200 BINARY-SEARCH
020900*    HELPER PARAGRAPHS - ONE FOUND-SWITCH AND RATE PER SIDE
021000*    OF THE PAIR, PER SOURCE TABLE.
021100*
021200 01  LOOKUP-WORK-AREA.
021300     05  CBR-CODE-FOUND-SWITCH      PIC X(01).
021400     05  CBR-TO-FOUND-SWITCH        PIC X(01).
021500     05  CBR-FROM-RATE-WORK         PIC S9(12)V9(12).
021600     05  CBR-TO-RATE-WORK           PIC S9(12)V9(12).
021700     05  ECB-CODE-FOUND-SWITCH      PIC X(01).
021800     05  ECB-TO-FOUND-SWITCH        PIC X(01).
021900     05  ECB-FROM-RATE-WORK         PIC S9(12)V9(12).
022000     05  ECB-TO-RATE-WORK           PIC S9(12)V9(12).
022100     05  FILLER                     PIC X(02).
022200*
022300*    WORKING COPIES OF PAIR-RESOLUTION RESULTS.
022400*
022500 01  PAIR-RESOLUTION-AREA.
022600     05  PAIR-FROM-CODE             PIC X(10).
022700     05  PAIR-TO-CODE               PIC X(10).
022800     05  PAIR-RESOLVED-SWITCH       PIC X(01).
022900         88  PAIR-WAS-RESOLVED          VALUE 'Y'.
023000     05  PAIR-RATE                  PIC S9(12)V9(12).
023100     05  PAIR-SOURCE-CODE           PIC X(03).
023200     05  PAIR-EFFECTIVE-TS          PIC 9(14).
023300     05  PAIR-SKIP-REASON           PIC X(60).
023400     05  FILLER                     PIC X(02).
023500*
023600*    LOOP CONTROLS AND MISCELLANEOUS COUNTERS - ALL COMP.
023700*
023800 01  LOOP-CONTROL-AREA.
023900     05  FROM-CURRENCY-IX           PIC S9(05) COMP.
024000     05  TO-CURRENCY-IX             PIC S9(05) COMP.
024100     05  BACKFILL-DAY-COUNT         PIC S9(05) COMP.
024200     05  BACKFILL-DAY-OFFSET        PIC S9(05) COMP.
024300     05  DAYS-TO-SUBTRACT           PIC S9(05) COMP.
024400     05  ERR-SUMMARY-POINTER        PIC S9(05) COMP VALUE 1.
024500     05  FILLER                     PIC X(02).
024600*
024700*    CURRENT RUN'S TARGET DATE, BROKEN OUT FOR DATE ARITHMETIC.
024800*
024900 01  RUN-TARGET-DATE-AREA.
025000     05  RUN-TARGET-YYYY            PIC 9(04).
025100     05  RUN-TARGET-MM              PIC 9(02).
025200     05  RUN-TARGET-DD              PIC 9(02).
025300 01  RUN-TARGET-DATE-NUM REDEFINES RUN-TARGET-DATE-AREA
025400                                    PIC 9(08).
025500*
025600*    JULIAN-DAY-NUMBER WORK AREA FOR THE DAY-ARITHMETIC UTILITY
025700*    PARAGRAPHS (8100/8200/8300) - NO INTRINSIC FUNCTIONS USED.
025800*
025900 01  JULIAN-WORK-AREA.
026000     05  JW-YEAR                    PIC S9(09) COMP.
026100     05  JW-MONTH                   PIC S9(09) COMP.
026200     05  JW-DAY                     PIC S9(09) COMP.
026300     05  JW-A                       PIC S9(09) COMP.
026400     05  JW-Y                       PIC S9(09) COMP.
026500     05  JW-M                       PIC S9(09) COMP.
026600     05  JW-JDN                     PIC S9(09) COMP.
026700     05  JW-L                       PIC S9(09) COMP.
026800     05  JW-N                       PIC S9(09) COMP.
026900     05  JW-I                       PIC S9(09) COMP.
027000     05  JW-J                       PIC S9(09) COMP.
027100     05  JW-REMAINDER               PIC S9(09) COMP.
027200     05  FILLER                     PIC X(02).
027300*
027400*    MISCELLANEOUS EDITED FIELDS FOR THE LOG.
027500*
027600 01  LOG-WORK-FIELDS.
027700     05  LOG-EDIT-DATE              PIC 9(08).
027800     05  ERR-SUMMARY-BUILD-AREA     PIC X(200).
027900     05  CRASH-EXCEPTION-TEXT       PIC X(80) VALUE SPACES.
028000     05  FILLER                     PIC X(02).
028100
028200 PROCEDURE DIVISION.
028300******************************************************************
028400*  0000-MAINLINE - OPENS THE STATIC FILES, DRIVES ONE RUN OR A   *
028500*  BACKFILL SERIES OF RUNS, THEN CLOSES DOWN AND SETS RETURN-    *
028600*  CODE PER THE JOB'S EXIT-CODE RULE.                            *
028700******************************************************************
028800 0000-MAINLINE.
028900     PERFORM 1000-INITIALIZE
029000         THRU 1000-INITIALIZE-EXIT
029100
029200     IF CC-BACKFILL-REQUESTED
029300         MOVE CC-BACKFILL-DAYS TO BACKFILL-DAY-COUNT
029400     ELSE
029500         MOVE 1 TO BACKFILL-DAY-COUNT
029600     END-IF
029700
029800     PERFORM 2000-RUN-ONE-DAY
029900         THRU 2000-RUN-ONE-DAY-EXIT
030000         VARYING BACKFILL-DAY-OFFSET
030100             FROM BACKFILL-DAY-COUNT BY -1
030200             UNTIL BACKFILL-DAY-OFFSET < 1
030300
030400     PERFORM 9000-TERMINATE
030500         THRU 9000-TERMINATE-EXIT
030600
030700     IF ANY-RUN-HAS-FAILED
030800         MOVE 1 TO RETURN-CODE
030900     ELSE
031000         MOVE 0 TO RETURN-CODE
031100     END-IF
031200
031300     GOBACK.
031400
031500******************************************************************
031600*  1000-INITIALIZE - READ THE CONTROL CARD, LOAD THE SORTED      *
031700*  CURRENCY WORKLIST, OPEN THE OUTPUT AND LOG FILES.             *
031800******************************************************************
031900 1000-INITIALIZE.
032000     OPEN INPUT CONTROL-CARD-FILE
032100     READ CONTROL-CARD-FILE
032200         AT END
032300             MOVE ZERO TO CC-TARGET-DATE
032400             MOVE 'N'  TO CC-BACKFILL-FLAG
032500             MOVE 1    TO CC-BACKFILL-DAYS
032600     END-READ
032700     CLOSE CONTROL-CARD-FILE
032800
032900     OPEN EXTEND FXR-OUTPUT-FILE
033000     OPEN EXTEND RUN-OUTPUT-FILE
033100     OPEN OUTPUT COLLECTOR-LOG
033200
033300     IF NOT FXR-STATUS-OK OR NOT RUN-STATUS-OK-SW
033400         DISPLAY 'RCX.TIP10 ABEND - OUTPUT FILE OPEN FAILED'
033500         MOVE 1 TO RETURN-CODE
033600         GOBACK
033700     END-IF
033800
033900     PERFORM 1100-LOAD-CURRENCY-TABLE
034000         THRU 1100-LOAD-CURRENCY-TABLE-EXIT.
034100 1000-INITIALIZE-EXIT.
034200     EXIT.
034300
034400 1100-LOAD-CURRENCY-TABLE.
034500     MOVE ZERO TO CURRENCY-TABLE-COUNT
034600     OPEN INPUT CURRENCY-FILE
034700     PERFORM 1150-LOAD-ONE-CURRENCY
034800         THRU 1150-LOAD-ONE-CURRENCY-EXIT
034900         UNTIL CUR-STATUS-EOF
035000     CLOSE CURRENCY-FILE.
035100 1100-LOAD-CURRENCY-TABLE-EXIT.
035200     EXIT.
035300
035400 1150-LOAD-ONE-CURRENCY.
035500     READ CURRENCY-FILE
035600         AT END
035700             SET CUR-STATUS-EOF TO TRUE
035800         NOT AT END
035900             ADD 1 TO CURRENCY-TABLE-COUNT
036000             MOVE CUR-CODE IN CUR-MASTER-RECORD-IN
036100               TO CT-CODE (CURRENCY-TABLE-COUNT)
036200     END-READ.
036300 1150-LOAD-ONE-CURRENCY-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700*  2000-RUN-ONE-DAY - RUNS STEPS 1 THROUGH 5 OF THE COLLECTOR    *
036800*  FOR ONE BASE DATE (BACKFILL-DAY-OFFSET DAYS BEFORE THE        *
036900*  CONTROL CARD'S TARGET DATE; OFFSET 0 IS "TODAY").             *
037000******************************************************************
037100 2000-RUN-ONE-DAY.
037200     MOVE 'N' TO RUN-CRASHED-SWITCH
037300
037400     MOVE CC-TARGET-DATE TO RUN-TARGET-DATE-NUM
037500     COMPUTE DAYS-TO-SUBTRACT = BACKFILL-DAY-OFFSET - 1
037600     IF DAYS-TO-SUBTRACT > 0
037700         PERFORM 8300-ADD-SIGNED-DAYS
037800             THRU 8300-ADD-SIGNED-DAYS-EXIT
037900     END-IF
037910*
037920*    THE PAIR/ERROR COUNTERS ARE CLEARED HERE, AHEAD OF THE FEED
037930*    LOAD, SO A FEED-OUTAGE ERROR 2100-LOAD-QUOTE-FEEDS RECORDS
037940*    BELOW IS NOT WIPED OUT AGAIN BEFORE 4000-CLOSE-RUN LOOKS AT
037950*    RUN-ERROR-COUNT TO SET THE RUN STATUS (1998-11 - RUN SHOWED
037960*    COMPLETED CLEAN ON A DAY THE CBR FEED WAS DOWN - DKB).
037970     MOVE ZERO TO RUN-PAIRS-TOTAL RUN-PAIRS-SAVED
037980                  RUN-PAIRS-SKIPPED RUN-ERROR-COUNT
037990     MOVE ZERO TO ERROR-MESSAGE-COUNT
038000
038100     PERFORM 2100-LOAD-QUOTE-FEEDS
038200         THRU 2100-LOAD-QUOTE-FEEDS-EXIT
038300
038400     INITIALIZE RUN-AUDIT-RECORD
038500     SET RUN-RECORD-IS-RUN TO TRUE
038600     MOVE CC-NEXT-RUN-ID TO RUN-ID
038700     ADD 1 TO CC-NEXT-RUN-ID
038800     ACCEPT RUN-STARTED-AT-NUM FROM DATE YYYYMMDD
038900     ACCEPT RUN-STARTED-TIME   FROM TIME
039000     SET RUN-STATUS-RUNNING TO TRUE
039100     MOVE RUN-TARGET-YYYY TO RUN-BASE-YYYY
039200     MOVE RUN-TARGET-MM   TO RUN-BASE-MM
039300     MOVE RUN-TARGET-DD   TO RUN-BASE-DD
039400     IF BACKFILL-DAY-OFFSET > 1
039500         SET RUN-IS-BACKFILL TO TRUE
039600     ELSE
039700         IF CC-BACKFILL-REQUESTED
039800             SET RUN-IS-BACKFILL TO TRUE
039900         ELSE
040000             SET RUN-IS-SAME-DAY TO TRUE
040100         END-IF
040200     END-IF
040600
040700     COMPUTE RUN-PAIRS-TOTAL =
040800         CURRENCY-TABLE-COUNT * (CURRENCY-TABLE-COUNT - 1)
040900
041000     PERFORM 3000-PROCESS-ALL-PAIRS
041100         THRU 3000-PROCESS-ALL-PAIRS-EXIT
041200
041300     PERFORM 4000-CLOSE-RUN
041400         THRU 4000-CLOSE-RUN-EXIT
041500
041600     PERFORM 4500-WRITE-RUN-LOG
041700         THRU 4500-WRITE-RUN-LOG-EXIT.
041800 2000-RUN-ONE-DAY-EXIT.
041900     EXIT.
042000
042100******************************************************************
042200*  2100-LOAD-QUOTE-FEEDS - LOADS AND SORTS THE ECB AND CBR       *
042300*  TABLES FOR THE CURRENT BASE DATE; A FILE THAT WON'T OPEN      *
042400*  MEANS THAT SOURCE IS DOWN FOR THE DAY.                        *
042500******************************************************************
042600 2100-LOAD-QUOTE-FEEDS.
042700     MOVE ZERO TO FXQ-ECB-TABLE-COUNT FXQ-ECB-QUOTE-TS
042800     MOVE 'N'  TO ECB-AVAILABLE-SWITCH
042900     OPEN INPUT FXQ-ECB-FILE
043000     IF ECB-STATUS-OK
043100         SET ECB-IS-AVAILABLE TO TRUE
043200         PERFORM 2110-LOAD-ONE-ECB-QUOTE
043300             THRU 2110-LOAD-ONE-ECB-QUOTE-EXIT
043400             UNTIL ECB-STATUS-EOF
043500         CLOSE FXQ-ECB-FILE
043600         PERFORM 2900-SORT-ECB-TABLE
043700             THRU 2900-SORT-ECB-TABLE-EXIT
043710     ELSE
043715         MOVE 'ECB' TO FEED-OUTAGE-SOURCE-NAME
043720         PERFORM 2130-RECORD-FEED-OUTAGE
043730             THRU 2130-RECORD-FEED-OUTAGE-EXIT
043800     END-IF
043900
044000     MOVE ZERO TO FXQ-CBR-TABLE-COUNT FXQ-CBR-QUOTE-TS
044100     MOVE 'N'  TO CBR-AVAILABLE-SWITCH
044200     OPEN INPUT FXQ-CBR-FILE
044300     IF CBR-STATUS-OK
044400         SET CBR-IS-AVAILABLE TO TRUE
044500         PERFORM 2120-LOAD-ONE-CBR-QUOTE
044600             THRU 2120-LOAD-ONE-CBR-QUOTE-EXIT
044700             UNTIL CBR-STATUS-EOF
044800         CLOSE FXQ-CBR-FILE
044900         PERFORM 2950-SORT-CBR-TABLE
045000             THRU 2950-SORT-CBR-TABLE-EXIT
045010     ELSE
045020         MOVE 'CBR' TO FEED-OUTAGE-SOURCE-NAME
045030         PERFORM 2130-RECORD-FEED-OUTAGE
045040             THRU 2130-RECORD-FEED-OUTAGE-EXIT
045100     END-IF.
045200 2100-LOAD-QUOTE-FEEDS-EXIT.
045300     EXIT.
045310*
045320*    A SOURCE THAT WON'T OPEN COUNTS AS ONE RUN ERROR ON ITS OWN,
045330*    SEPARATE FROM THE PER-PAIR SKIPS 3600-RECORD-SKIP LOGS ONCE
045340*    THE PAIR PASS FINDS THE SOURCE MISSING.
045350 2130-RECORD-FEED-OUTAGE.
045360     ADD 1 TO RUN-ERROR-COUNT
045370     IF ERROR-MESSAGE-COUNT < 20
045380         ADD 1 TO ERROR-MESSAGE-COUNT
045390         STRING 'feed unavailable: ' DELIMITED BY SIZE
045400                 FEED-OUTAGE-SOURCE-NAME DELIMITED BY SPACE
045410             INTO ERROR-MESSAGE-TEXT (ERROR-MESSAGE-COUNT)
045420     END-IF.
045430 2130-RECORD-FEED-OUTAGE-EXIT.
045440     EXIT.
045450
045500 2110-LOAD-ONE-ECB-QUOTE.
045600     READ FXQ-ECB-FILE
045700         AT END
045800             SET ECB-STATUS-EOF TO TRUE
045850             GO TO 2110-LOAD-ONE-ECB-QUOTE-EXIT.
046000     ADD 1 TO FXQ-ECB-TABLE-COUNT
046100     MOVE FXQ-CURRENCY-CODE IN FXQ-ECB-RECORD-IN
046200       TO ECB-T-CODE (FXQ-ECB-TABLE-COUNT)
046300     MOVE FXQ-RATE IN FXQ-ECB-RECORD-IN
046400       TO ECB-T-RATE (FXQ-ECB-TABLE-COUNT)
046500     IF FXQ-ECB-QUOTE-TS = ZERO
046600         MOVE FXQ-QUOTE-TS IN FXQ-ECB-RECORD-IN
046700           TO FXQ-ECB-QUOTE-TS
046800     END-IF.
047000 2110-LOAD-ONE-ECB-QUOTE-EXIT.
047100     EXIT.
047200
047300 2120-LOAD-ONE-CBR-QUOTE.
047400     READ FXQ-CBR-FILE
047500         AT END
047600             SET CBR-STATUS-EOF TO TRUE
047700         NOT AT END
047800             ADD 1 TO FXQ-CBR-TABLE-COUNT
047900             MOVE FXQ-CURRENCY-CODE IN FXQ-CBR-RECORD-IN
048000               TO CBR-T-CODE (FXQ-CBR-TABLE-COUNT)
048100             MOVE FXQ-RATE IN FXQ-CBR-RECORD-IN
048200               TO CBR-T-RATE (FXQ-CBR-TABLE-COUNT)
048300             IF FXQ-CBR-QUOTE-TS = ZERO
048400                 MOVE FXQ-QUOTE-TS IN FXQ-CBR-RECORD-IN
048500                   TO FXQ-CBR-QUOTE-TS
048600             END-IF
048700     END-READ.
048800 2120-LOAD-ONE-CBR-QUOTE-EXIT.
048900     EXIT.
049000
049100*    SIMPLE INSERTION SORT - THE QUOTE FEEDS ARE A HANDFUL OF
049200*    CURRENCIES SO AN N-SQUARED SORT COSTS NOTHING HERE.
049300 2900-SORT-ECB-TABLE.
049400     PERFORM 2905-SORT-ECB-OUTER-STEP
049500         THRU 2905-SORT-ECB-OUTER-STEP-EXIT
049600         VARYING FROM-CURRENCY-IX FROM 2 BY 1
049700         UNTIL FROM-CURRENCY-IX > FXQ-ECB-TABLE-COUNT.
049800 2900-SORT-ECB-TABLE-EXIT.
049900     EXIT.
050000
050100 2905-SORT-ECB-OUTER-STEP.
050200     MOVE FROM-CURRENCY-IX TO TO-CURRENCY-IX
050300     PERFORM 2906-SORT-ECB-INNER-STEP
050400         THRU 2906-SORT-ECB-INNER-STEP-EXIT
050500         UNTIL TO-CURRENCY-IX < 2
050600             OR ECB-T-CODE (TO-CURRENCY-IX - 1)
050700                    NOT > ECB-T-CODE (TO-CURRENCY-IX).
050800 2905-SORT-ECB-OUTER-STEP-EXIT.
050900     EXIT.
051000
051100 2906-SORT-ECB-INNER-STEP.
051200     PERFORM 2910-SWAP-ECB-ENTRIES
051300         THRU 2910-SWAP-ECB-ENTRIES-EXIT
051400     SUBTRACT 1 FROM TO-CURRENCY-IX.
051500 2906-SORT-ECB-INNER-STEP-EXIT.
051600     EXIT.
051700
051800 2910-SWAP-ECB-ENTRIES.
051900     MOVE ECB-T-CODE (TO-CURRENCY-IX)
052000       TO PAIR-FROM-CODE
052100     MOVE ECB-T-RATE (TO-CURRENCY-IX)
052200       TO PAIR-RATE
052300     MOVE ECB-T-CODE (TO-CURRENCY-IX - 1)
052400       TO ECB-T-CODE (TO-CURRENCY-IX)
052500     MOVE ECB-T-RATE (TO-CURRENCY-IX - 1)
052600       TO ECB-T-RATE (TO-CURRENCY-IX)
052700     MOVE PAIR-FROM-CODE TO ECB-T-CODE (TO-CURRENCY-IX - 1)
052800     MOVE PAIR-RATE      TO ECB-T-RATE (TO-CURRENCY-IX - 1).
052900 2910-SWAP-ECB-ENTRIES-EXIT.
053000     EXIT.
053100
053200 2950-SORT-CBR-TABLE.
053300     PERFORM 2955-SORT-CBR-OUTER-STEP
053400         THRU 2955-SORT-CBR-OUTER-STEP-EXIT
053500         VARYING FROM-CURRENCY-IX FROM 2 BY 1
053600         UNTIL FROM-CURRENCY-IX > FXQ-CBR-TABLE-COUNT.
053700 2950-SORT-CBR-TABLE-EXIT.
053800     EXIT.
053900
054000 2955-SORT-CBR-OUTER-STEP.
054100     MOVE FROM-CURRENCY-IX TO TO-CURRENCY-IX
054200     PERFORM 2956-SORT-CBR-INNER-STEP
054300         THRU 2956-SORT-CBR-INNER-STEP-EXIT
054400         UNTIL TO-CURRENCY-IX < 2
054500             OR CBR-T-CODE (TO-CURRENCY-IX - 1)
054600                    NOT > CBR-T-CODE (TO-CURRENCY-IX).
054700 2955-SORT-CBR-OUTER-STEP-EXIT.
054800     EXIT.
054900
055000 2956-SORT-CBR-INNER-STEP.
055100     PERFORM 2960-SWAP-CBR-ENTRIES
055200         THRU 2960-SWAP-CBR-ENTRIES-EXIT
055300     SUBTRACT 1 FROM TO-CURRENCY-IX.
055400 2956-SORT-CBR-INNER-STEP-EXIT.
055500     EXIT.
055600
055700 2960-SWAP-CBR-ENTRIES.
055800     MOVE CBR-T-CODE (TO-CURRENCY-IX)
055900       TO PAIR-FROM-CODE
056000     MOVE CBR-T-RATE (TO-CURRENCY-IX)
056100       TO PAIR-RATE
056200     MOVE CBR-T-CODE (TO-CURRENCY-IX - 1)
056300       TO CBR-T-CODE (TO-CURRENCY-IX)
056400     MOVE CBR-T-RATE (TO-CURRENCY-IX - 1)
056500       TO CBR-T-RATE (TO-CURRENCY-IX)
056600     MOVE PAIR-FROM-CODE TO CBR-T-CODE (TO-CURRENCY-IX - 1)
056700     MOVE PAIR-RATE      TO CBR-T-RATE (TO-CURRENCY-IX - 1).
056800 2960-SWAP-CBR-ENTRIES-EXIT.
056900     EXIT.
057000
057100******************************************************************
057200*  3000-PROCESS-ALL-PAIRS - VISITS EVERY ORDERED PAIR (FROM,TO)  *
057300*  WITH FROM NOT EQUAL TO, IN ASCENDING/ASCENDING ORDER.         *
057400******************************************************************
057500 3000-PROCESS-ALL-PAIRS.
057600     PERFORM 3010-PROCESS-FROM-CURRENCY
057700         THRU 3010-PROCESS-FROM-CURRENCY-EXIT
057800         VARYING FROM-CURRENCY-IX FROM 1 BY 1
057900         UNTIL FROM-CURRENCY-IX > CURRENCY-TABLE-COUNT
058000             OR THIS-RUN-CRASHED.
058100 3000-PROCESS-ALL-PAIRS-EXIT.
058200     EXIT.
058300
058400 3010-PROCESS-FROM-CURRENCY.
058500     PERFORM 3020-PROCESS-ONE-PAIR
058600         THRU 3020-PROCESS-ONE-PAIR-EXIT
058700         VARYING TO-CURRENCY-IX FROM 1 BY 1
058800         UNTIL TO-CURRENCY-IX > CURRENCY-TABLE-COUNT
058900             OR THIS-RUN-CRASHED.
059000 3010-PROCESS-FROM-CURRENCY-EXIT.
059100     EXIT.
059200
059300 3020-PROCESS-ONE-PAIR.
059400     IF FROM-CURRENCY-IX NOT = TO-CURRENCY-IX
059500         MOVE CT-CODE (FROM-CURRENCY-IX)
059600           TO PAIR-FROM-CODE
059700         MOVE CT-CODE (TO-CURRENCY-IX)
059800           TO PAIR-TO-CODE
059900         PERFORM 3100-RESOLVE-ONE-PAIR
060000             THRU 3100-RESOLVE-ONE-PAIR-EXIT
060100         IF PAIR-WAS-RESOLVED
060200             PERFORM 3500-WRITE-RATE-RECORD
060300                 THRU 3500-WRITE-RATE-RECORD-EXIT
060400         ELSE
060500             PERFORM 3600-RECORD-SKIP
060600                 THRU 3600-RECORD-SKIP-EXIT
060700         END-IF
060800     END-IF.
060900 3020-PROCESS-ONE-PAIR-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300*  3100-RESOLVE-ONE-PAIR - SOURCE-SELECTION RULES FOR ONE PAIR.  *
061400*  RULE 1: EITHER SIDE RUB MEANS CBR IS MANDATORY.               *
061500*  RULE 2: OTHERWISE TRY ECB FIRST.                              *
061600*  RULE 3: ECB-UNQUOTED CURRENCY FALLS BACK TO A CBR CROSS-RATE. *
061700******************************************************************
061800 3100-RESOLVE-ONE-PAIR.
061900     MOVE 'N' TO PAIR-RESOLVED-SWITCH
062000     MOVE SPACES TO PAIR-SKIP-REASON
062100
062200     IF PAIR-FROM-CODE = 'RUB' OR PAIR-TO-CODE = 'RUB'
062300         PERFORM 3200-RESOLVE-VIA-CBR-MANDATORY
062400             THRU 3200-RESOLVE-VIA-CBR-MANDATORY-EXIT
062500     ELSE
062600         PERFORM 3300-RESOLVE-VIA-ECB
062700             THRU 3300-RESOLVE-VIA-ECB-EXIT
062800     END-IF.
062900 3100-RESOLVE-ONE-PAIR-EXIT.
063000     EXIT.
063100
063200 3200-RESOLVE-VIA-CBR-MANDATORY.
063300     IF NOT CBR-IS-AVAILABLE
063400         MOVE 'CBR timestamp is unavailable' TO PAIR-SKIP-REASON
063500     ELSE
063600         PERFORM 3210-LOOKUP-CBR-RATE
063700             THRU 3210-LOOKUP-CBR-RATE-EXIT
063800         IF PAIR-WAS-RESOLVED
063900             SET PAIR-WAS-RESOLVED TO TRUE
064000             MOVE 'CBR' TO PAIR-SOURCE-CODE
064100             MOVE FXQ-CBR-QUOTE-TS TO PAIR-EFFECTIVE-TS
064200         ELSE
064300             MOVE 'Currency not supported by CBR'
064400               TO PAIR-SKIP-REASON
064500         END-IF
064600     END-IF.
064700 3200-RESOLVE-VIA-CBR-MANDATORY-EXIT.
064800     EXIT.
064900
065000*    LOOKS UP BOTH SIDES IN THE CBR TABLE (RUB IMPLICITLY = 1)
065100*    AND COMPUTES RATE = CBR(FROM) / CBR(TO), 12 DECIMALS,
065200*    ROUNDED HALF-UP.
065300 3210-LOOKUP-CBR-RATE.
065400     MOVE 'N' TO PAIR-RESOLVED-SWITCH
065500     PERFORM 7100-LOOKUP-CBR-CODE THRU 7100-LOOKUP-CBR-CODE-EXIT
065600     IF (PAIR-FROM-CODE = 'RUB' OR CBR-CODE-FOUND-SWITCH = 'Y')
065700         AND (PAIR-TO-CODE = 'RUB' OR CBR-TO-FOUND-SWITCH = 'Y')
065800         COMPUTE PAIR-RATE ROUNDED =
065900             CBR-FROM-RATE-WORK / CBR-TO-RATE-WORK
066000         SET PAIR-WAS-RESOLVED TO TRUE
066100     END-IF.
066200 3210-LOOKUP-CBR-RATE-EXIT.
066300     EXIT.
066400
066500 3300-RESOLVE-VIA-ECB.
066600     IF NOT ECB-IS-AVAILABLE
066700         MOVE 'ECB timestamp is unavailable' TO PAIR-SKIP-REASON
066800     ELSE
066900         PERFORM 3310-LOOKUP-ECB-RATE
067000             THRU 3310-LOOKUP-ECB-RATE-EXIT
067100         IF PAIR-WAS-RESOLVED
067200             MOVE 'ECB' TO PAIR-SOURCE-CODE
067300             MOVE FXQ-ECB-QUOTE-TS TO PAIR-EFFECTIVE-TS
067400         ELSE
067500             PERFORM 3400-RESOLVE-ECB-FALLBACK
067600                 THRU 3400-RESOLVE-ECB-FALLBACK-EXIT
067700         END-IF
067800     END-IF.
067900 3300-RESOLVE-VIA-ECB-EXIT.
068000     EXIT.
068100
068200*    LOOKS UP BOTH SIDES IN THE ECB TABLE (EUR IMPLICITLY = 1)
068300*    AND COMPUTES RATE = ECB(TO) / ECB(FROM), 12 DECIMALS,
068400*    ROUNDED HALF-UP.
068500 3310-LOOKUP-ECB-RATE.
068600     MOVE 'N' TO PAIR-RESOLVED-SWITCH
068700     PERFORM 7200-LOOKUP-ECB-CODE THRU 7200-LOOKUP-ECB-CODE-EXIT
068800     IF (PAIR-FROM-CODE = 'EUR' OR ECB-CODE-FOUND-SWITCH = 'Y')
068900         AND (PAIR-TO-CODE = 'EUR' OR ECB-TO-FOUND-SWITCH = 'Y')
069000         COMPUTE PAIR-RATE ROUNDED =
069100             ECB-TO-RATE-WORK / ECB-FROM-RATE-WORK
069200         SET PAIR-WAS-RESOLVED TO TRUE
069300     END-IF.
069400 3310-LOOKUP-ECB-RATE-EXIT.
069500     EXIT.
069600
069700 3400-RESOLVE-ECB-FALLBACK.
069800     IF NOT CBR-IS-AVAILABLE
069900         MOVE 'Currency not supported by ECB and CBR is un
069950-    'available'
069960             TO PAIR-SKIP-REASON
070100     ELSE
070200         PERFORM 3210-LOOKUP-CBR-RATE
070300             THRU 3210-LOOKUP-CBR-RATE-EXIT
070400         IF PAIR-WAS-RESOLVED
070500             MOVE 'CBR' TO PAIR-SOURCE-CODE
070600             MOVE FXQ-CBR-QUOTE-TS TO PAIR-EFFECTIVE-TS
070700         ELSE
070800             MOVE 'Currency is unsupported by both ECB and CBR'
070900               TO PAIR-SKIP-REASON
071000         END-IF
071100     END-IF.
071200 3400-RESOLVE-ECB-FALLBACK-EXIT.
071300     EXIT.
071400
071500 3500-WRITE-RATE-RECORD.
071600     INITIALIZE FXR-RATE-RECORD
071700     SET FXR-RECORD-IS-RATE TO TRUE
071800     MOVE CC-NEXT-RATE-ID TO FXR-ID
071900     ADD 1 TO CC-NEXT-RATE-ID
072000     MOVE RUN-ID TO FXR-RUN-ID
072100     MOVE PAIR-FROM-CODE TO FXR-FROM-CODE
072200     MOVE PAIR-TO-CODE TO FXR-TO-CODE
072300     MOVE PAIR-SOURCE-CODE TO FXR-SOURCE-CODE
072400     MOVE PAIR-RATE TO FXR-RATE
072500     MOVE PAIR-EFFECTIVE-TS TO FXR-EFFECTIVE-AT-NUM
072600     MOVE RUN-BACKFILL-FLAG TO FXR-BACKFILL-FLAG
072700     WRITE FXR-RATE-RECORD
072800     IF NOT FXR-STATUS-OK
072900         MOVE 'Y' TO RUN-CRASHED-SWITCH
073000         STRING 'FXR write failed, file status ' DELIMITED BY SIZE
073100                 FXR-FILE-STATUS DELIMITED BY SIZE
073200             INTO CRASH-EXCEPTION-TEXT
073300     ELSE
073400         ADD 1 TO RUN-PAIRS-SAVED
073500     END-IF.
073600 3500-WRITE-RATE-RECORD-EXIT.
073700     EXIT.
073800
073900 3600-RECORD-SKIP.
074000     ADD 1 TO RUN-PAIRS-SKIPPED
074100     ADD 1 TO RUN-ERROR-COUNT
074200     IF ERROR-MESSAGE-COUNT < 20
074300         ADD 1 TO ERROR-MESSAGE-COUNT
074400         STRING 'pair=' DELIMITED BY SIZE
074500                 PAIR-FROM-CODE DELIMITED BY SPACE
074600                 '->' DELIMITED BY SIZE
074700                 PAIR-TO-CODE DELIMITED BY SPACE
074800                 ': ' DELIMITED BY SIZE
074900                 PAIR-SKIP-REASON DELIMITED BY SIZE
075000             INTO ERROR-MESSAGE-TEXT (ERROR-MESSAGE-COUNT)
075100     END-IF.
075200 3600-RECORD-SKIP-EXIT.
075300     EXIT.
075400
075500******************************************************************
075600*  4000-CLOSE-RUN - SETS THE FINAL STATUS AND ERROR SUMMARY.     *
075700******************************************************************
075800 4000-CLOSE-RUN.
075900     ACCEPT RUN-FINISHED-AT-NUM FROM DATE YYYYMMDD
076000     ACCEPT RUN-FINISHED-TIME   FROM TIME
076100
076200     MOVE SPACES TO RUN-ERROR-SUMMARY
076300     IF THIS-RUN-CRASHED
076400         SET RUN-STATUS-FAILED TO TRUE
076500         SET ANY-RUN-HAS-FAILED TO TRUE
076600         MOVE CRASH-EXCEPTION-TEXT TO RUN-ERROR-SUMMARY
076700     ELSE
076800         IF RUN-ERROR-COUNT = ZERO
076900             SET RUN-STATUS-COMPLETED TO TRUE
077000         ELSE
077100             SET RUN-STATUS-COMPLETED-W-ERR TO TRUE
077200         END-IF
077300         MOVE SPACES TO ERR-SUMMARY-BUILD-AREA
077400         MOVE 1 TO ERR-SUMMARY-POINTER
077500         PERFORM 4050-APPEND-ONE-ERROR-MESSAGE
077600             THRU 4050-APPEND-ONE-ERROR-MESSAGE-EXIT
077700             VARYING ERR-IX FROM 1 BY 1
077800             UNTIL ERR-IX > ERROR-MESSAGE-COUNT
077900         MOVE ERR-SUMMARY-BUILD-AREA TO RUN-ERROR-SUMMARY
078000     END-IF
078100
078200     WRITE RUN-AUDIT-RECORD
078300     IF NOT RUN-STATUS-OK-SW
078400         DISPLAY 'RCX.TIP10 ABEND - RUN-AUDIT WRITE FAILED, '
078500                 'FILE STATUS ' RUN-FILE-STATUS
078600         SET ANY-RUN-HAS-FAILED TO TRUE
078700         PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT
078800         MOVE 1 TO RETURN-CODE
078900         GOBACK
079000     END-IF.
079100 4000-CLOSE-RUN-EXIT.
079200     EXIT.
079300
079400 4050-APPEND-ONE-ERROR-MESSAGE.
079500     IF ERR-SUMMARY-POINTER < 190
079600         STRING ERROR-MESSAGE-TEXT (ERR-IX)
079700                 DELIMITED BY SIZE
079800                 '; ' DELIMITED BY SIZE
079900             INTO ERR-SUMMARY-BUILD-AREA
080000             WITH POINTER ERR-SUMMARY-POINTER
080100     END-IF.
080200 4050-APPEND-ONE-ERROR-MESSAGE-EXIT.
080300     EXIT.
080400
080500******************************************************************
080600*  4500-WRITE-RUN-LOG - COLLECTOR RUN LOG: ONE SUMMARY LINE PLUS *
080700*  UP TO 20 ERROR MESSAGE LINES.                                 *
080800******************************************************************
080900 4500-WRITE-RUN-LOG.
081000     MOVE RUN-BASE-DATE-NUM TO LOG-EDIT-DATE
081100     MOVE SPACES TO LOG-PRINT-LINE
081200     STRING 'RUN=' DELIMITED BY SIZE
081300             RUN-ID DELIMITED BY SIZE
081400             '  BASE-DATE=' DELIMITED BY SIZE
081500             LOG-EDIT-DATE DELIMITED BY SIZE
081600             '  STATUS=' DELIMITED BY SIZE
081700             RUN-STATUS-CODE DELIMITED BY SIZE
081800             '  TOTAL=' DELIMITED BY SIZE
081900             RUN-PAIRS-TOTAL DELIMITED BY SIZE
082000             '  SAVED=' DELIMITED BY SIZE
082100             RUN-PAIRS-SAVED DELIMITED BY SIZE
082200             '  SKIPPED=' DELIMITED BY SIZE
082300             RUN-PAIRS-SKIPPED DELIMITED BY SIZE
082400             '  ERRORS=' DELIMITED BY SIZE
082500             RUN-ERROR-COUNT DELIMITED BY SIZE
082600         INTO LOG-PRINT-LINE
082700     WRITE LOG-PRINT-LINE
082800
082900     IF VERBOSE-LOG-REQUESTED
083000         PERFORM 4550-WRITE-ONE-ERROR-LINE
083100             THRU 4550-WRITE-ONE-ERROR-LINE-EXIT
083200             VARYING ERR-IX FROM 1 BY 1
083300             UNTIL ERR-IX > ERROR-MESSAGE-COUNT
083400     END-IF.
083500 4500-WRITE-RUN-LOG-EXIT.
083600     EXIT.
083700
083800 4550-WRITE-ONE-ERROR-LINE.
083900     MOVE SPACES TO LOG-PRINT-LINE
084000     STRING '   ' DELIMITED BY SIZE
084100             ERROR-MESSAGE-TEXT (ERR-IX) DELIMITED BY SIZE
084200         INTO LOG-PRINT-LINE
084300     WRITE LOG-PRINT-LINE.
084400 4550-WRITE-ONE-ERROR-LINE-EXIT.
084500     EXIT.
084600
084700******************************************************************
084800*  7100/7200 - BINARY SEARCH HELPERS FOR THE CBR/ECB TABLES.     *
084900******************************************************************
085000 7100-LOOKUP-CBR-CODE.
085100     MOVE 'N' TO CBR-CODE-FOUND-SWITCH
085200     MOVE 'N' TO CBR-TO-FOUND-SWITCH
085300     MOVE ZERO TO CBR-FROM-RATE-WORK
085400     IF PAIR-FROM-CODE = 'RUB'
085500         MOVE 1 TO CBR-FROM-RATE-WORK
085600     ELSE
085700         SET CBR-IX TO 1
085800         SEARCH ALL FXQ-CBR-TABLE
085900             AT END NEXT SENTENCE
086000             WHEN CBR-T-CODE (CBR-IX) = PAIR-FROM-CODE
086100                 MOVE 'Y' TO CBR-CODE-FOUND-SWITCH
086200                 MOVE CBR-T-RATE (CBR-IX) TO CBR-FROM-RATE-WORK
086300         END-SEARCH
086400     END-IF
086500     MOVE ZERO TO CBR-TO-RATE-WORK
086600     IF PAIR-TO-CODE = 'RUB'
086700         MOVE 1 TO CBR-TO-RATE-WORK
086800     ELSE
086900         SET CBR-IX TO 1
087000         SEARCH ALL FXQ-CBR-TABLE
087100             AT END NEXT SENTENCE
087200             WHEN CBR-T-CODE (CBR-IX) = PAIR-TO-CODE
087300                 MOVE 'Y' TO CBR-TO-FOUND-SWITCH
087400                 MOVE CBR-T-RATE (CBR-IX) TO CBR-TO-RATE-WORK
087500         END-SEARCH
087600     END-IF.
087700 7100-LOOKUP-CBR-CODE-EXIT.
087800     EXIT.
087900
088000 7200-LOOKUP-ECB-CODE.
088100     MOVE 'N' TO ECB-CODE-FOUND-SWITCH
088200     MOVE 'N' TO ECB-TO-FOUND-SWITCH
088300     MOVE ZERO TO ECB-FROM-RATE-WORK
088400     IF PAIR-FROM-CODE = 'EUR'
088500         MOVE 1 TO ECB-FROM-RATE-WORK
088600     ELSE
088700         SET ECB-IX TO 1
088800         SEARCH ALL FXQ-ECB-TABLE
088900             AT END NEXT SENTENCE
089000             WHEN ECB-T-CODE (ECB-IX) = PAIR-FROM-CODE
089100                 MOVE 'Y' TO ECB-CODE-FOUND-SWITCH
089200                 MOVE ECB-T-RATE (ECB-IX) TO ECB-FROM-RATE-WORK
089300         END-SEARCH
089400     END-IF
089500     MOVE ZERO TO ECB-TO-RATE-WORK
089600     IF PAIR-TO-CODE = 'EUR'
089700         MOVE 1 TO ECB-TO-RATE-WORK
089800     ELSE
089900         SET ECB-IX TO 1
090000         SEARCH ALL FXQ-ECB-TABLE
090100             AT END NEXT SENTENCE
090200             WHEN ECB-T-CODE (ECB-IX) = PAIR-TO-CODE
090300                 MOVE 'Y' TO ECB-TO-FOUND-SWITCH
090400                 MOVE ECB-T-RATE (ECB-IX) TO ECB-TO-RATE-WORK
090500         END-SEARCH
090600     END-IF.
090700 7200-LOOKUP-ECB-CODE-EXIT.
090800     EXIT.
090900
091000******************************************************************
091100*  8100/8200/8300 - CALENDAR-DAY ARITHMETIC WITHOUT INTRINSIC    *
091200*  FUNCTIONS.  8100 CONVERTS A DATE TO AN ABSOLUTE JULIAN DAY    *
091300*  NUMBER; 8200 CONVERTS BACK; 8300 SUBTRACTS DAYS-TO-SUBTRACT   *
091400*  DAYS FROM RUN-TARGET-DATE-AREA USING THE ROUND TRIP.          *
091500******************************************************************
091600 8100-DATE-TO-JULIAN.
091700     COMPUTE JW-A = (14 - JW-MONTH) / 12
091800     COMPUTE JW-Y = JW-YEAR + 4800 - JW-A
091900     COMPUTE JW-M = JW-MONTH + (12 * JW-A) - 3
092000     COMPUTE JW-JDN =
092100         JW-DAY
092200         + ((153 * JW-M) + 2) / 5
092300         + (365 * JW-Y)
092400         + (JW-Y / 4)
092500         - (JW-Y / 100)
092600         + (JW-Y / 400)
092700         - 32045.
092800 8100-DATE-TO-JULIAN-EXIT.
092900     EXIT.
093000
093100 8200-JULIAN-TO-DATE.
093200     COMPUTE JW-L = JW-JDN + 68569
093300     COMPUTE JW-N = (4 * JW-L) / 146097
093400     COMPUTE JW-L = JW-L - (((146097 * JW-N) + 3) / 4)
093500     COMPUTE JW-I = (4000 * (JW-L + 1)) / 1461001
093600     COMPUTE JW-L = JW-L - ((1461 * JW-I) / 4) + 31
093700     COMPUTE JW-J = (80 * JW-L) / 2447
093800     COMPUTE JW-DAY = JW-L - ((2447 * JW-J) / 80)
093900     COMPUTE JW-L = JW-J / 11
094000     COMPUTE JW-MONTH = JW-J + 2 - (12 * JW-L)
094100     COMPUTE JW-YEAR = (100 * (JW-N - 49)) + JW-I + JW-L.
094200 8200-JULIAN-TO-DATE-EXIT.
094300     EXIT.
094400
094500 8300-ADD-SIGNED-DAYS.
094600     MOVE RUN-TARGET-YYYY TO JW-YEAR
094700     MOVE RUN-TARGET-MM   TO JW-MONTH
094800     MOVE RUN-TARGET-DD   TO JW-DAY
094900     PERFORM 8100-DATE-TO-JULIAN THRU 8100-DATE-TO-JULIAN-EXIT
095000     COMPUTE JW-JDN = JW-JDN - DAYS-TO-SUBTRACT
095100     PERFORM 8200-JULIAN-TO-DATE THRU 8200-JULIAN-TO-DATE-EXIT
095200     MOVE JW-YEAR  TO RUN-TARGET-YYYY
095300     MOVE JW-MONTH TO RUN-TARGET-MM
095400     MOVE JW-DAY   TO RUN-TARGET-DD.
095500 8300-ADD-SIGNED-DAYS-EXIT.
095600     EXIT.
095700
095800******************************************************************
095900*  9000-TERMINATE - CLOSES THE OUTPUT AND LOG FILES.             *
096000******************************************************************
096100 9000-TERMINATE.
096200     CLOSE FXR-OUTPUT-FILE
096300     CLOSE RUN-OUTPUT-FILE
096400     CLOSE COLLECTOR-LOG.
096500 9000-TERMINATE-EXIT.
096600     EXIT.
