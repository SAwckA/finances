000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  RTX.TIP05                                  *
000400*    RECORD        :  RTX-TEMPLATE-RECORD                       *
000500*    DESCRIPTION   :  RECURRING TRANSACTION TEMPLATE.  READ AND  *
000600*                     REWRITTEN BY RCT.TIP13 (EXECUTE-RECURRING- *
000700*                     TRANSACTIONS) EACH RUN TO ADVANCE THE NEXT *
000800*                     DUE DATE OF EVERY TEMPLATE IT FIRES.       *
000900*    MAINTAINED BY :  DST                                        *
001000******************************************************************
001100 01  RTX-TEMPLATE-RECORD.
001200     05  RTX-RECORD-CODE                PIC X(03).
001300         88  RTX-RECORD-IS-TEMPLATE         VALUE 'RTX'.
001400     05  RTX-ID                         PIC 9(09).
001500     05  RTX-WORKSPACE-ID               PIC 9(09).
001600     05  RTX-USER-ID                    PIC 9(09).
001700     05  RTX-TYPE-CODE                  PIC X(01).
001800         88  RTX-TYPE-IS-INCOME             VALUE 'I'.
001900         88  RTX-TYPE-IS-EXPENSE            VALUE 'E'.
002000     05  RTX-ACCOUNT-ID                 PIC 9(09).
002100     05  RTX-CATEGORY-ID                PIC 9(09).
002200     05  RTX-AMOUNT                     PIC S9(16)V99.
002300     05  RTX-DESCRIPTION                PIC X(200).
002400     05  RTX-FREQUENCY-CODE             PIC X(01).
002500         88  RTX-FREQUENCY-DAILY            VALUE 'D'.
002600         88  RTX-FREQUENCY-WEEKLY           VALUE 'W'.
002700         88  RTX-FREQUENCY-MONTHLY          VALUE 'M'.
002800         88  RTX-FREQUENCY-YEARLY           VALUE 'Y'.
002900     05  RTX-NEXT-EXECUTION-DATE.
003000         10  RTX-NEXT-EXEC-YYYY         PIC 9(04).
003100         10  RTX-NEXT-EXEC-MM           PIC 9(02).
003200         10  RTX-NEXT-EXEC-DD           PIC 9(02).
003300     05  RTX-NEXT-EXEC-DATE-NUM REDEFINES RTX-NEXT-EXECUTION-DATE
003400                                    PIC 9(08).
003500     05  RTX-ACTIVE-FLAG                PIC X(01).
003600         88  RTX-IS-ACTIVE                  VALUE 'Y'.
003700         88  RTX-IS-INACTIVE                VALUE 'N'.
003800     05  RTX-DELETED-FLAG               PIC X(01).
003900         88  RTX-IS-DELETED                 VALUE 'Y'.
004000         88  RTX-IS-NOT-DELETED             VALUE 'N'.
004100     05  FILLER                         PIC X(15).
