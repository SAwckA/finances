000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   :  CAT.MSTR03                                 *
000400*    RECORD        :  CAT-MASTER-RECORD                          *
000500*    DESCRIPTION   :  CATEGORY MASTER.  INCOME OR EXPENSE        *
000600*                     CLASSIFICATION USED TO GROUP TRANSACTIONS  *
000700*                     AND RECURRING TEMPLATES.  ICON/COLOR ARE   *
000800*                     PRESENTATION METADATA CARRIED THROUGH TO   *
000900*                     THE STATISTICS REPORT UNCHANGED.           *
001000*    MAINTAINED BY :  DST                                        *
001100******************************************************************
001200 01  CAT-MASTER-RECORD.
001300     05  CAT-RECORD-CODE                PIC X(03).
001400         88  CAT-RECORD-IS-CATEGORY         VALUE 'CAT'.
001500     05  CAT-ID                         PIC 9(09).
001600     05  CAT-WORKSPACE-ID               PIC 9(09).
001700     05  CAT-NAME                       PIC X(100).
001800     05  CAT-TYPE-CODE                  PIC X(01).
001900         88  CAT-TYPE-IS-INCOME             VALUE 'I'.
002000         88  CAT-TYPE-IS-EXPENSE            VALUE 'E'.
002100     05  CAT-ICON                       PIC X(50).
002200     05  CAT-COLOR                      PIC X(07).
002300     05  CAT-DELETED-FLAG               PIC X(01).
002400         88  CAT-IS-DELETED                 VALUE 'Y'.
002500         88  CAT-IS-ACTIVE                  VALUE 'N'.
002600     05  FILLER                         PIC X(10).
